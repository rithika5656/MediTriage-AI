000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGXLAT.
000030       AUTHOR. DEEPA BALAN.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 02/20/93.
000060       DATE-COMPILED. 02/20/93.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          THIS SUBPROGRAM IS CALLED BY TRGDRIVE ONCE PER CASE.
000130      *          IT LOOKS FOR TANGLISH (TAMIL WRITTEN IN LATIN SCRIPT)
000140      *          SYMPTOM PHRASES IN THE PATIENT'S OWN WORDS AND, WHEN
000150      *          FOUND, APPENDS THE ENGLISH EQUIVALENT TO THE WORKING
000160      *          TEXT SO THE DOWNSTREAM SYMPTOM/VITALS EXTRACTORS CAN
000170      *          FIND THEM.  IT ALSO RAISES THE TANGLISH LANGUAGE FLAG
000180      *          WHEN CERTAIN ROOT WORDS TURN UP IN THE MESSAGE, EVEN
000190      *          IF NONE OF THE FULL PHRASES MATCHED.
000200      *
000210      *          THE PHRASE TABLE (TRGTANG) IS ORDER-SENSITIVE - LONGER
000220      *          PHRASES ARE LISTED AHEAD OF THE SHORTER PHRASES THEY
000230      *          CONTAIN SO A PHRASE LIKE "SUDDEN MAYAKKAM" IS NOT
000240      *          STOLEN BY THE PLAIN "MAYAKKAM" ENTRY FURTHER DOWN.
000250      *
000260      ******************************************************************
000270      *
000280      *        CHANGE LOG
000290      *
000300      *   02/20/93  DPB  0001  INITIAL VERSION - 12 PHRASE PILOT LIST
000310      *   08/11/93  DPB  0006  FULL 30-PHRASE TABLE LOADED PER NURSING
000320      *                        STAFF WORD LIST
000330      *   05/03/95  RKS  0011  LANGUAGE-FLAG KEYWORD SCAN ADDED SO A
000340      *                        MESSAGE WITH NO FULL PHRASE MATCH STILL
000350      *                        FLAGS TANGLISH
000360      *   12/01/98  DPB  0015  YEAR 2000 REVIEW - NO DATE FIELDS IN
000370      *                        THIS PROGRAM, NO CHANGE REQUIRED
000380      *   06/09/99  DPB  0016  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000390      *   09/17/02  RKS  0021  WORKING TEXT WIDENED TO 200 BYTES TO
000400      *                        HOLD RAW MESSAGE PLUS APPENDED PHRASES
000410      *   04/06/04  RKS  0022  TAB-SUB AND WS-FLAG-SW, USED BY EVERY
000420      *                        SCAN PARAGRAPH IN THE PROGRAM, WERE
000430      *                        BURIED AS 05-LEVELS - PULLED OUT TO
000440      *                        STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD
000450      *
000460      ******************************************************************
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SOURCE-COMPUTER. IBM-390.
000500       OBJECT-COMPUTER. IBM-390.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM.
000530
000540       DATA DIVISION.
000550       WORKING-STORAGE SECTION.
000560
000570       COPY TRGTANG.
000580
000590      *    MASTER PHRASE-TABLE INDEX AND PHRASE-FOUND SWITCH - USED
000600      *    BY EVERY SCAN PARAGRAPH IN THIS PROGRAM - STANDALONE
000610      *    77-LEVEL ITEMS PER SHOP STANDARD.
000620       77  TAB-SUB                         PIC 9(2) COMP VALUE 0.
000630       77  WS-FLAG-SW                      PIC X(01) VALUE 'N'.
000640           88  WS-FLAG-HIT                     VALUE 'Y'.
000650
000660       01  MISC-WS-FIELDS.
000670           05  WS-PHR-LEN                  PIC 9(2) COMP VALUE 0.
000680           05  WS-ENG-LEN                  PIC 9(2) COMP VALUE 0.
000690           05  WS-APPEND-POINTER           PIC 9(3) COMP VALUE 1.
000700           05  WS-HIT-COUNT                PIC 9(3) COMP VALUE 0.
000710           05  FILLER                      PIC X(01).
000720
000730      *    2ND AND 3RD REDEFINES - PACKED LENGTH SPLIT FOR THE TWO
000740      *    SEPARATE TABLES SCANNED BY THIS PROGRAM (PHRASE MAP AND
000750      *    LANGUAGE-FLAG KEYWORD LIST).
000760       01  WS-SCAN-LEN                     PIC 9(4) VALUE 0.
000770       01  WS-SCAN-LEN-SPLIT REDEFINES WS-SCAN-LEN.
000780           05  WS-SCAN-PHR-LEN             PIC 9(2).
000790           05  WS-SCAN-ENG-LEN             PIC 9(2).
000800
000810       LINKAGE SECTION.
000820       01  LK-RAW-LOWER                    PIC X(139).
000830       01  LK-WORK-TEXT                    PIC X(200).
000840       01  LK-LANG-FLAG                    PIC X(01).
000850
000860       PROCEDURE DIVISION USING LK-RAW-LOWER
000870                                 LK-WORK-TEXT
000880                                 LK-LANG-FLAG.
000890           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
000900           PERFORM 100-APPLY-PHRASE-MAP THRU 100-EXIT.
000910           PERFORM 200-FLAG-LANGUAGE THRU 200-EXIT.
000920           GOBACK.
000930
000940       000-HOUSEKEEPING.
000950           MOVE SPACES TO LK-WORK-TEXT.
000960           MOVE LK-RAW-LOWER TO LK-WORK-TEXT.
000970           MOVE 'E' TO LK-LANG-FLAG.
000980           MOVE 140 TO WS-APPEND-POINTER.
000990       000-EXIT.
001000           EXIT.
001010
001020      *    ---- 100: SCAN THE PHRASE MAP AND APPEND ENGLISH HITS ------
001030       100-APPLY-PHRASE-MAP.
001040           MOVE 1 TO TAB-SUB.
001050           PERFORM 110-CHECK-ONE-PHRASE THRU 110-EXIT
001060                   UNTIL TAB-SUB > 30.
001070       100-EXIT.
001080           EXIT.
001090
001100       110-CHECK-ONE-PHRASE.
001110           MOVE WS-TANG-PHR-LEN (TAB-SUB) TO WS-PHR-LEN.
001120           MOVE WS-TANG-ENG-LEN (TAB-SUB) TO WS-ENG-LEN.
001130           IF WS-PHR-LEN > 0
001140               INSPECT LK-RAW-LOWER TALLYING WS-HIT-COUNT
001150                   FOR ALL WS-TANG-PHRASE (TAB-SUB) (1:WS-PHR-LEN)
001160               IF WS-HIT-COUNT > 0
001170                   PERFORM 120-APPEND-ENGLISH THRU 120-EXIT
001180               END-IF
001190           END-IF.
001200           ADD 1 TO TAB-SUB.
001210       110-EXIT.
001220           EXIT.
001230
001240       120-APPEND-ENGLISH.
001250           IF WS-APPEND-POINTER < 195
001260               STRING ' '                        DELIMITED BY SIZE
001270                      WS-TANG-ENGL (TAB-SUB) (1:WS-ENG-LEN)
001280                                                  DELIMITED BY SIZE
001290                      INTO LK-WORK-TEXT
001300                      WITH POINTER WS-APPEND-POINTER
001310           END-IF.
001320           MOVE 0 TO WS-HIT-COUNT.
001330       120-EXIT.
001340           EXIT.
001350
001360      *    ---- 200: LANGUAGE FLAG - ANY ROOT WORD HIT => TANGLISH ----
001370       200-FLAG-LANGUAGE.
001380           MOVE 1 TO TAB-SUB.
001390           PERFORM 210-CHECK-ONE-KEYWORD THRU 210-EXIT
001400                   UNTIL TAB-SUB > 9 OR WS-FLAG-HIT.
001410       200-EXIT.
001420           EXIT.
001430
001440       210-CHECK-ONE-KEYWORD.
001450           MOVE WS-LANGF-LEN (TAB-SUB) TO WS-PHR-LEN.
001460           IF WS-PHR-LEN > 0
001470               INSPECT LK-RAW-LOWER TALLYING WS-HIT-COUNT
001480                   FOR ALL WS-LANGF-KEYWORD (TAB-SUB) (1:WS-PHR-LEN)
001490               IF WS-HIT-COUNT > 0
001500                   SET WS-FLAG-HIT TO TRUE
001510                   MOVE 'T' TO LK-LANG-FLAG
001520               END-IF
001530               MOVE 0 TO WS-HIT-COUNT
001540           END-IF.
001550           ADD 1 TO TAB-SUB.
001560       210-EXIT.
001570           EXIT.
