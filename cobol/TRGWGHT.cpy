000010******************************************************************
000020* COPYBOOK    TRGWGHT                                           *
000030* TITLE       TRIAGE ENGINE REFERENCE TABLES                    *
000040* ACTION      COPY INTO WORKING-STORAGE OF TRGSCOR                *
000050*                                                                *
000060*   THE RISK-SCORING KEYWORD DICTIONARIES.  EACH TABLE IS BUILT  *
000070*   AS A FLAT LITERAL AND REDEFINED AS AN OCCURS TABLE - THE     *
000080*   SHOP'S USUAL WAY OF LOADING A COMPILE-TIME LOOKUP LIST       *
000090*   WITHOUT A SEPARATE PARM FILE.  EACH KEYWORD CARRIES ITS OWN  *
000100*   TRUE LENGTH IN THE PARALLEL -LEN TABLE SO INSPECT CAN TEST   *
000110*   FOR THE EXACT PHRASE WITHOUT TRAILING-BLANK NOISE.           *
000120*                                                                *
000130*   SYMPTOM-WEIGHT KEYWORDS ARE LISTED HIGH-RISK TIER FIRST -    *
000140*   THAT ORDER IS LOAD-BEARING.  TRGSCOR STOPS AT THE FIRST HIT  *
000150*   IT FINDS WALKING THE TABLE TOP TO BOTTOM.                    *
000160******************************************************************
000170
000180*    ---- SYMPTOM RISK-WEIGHT KEYWORDS (38 ENTRIES) ----
000190 01  WS-SYMPWT-KEYWORD-LIT.
000200*        WEIGHT 5 - IMMEDIATE LIFE THREAT WORDING
000210     05  FILLER  PIC X(26)  VALUE 'UNCONSCIOUS'.
000220     05  FILLER  PIC X(26)  VALUE 'STROKE'.
000230     05  FILLER  PIC X(26)  VALUE 'HEART ATTACK'.
000240     05  FILLER  PIC X(26)  VALUE 'ANAPHYLAXIS'.
000250     05  FILLER  PIC X(26)  VALUE 'SUICIDAL'.
000260*        WEIGHT 4
000270     05  FILLER  PIC X(26)  VALUE 'CHEST PAIN'.
000280     05  FILLER  PIC X(26)  VALUE 'DIFFICULTY BREATHING'.
000290     05  FILLER  PIC X(26)  VALUE 'BREATHING DIFFICULTY'.
000300     05  FILLER  PIC X(26)  VALUE 'SHORTNESS OF BREATH'.
000310     05  FILLER  PIC X(26)  VALUE 'SEVERE BLEEDING'.
000320     05  FILLER  PIC X(26)  VALUE 'SEIZURE'.
000330     05  FILLER  PIC X(26)  VALUE 'SEVERE ALLERGIC REACTION'.
000340     05  FILLER  PIC X(26)  VALUE 'POISONING'.
000350*        WEIGHT 3
000360     05  FILLER  PIC X(26)  VALUE 'FAINTING'.
000370     05  FILLER  PIC X(26)  VALUE 'SEVERE BURN'.
000380     05  FILLER  PIC X(26)  VALUE 'HEAD INJURY'.
000390     05  FILLER  PIC X(26)  VALUE 'VOMITING BLOOD'.
000400     05  FILLER  PIC X(26)  VALUE 'BLOOD IN STOOL'.
000410     05  FILLER  PIC X(26)  VALUE 'SEVERE PAIN'.
000420     05  FILLER  PIC X(26)  VALUE 'CONFUSION'.
000430     05  FILLER  PIC X(26)  VALUE 'SUDDEN WEAKNESS'.
000440*        WEIGHT 2
000450     05  FILLER  PIC X(26)  VALUE 'HIGH FEVER'.
000460     05  FILLER  PIC X(26)  VALUE 'PERSISTENT VOMITING'.
000470     05  FILLER  PIC X(26)  VALUE 'SEVERE HEADACHE'.
000480     05  FILLER  PIC X(26)  VALUE 'NUMBNESS'.
000490     05  FILLER  PIC X(26)  VALUE 'VISION PROBLEMS'.
000500*        WEIGHT 1
000510     05  FILLER  PIC X(26)  VALUE 'FEVER'.
000520     05  FILLER  PIC X(26)  VALUE 'COUGH'.
000530     05  FILLER  PIC X(26)  VALUE 'COLD'.
000540     05  FILLER  PIC X(26)  VALUE 'HEADACHE'.
000550     05  FILLER  PIC X(26)  VALUE 'BODY ACHE'.
000560     05  FILLER  PIC X(26)  VALUE 'FATIGUE'.
000570     05  FILLER  PIC X(26)  VALUE 'NAUSEA'.
000580     05  FILLER  PIC X(26)  VALUE 'DIARRHEA'.
000590     05  FILLER  PIC X(26)  VALUE 'SORE THROAT'.
000600     05  FILLER  PIC X(26)  VALUE 'RUNNY NOSE'.
000610     05  FILLER  PIC X(26)  VALUE 'MILD PAIN'.
000620     05  FILLER  PIC X(26)  VALUE 'RASH'.
000630 01  WS-SYMPWT-KEYWORD-TBL REDEFINES WS-SYMPWT-KEYWORD-LIT.
000640     05  WS-SYMPWT-KEYWORD OCCURS 38 TIMES
000650                         PIC X(26).
000660
000670*    EACH ENTRY PACKS KEYWORD LENGTH (FIRST 2 DIGITS) AND
000680*    SCORE WEIGHT (3RD DIGIT) - SPLIT BACK OUT BY THE REDEFINES
000690*    BELOW.  KEEPS THE TWO FACTS THAT TRAVEL TOGETHER, TOGETHER.
000700 01  WS-SYMPWT-DATA-LIT.
000710     05  FILLER  PIC 9(3)  VALUE 115.
000720     05  FILLER  PIC 9(3)  VALUE 065.
000730     05  FILLER  PIC 9(3)  VALUE 125.
000740     05  FILLER  PIC 9(3)  VALUE 115.
000750     05  FILLER  PIC 9(3)  VALUE 085.
000760     05  FILLER  PIC 9(3)  VALUE 104.
000770     05  FILLER  PIC 9(3)  VALUE 204.
000780     05  FILLER  PIC 9(3)  VALUE 204.
000790     05  FILLER  PIC 9(3)  VALUE 194.
000800     05  FILLER  PIC 9(3)  VALUE 154.
000810     05  FILLER  PIC 9(3)  VALUE 074.
000820     05  FILLER  PIC 9(3)  VALUE 244.
000830     05  FILLER  PIC 9(3)  VALUE 094.
000840     05  FILLER  PIC 9(3)  VALUE 083.
000850     05  FILLER  PIC 9(3)  VALUE 113.
000860     05  FILLER  PIC 9(3)  VALUE 113.
000870     05  FILLER  PIC 9(3)  VALUE 143.
000880     05  FILLER  PIC 9(3)  VALUE 143.
000890     05  FILLER  PIC 9(3)  VALUE 113.
000900     05  FILLER  PIC 9(3)  VALUE 093.
000910     05  FILLER  PIC 9(3)  VALUE 153.
000920     05  FILLER  PIC 9(3)  VALUE 102.
000930     05  FILLER  PIC 9(3)  VALUE 192.
000940     05  FILLER  PIC 9(3)  VALUE 152.
000950     05  FILLER  PIC 9(3)  VALUE 082.
000960     05  FILLER  PIC 9(3)  VALUE 152.
000970     05  FILLER  PIC 9(3)  VALUE 051.
000980     05  FILLER  PIC 9(3)  VALUE 051.
000990     05  FILLER  PIC 9(3)  VALUE 041.
001000     05  FILLER  PIC 9(3)  VALUE 081.
001010     05  FILLER  PIC 9(3)  VALUE 091.
001020     05  FILLER  PIC 9(3)  VALUE 071.
001030     05  FILLER  PIC 9(3)  VALUE 061.
001040     05  FILLER  PIC 9(3)  VALUE 081.
001050     05  FILLER  PIC 9(3)  VALUE 111.
001060     05  FILLER  PIC 9(3)  VALUE 101.
001070     05  FILLER  PIC 9(3)  VALUE 091.
001080     05  FILLER  PIC 9(3)  VALUE 041.
001090 01  WS-SYMPWT-DATA-TBL REDEFINES WS-SYMPWT-DATA-LIT.
001100     05  WS-SYMPWT-ENTRY OCCURS 38 TIMES.
001110         10  WS-SYMPWT-LEN       PIC 9(2).
001120         10  WS-SYMPWT-WEIGHT    PIC 9(1).
001130
001140*    ---- EXISTING-CONDITION SCORE MODIFIERS (9 ENTRIES) ----
001150 01  WS-CONDWT-KEYWORD-LIT.
001160     05  FILLER  PIC X(20)  VALUE 'HEART DISEASE'.
001170     05  FILLER  PIC X(20)  VALUE 'COPD'.
001180     05  FILLER  PIC X(20)  VALUE 'CANCER'.
001190     05  FILLER  PIC X(20)  VALUE 'IMMUNOCOMPROMISED'.
001200     05  FILLER  PIC X(20)  VALUE 'DIABETES'.
001210     05  FILLER  PIC X(20)  VALUE 'HYPERTENSION'.
001220     05  FILLER  PIC X(20)  VALUE 'ASTHMA'.
001230     05  FILLER  PIC X(20)  VALUE 'PREGNANT'.
001240     05  FILLER  PIC X(20)  VALUE 'ELDERLY'.
001250 01  WS-CONDWT-KEYWORD-TBL REDEFINES WS-CONDWT-KEYWORD-LIT.
001260     05  WS-CONDWT-KEYWORD OCCURS 9 TIMES
001270                         PIC X(20).
001280
001290 01  WS-CONDWT-DATA-LIT.
001300     05  FILLER  PIC 9(3)  VALUE 132.
001310     05  FILLER  PIC 9(3)  VALUE 042.
001320     05  FILLER  PIC 9(3)  VALUE 062.
001330     05  FILLER  PIC 9(3)  VALUE 172.
001340     05  FILLER  PIC 9(3)  VALUE 081.
001350     05  FILLER  PIC 9(3)  VALUE 121.
001360     05  FILLER  PIC 9(3)  VALUE 061.
001370     05  FILLER  PIC 9(3)  VALUE 081.
001380     05  FILLER  PIC 9(3)  VALUE 071.
001390 01  WS-CONDWT-DATA-TBL REDEFINES WS-CONDWT-DATA-LIT.
001400     05  WS-CONDWT-ENTRY OCCURS 9 TIMES.
001410         10  WS-CONDWT-LEN       PIC 9(2).
001420         10  WS-CONDWT-WEIGHT    PIC 9(1).
001430
001440*    ---- EMERGENCY SCREEN KEYWORDS (14 ENTRIES) ----
001450 01  WS-EMERG-KEYWORD-LIT.
001460     05  FILLER  PIC X(22)  VALUE 'CHEST PAIN'.
001470     05  FILLER  PIC X(22)  VALUE 'HEART ATTACK'.
001480     05  FILLER  PIC X(22)  VALUE 'STROKE'.
001490     05  FILLER  PIC X(22)  VALUE 'UNCONSCIOUS'.
001500     05  FILLER  PIC X(22)  VALUE 'SEVERE BLEEDING'.
001510     05  FILLER  PIC X(22)  VALUE 'CANNOT BREATHE'.
001520     05  FILLER  PIC X(22)  VALUE 'CAN''T BREATHE'.
001530     05  FILLER  PIC X(22)  VALUE 'DIFFICULTY BREATHING'.
001540     05  FILLER  PIC X(22)  VALUE 'SEIZURE'.
001550     05  FILLER  PIC X(22)  VALUE 'POISONING'.
001560     05  FILLER  PIC X(22)  VALUE 'SUICIDAL'.
001570     05  FILLER  PIC X(22)  VALUE 'OVERDOSE'.
001580     05  FILLER  PIC X(22)  VALUE 'ANAPHYLAXIS'.
001590     05  FILLER  PIC X(22)  VALUE 'CHOKING'.
001600 01  WS-EMERG-KEYWORD-TBL REDEFINES WS-EMERG-KEYWORD-LIT.
001610     05  WS-EMERG-KEYWORD OCCURS 14 TIMES
001620                         PIC X(22).
001630
001640 01  WS-EMERG-LEN-LIT.
001650     05  FILLER  PIC 9(2)  VALUE 10.
001660     05  FILLER  PIC 9(2)  VALUE 12.
001670     05  FILLER  PIC 9(2)  VALUE 06.
001680     05  FILLER  PIC 9(2)  VALUE 11.
001690     05  FILLER  PIC 9(2)  VALUE 15.
001700     05  FILLER  PIC 9(2)  VALUE 14.
001710     05  FILLER  PIC 9(2)  VALUE 13.
001720     05  FILLER  PIC 9(2)  VALUE 20.
001730     05  FILLER  PIC 9(2)  VALUE 07.
001740     05  FILLER  PIC 9(2)  VALUE 09.
001750     05  FILLER  PIC 9(2)  VALUE 08.
001760     05  FILLER  PIC 9(2)  VALUE 08.
001770     05  FILLER  PIC 9(2)  VALUE 11.
001780     05  FILLER  PIC 9(2)  VALUE 07.
001790 01  WS-EMERG-LEN-TBL REDEFINES WS-EMERG-LEN-LIT.
001800     05  WS-EMERG-LEN OCCURS 14 TIMES
001810                         PIC 9(2).
001820
001830*    ---- SPECIALIST RECOMMENDATION KEYWORDS (32 ENTRIES) ----
001840 01  WS-SPEC-KEYWORD-LIT.
001850*        CARDIOLOGY
001860     05  FILLER  PIC X(22)  VALUE 'CHEST PAIN'.
001870     05  FILLER  PIC X(22)  VALUE 'HEART'.
001880     05  FILLER  PIC X(22)  VALUE 'PALPITATIONS'.
001890     05  FILLER  PIC X(22)  VALUE 'HIGH BLOOD PRESSURE'.
001900*        PULMONOLOGY
001910     05  FILLER  PIC X(22)  VALUE 'BREATHING'.
001920     05  FILLER  PIC X(22)  VALUE 'COUGH'.
001930     05  FILLER  PIC X(22)  VALUE 'ASTHMA'.
001940     05  FILLER  PIC X(22)  VALUE 'WHEEZING'.
001950*        GASTROENTEROLOGY
001960     05  FILLER  PIC X(22)  VALUE 'STOMACH'.
001970     05  FILLER  PIC X(22)  VALUE 'DIGESTION'.
001980     05  FILLER  PIC X(22)  VALUE 'NAUSEA'.
001990     05  FILLER  PIC X(22)  VALUE 'VOMITING'.
002000     05  FILLER  PIC X(22)  VALUE 'DIARRHEA'.
002010*        NEUROLOGY
002020     05  FILLER  PIC X(22)  VALUE 'HEADACHE'.
002030     05  FILLER  PIC X(22)  VALUE 'MIGRAINE'.
002040     05  FILLER  PIC X(22)  VALUE 'DIZZINESS'.
002050     05  FILLER  PIC X(22)  VALUE 'NUMBNESS'.
002060     05  FILLER  PIC X(22)  VALUE 'SEIZURE'.
002070*        ORTHOPEDICS
002080     05  FILLER  PIC X(22)  VALUE 'JOINT PAIN'.
002090     05  FILLER  PIC X(22)  VALUE 'BACK PAIN'.
002100     05  FILLER  PIC X(22)  VALUE 'FRACTURE'.
002110     05  FILLER  PIC X(22)  VALUE 'MUSCLE'.
002120*        DERMATOLOGY
002130     05  FILLER  PIC X(22)  VALUE 'SKIN'.
002140     05  FILLER  PIC X(22)  VALUE 'RASH'.
002150     05  FILLER  PIC X(22)  VALUE 'ALLERGY'.
002160*        ENT
002170     05  FILLER  PIC X(22)  VALUE 'EAR'.
002180     05  FILLER  PIC X(22)  VALUE 'NOSE'.
002190     05  FILLER  PIC X(22)  VALUE 'THROAT'.
002200     05  FILLER  PIC X(22)  VALUE 'SORE THROAT'.
002210*        GENERAL MEDICINE
002220     05  FILLER  PIC X(22)  VALUE 'FEVER'.
002230     05  FILLER  PIC X(22)  VALUE 'COLD'.
002240     05  FILLER  PIC X(22)  VALUE 'FATIGUE'.
002250 01  WS-SPEC-KEYWORD-TBL REDEFINES WS-SPEC-KEYWORD-LIT.
002260     05  WS-SPEC-KEYWORD OCCURS 32 TIMES
002270                         PIC X(22).
002280
002290 01  WS-SPEC-NAME-LIT.
002300     05  FILLER  PIC X(16)  VALUE 'CARDIOLOGY'.
002310     05  FILLER  PIC X(16)  VALUE 'CARDIOLOGY'.
002320     05  FILLER  PIC X(16)  VALUE 'CARDIOLOGY'.
002330     05  FILLER  PIC X(16)  VALUE 'CARDIOLOGY'.
002340     05  FILLER  PIC X(16)  VALUE 'PULMONOLOGY'.
002350     05  FILLER  PIC X(16)  VALUE 'PULMONOLOGY'.
002360     05  FILLER  PIC X(16)  VALUE 'PULMONOLOGY'.
002370     05  FILLER  PIC X(16)  VALUE 'PULMONOLOGY'.
002380     05  FILLER  PIC X(16)  VALUE 'GASTROENTEROLOGY'.
002390     05  FILLER  PIC X(16)  VALUE 'GASTROENTEROLOGY'.
002400     05  FILLER  PIC X(16)  VALUE 'GASTROENTEROLOGY'.
002410     05  FILLER  PIC X(16)  VALUE 'GASTROENTEROLOGY'.
002420     05  FILLER  PIC X(16)  VALUE 'GASTROENTEROLOGY'.
002430     05  FILLER  PIC X(16)  VALUE 'NEUROLOGY'.
002440     05  FILLER  PIC X(16)  VALUE 'NEUROLOGY'.
002450     05  FILLER  PIC X(16)  VALUE 'NEUROLOGY'.
002460     05  FILLER  PIC X(16)  VALUE 'NEUROLOGY'.
002470     05  FILLER  PIC X(16)  VALUE 'NEUROLOGY'.
002480     05  FILLER  PIC X(16)  VALUE 'ORTHOPEDICS'.
002490     05  FILLER  PIC X(16)  VALUE 'ORTHOPEDICS'.
002500     05  FILLER  PIC X(16)  VALUE 'ORTHOPEDICS'.
002510     05  FILLER  PIC X(16)  VALUE 'ORTHOPEDICS'.
002520     05  FILLER  PIC X(16)  VALUE 'DERMATOLOGY'.
002530     05  FILLER  PIC X(16)  VALUE 'DERMATOLOGY'.
002540     05  FILLER  PIC X(16)  VALUE 'DERMATOLOGY'.
002550     05  FILLER  PIC X(16)  VALUE 'ENT'.
002560     05  FILLER  PIC X(16)  VALUE 'ENT'.
002570     05  FILLER  PIC X(16)  VALUE 'ENT'.
002580     05  FILLER  PIC X(16)  VALUE 'ENT'.
002590     05  FILLER  PIC X(16)  VALUE 'GENERAL MEDICINE'.
002600     05  FILLER  PIC X(16)  VALUE 'GENERAL MEDICINE'.
002610     05  FILLER  PIC X(16)  VALUE 'GENERAL MEDICINE'.
002620 01  WS-SPEC-NAME-TBL REDEFINES WS-SPEC-NAME-LIT.
002630     05  WS-SPEC-NAME OCCURS 32 TIMES
002640                         PIC X(16).
002650
002660 01  WS-SPEC-LEN-LIT.
002670     05  FILLER  PIC 9(2)  VALUE 10.
002680     05  FILLER  PIC 9(2)  VALUE 05.
002690     05  FILLER  PIC 9(2)  VALUE 12.
002700     05  FILLER  PIC 9(2)  VALUE 19.
002710     05  FILLER  PIC 9(2)  VALUE 09.
002720     05  FILLER  PIC 9(2)  VALUE 05.
002730     05  FILLER  PIC 9(2)  VALUE 06.
002740     05  FILLER  PIC 9(2)  VALUE 08.
002750     05  FILLER  PIC 9(2)  VALUE 07.
002760     05  FILLER  PIC 9(2)  VALUE 09.
002770     05  FILLER  PIC 9(2)  VALUE 06.
002780     05  FILLER  PIC 9(2)  VALUE 08.
002790     05  FILLER  PIC 9(2)  VALUE 08.
002800     05  FILLER  PIC 9(2)  VALUE 08.
002810     05  FILLER  PIC 9(2)  VALUE 08.
002820     05  FILLER  PIC 9(2)  VALUE 09.
002830     05  FILLER  PIC 9(2)  VALUE 08.
002840     05  FILLER  PIC 9(2)  VALUE 07.
002850     05  FILLER  PIC 9(2)  VALUE 10.
002860     05  FILLER  PIC 9(2)  VALUE 09.
002870     05  FILLER  PIC 9(2)  VALUE 08.
002880     05  FILLER  PIC 9(2)  VALUE 06.
002890     05  FILLER  PIC 9(2)  VALUE 04.
002900     05  FILLER  PIC 9(2)  VALUE 04.
002910     05  FILLER  PIC 9(2)  VALUE 07.
002920     05  FILLER  PIC 9(2)  VALUE 03.
002930     05  FILLER  PIC 9(2)  VALUE 04.
002940     05  FILLER  PIC 9(2)  VALUE 06.
002950     05  FILLER  PIC 9(2)  VALUE 11.
002960     05  FILLER  PIC 9(2)  VALUE 05.
002970     05  FILLER  PIC 9(2)  VALUE 04.
002980     05  FILLER  PIC 9(2)  VALUE 07.
002990 01  WS-SPEC-LEN-TBL REDEFINES WS-SPEC-LEN-LIT.
003000     05  WS-SPEC-LEN OCCURS 32 TIMES
003010                         PIC 9(2).
