000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGSCOR.
000030       AUTHOR. R KALYANASUNDARAM.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 05/01/89.
000060       DATE-COMPILED. 05/01/89.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          THIS IS THE TRIAGE SCORING ENGINE.  IT IS CALLED ONCE
000130      *          PER CASE BY TRGDRIVE AFTER THE NLP EXTRACTORS HAVE RUN
000140      *          AND RETURNS THE RISK SCORE, THE CASE PHASE (QUERY,
000150      *          APPOINTMENT OR EMERGENCY), PRIORITY, RECOMMENDED
000160      *          ACTION, AND UP TO THREE RECOMMENDED SPECIALTIES.
000170      *
000180      *          THE EMERGENCY KEYWORD SCREEN RUNS FIRST AND OVERRIDES
000190      *          THE SCORE-BASED CLASSIFICATION - ANY HIT FORCES PHASE
000200      *          EMERGENCY REGARDLESS OF THE COMPUTED SCORE, THOUGH THE
000210      *          SCORE ITSELF IS STILL RAISED TO AT LEAST 7 SO THE
000220      *          REPORT'S AVERAGE-SCORE LINE REFLECTS THE SEVERITY.
000230      *
000240      ******************************************************************
000250      *
000260      *        CHANGE LOG
000270      *
000280      *   05/01/89  RKS  0004  INITIAL VERSION - SYMPTOM AND TEMPERATURE
000290      *                        SCORING ONLY
000300      *   11/30/90  JON  0011  DURATION AND SEVERITY SCORING ADDED
000310      *   06/17/91  RKS  0013  CONDITION MODIFIER TABLE ADDED
000320      *   08/09/92  DPB  0017  AGE SCORING ADDED (ELDERLY / YOUNG CHILD)
000330      *   03/02/94  JON  0022  EMERGENCY KEYWORD SCREEN ADDED - OVERRIDES
000340      *                        SCORE-BASED PHASE, PER MEDICAL DIRECTOR
000350      *   09/28/95  RKS  0025  SPECIALIST RECOMMENDATION TABLE ADDED,
000360      *                        MAX 3 SPECIALTIES REPORTED
000370      *   12/05/98  DPB  0034  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
000380      *                        PROGRAM, NO CHANGE REQUIRED
000390      *   06/09/99  DPB  0035  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000400      *   02/11/02  RKS  0041  SYMPTOM-WEIGHT SCAN CORRECTED TO STOP AT
000410      *                        THE FIRST DICTIONARY HIT INSTEAD OF ADDING
000420      *                        EVERY KEYWORD FOUND - WAS OVER-SCORING
000430      *                        MESSAGES THAT MENTIONED SEVERAL SYMPTOMS
000440      *   07/19/03  RKS  0044  CONDITION MODIFIER SCAN LEFT AS ADDITIVE -
000450      *                        A PATIENT CAN CARRY MORE THAN ONE RISK
000460      *                        FACTOR AT ONCE, UNLIKE THE SYMPTOM SCAN
000470      *   04/06/04  RKS  0045  TAB-SUB AND WS-HIT-COUNT, USED BY EVERY
000480      *                        SCORING PARAGRAPH IN THE PROGRAM, WERE
000490      *                        BURIED AS 05-LEVELS - PULLED OUT TO
000500      *                        STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD
000510      *
000520      ******************************************************************
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SOURCE-COMPUTER. IBM-390.
000560       OBJECT-COMPUTER. IBM-390.
000570       SPECIAL-NAMES.
000580           C01 IS TOP-OF-FORM.
000590
000600       DATA DIVISION.
000610       WORKING-STORAGE SECTION.
000620
000630       COPY TRGWGHT.
000640
000650      *    MASTER KEYWORD-TABLE INDEX AND SUBSTRING-HIT TALLY - USED
000660      *    BY EVERY SCORING PARAGRAPH IN THIS PROGRAM - STANDALONE
000670      *    77-LEVEL ITEMS PER SHOP STANDARD.
000680       77  TAB-SUB                         PIC 9(2) COMP VALUE 0.
000690       77  WS-HIT-COUNT                    PIC 9(3) COMP VALUE 0.
000700
000710       01  MISC-WS-FIELDS.
000720           05  SPEC-DUP-SUB                PIC 9(2) COMP VALUE 0.
000730           05  WS-SCAN-LEN                 PIC 9(2) COMP VALUE 0.
000740           05  WS-SPEC-COUNT               PIC 9(1) COMP VALUE 0.
000750           05  WS-SYMWT-SW                 PIC X(01) VALUE 'N'.
000760               88  WS-SYMWT-HIT                VALUE 'Y'.
000770           05  WS-DUP-SW                   PIC X(01) VALUE 'N'.
000780               88  WS-ALREADY-RECOMMENDED      VALUE 'Y'.
000790           05  FILLER                      PIC X(01).
000800
000810       LINKAGE SECTION.
000820       01  LK-RAW-LOWER                    PIC X(139).
000830       01  LK-SYMPTOM-LIST                 PIC X(80).
000840       01  LK-SYMPTOM-COUNT                PIC 9(2) COMP.
000850       01  LK-CONDITIONS-TEXT              PIC X(80).
000860       01  LK-TEMP-F                       PIC 9(3)V9(1).
000870       01  LK-DURATION-DAYS                PIC 9(3).
000880       01  LK-SEVERITY-NUM                 PIC 9(1).
000890       01  LK-PATIENT-AGE                  PIC 9(3).
000900       01  LK-RISK-SCORE                   PIC 9(2) COMP.
000910       01  LK-PHASE                        PIC X(12).
000920       01  LK-PRIORITY                     PIC X(08).
000930       01  LK-ACTION                       PIC X(16).
000940       01  LK-EMERG-FLAG                   PIC X(01).
000950       01  LK-SPECIALIST-1                 PIC X(16).
000960       01  LK-SPECIALIST-2                 PIC X(16).
000970       01  LK-SPECIALIST-3                 PIC X(16).
000980
000990       PROCEDURE DIVISION USING LK-RAW-LOWER
001000                                 LK-SYMPTOM-LIST
001010                                 LK-SYMPTOM-COUNT
001020                                 LK-CONDITIONS-TEXT
001030                                 LK-TEMP-F
001040                                 LK-DURATION-DAYS
001050                                 LK-SEVERITY-NUM
001060                                 LK-PATIENT-AGE
001070                                 LK-RISK-SCORE
001080                                 LK-PHASE
001090                                 LK-PRIORITY
001100                                 LK-ACTION
001110                                 LK-EMERG-FLAG
001120                                 LK-SPECIALIST-1
001130                                 LK-SPECIALIST-2
001140                                 LK-SPECIALIST-3.
001150           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001160           PERFORM 100-EMERGENCY-SCREEN THRU 100-EXIT.
001170           PERFORM 200-SCORE-SYMPTOMS THRU 200-EXIT.
001180           PERFORM 300-SCORE-TEMPERATURE THRU 300-EXIT.
001190           PERFORM 320-SCORE-DURATION THRU 320-EXIT.
001200           PERFORM 340-SCORE-SEVERITY THRU 340-EXIT.
001210           PERFORM 360-SCORE-CONDITIONS THRU 360-EXIT.
001220           PERFORM 380-SCORE-AGE THRU 380-EXIT.
001230           PERFORM 500-CLASSIFY-PHASE THRU 500-EXIT.
001240           PERFORM 600-RECOMMEND-SPECIALISTS THRU 600-EXIT.
001250           GOBACK.
001260
001270       000-HOUSEKEEPING.
001280           MOVE 0 TO LK-RISK-SCORE.
001290           MOVE 'N' TO LK-EMERG-FLAG.
001300           MOVE SPACES TO LK-PHASE LK-PRIORITY LK-ACTION
001310                          LK-SPECIALIST-1 LK-SPECIALIST-2
001320                          LK-SPECIALIST-3.
001330       000-EXIT.
001340           EXIT.
001350
001360      *    ---- 100: EMERGENCY KEYWORD SCREEN (14 KEYWORDS) -------------
001370       100-EMERGENCY-SCREEN.
001380           MOVE 1 TO TAB-SUB.
001390           PERFORM 110-CHECK-ONE-EMERG-WORD THRU 110-EXIT
001400                   UNTIL TAB-SUB > 14 OR LK-EMERG-FLAG = 'Y'.
001410       100-EXIT.
001420           EXIT.
001430
001440       110-CHECK-ONE-EMERG-WORD.
001450           MOVE WS-EMERG-LEN (TAB-SUB) TO WS-SCAN-LEN.
001460           INSPECT LK-RAW-LOWER TALLYING WS-HIT-COUNT
001470               FOR ALL WS-EMERG-KEYWORD (TAB-SUB) (1:WS-SCAN-LEN).
001480           IF WS-HIT-COUNT > 0
001490               MOVE 'Y' TO LK-EMERG-FLAG
001500           END-IF.
001510           MOVE 0 TO WS-HIT-COUNT.
001520           ADD 1 TO TAB-SUB.
001530       110-EXIT.
001540           EXIT.
001550
001560      *    ---- 200: SYMPTOM RISK-WEIGHT SCAN - STOP AT FIRST HIT --------
001570      *    TABLE IS HIGH-RISK TIER FIRST, SO THE FIRST SUBSTRING HIT
001580      *    WALKING TOP TO BOTTOM IS ALWAYS THE HIGHEST WEIGHT PRESENT.
001590       200-SCORE-SYMPTOMS.
001600           MOVE 1 TO TAB-SUB.
001610           PERFORM 210-CHECK-ONE-SYMWT THRU 210-EXIT
001620                   UNTIL TAB-SUB > 38 OR WS-SYMWT-HIT.
001630       200-EXIT.
001640           EXIT.
001650
001660       210-CHECK-ONE-SYMWT.
001670           MOVE WS-SYMPWT-LEN (TAB-SUB) TO WS-SCAN-LEN.
001680           INSPECT LK-RAW-LOWER TALLYING WS-HIT-COUNT
001690               FOR ALL WS-SYMPWT-KEYWORD (TAB-SUB) (1:WS-SCAN-LEN).
001700           IF WS-HIT-COUNT > 0
001710               ADD WS-SYMPWT-WEIGHT (TAB-SUB) TO LK-RISK-SCORE
001720               SET WS-SYMWT-HIT TO TRUE
001730           END-IF.
001740           MOVE 0 TO WS-HIT-COUNT.
001750           ADD 1 TO TAB-SUB.
001760       210-EXIT.
001770           EXIT.
001780
001790      *    ---- 300: TEMPERATURE SCORING ---------------------------------
001800       300-SCORE-TEMPERATURE.
001810           IF LK-TEMP-F >= 104.0
001820               ADD 3 TO LK-RISK-SCORE
001830           ELSE
001840               IF LK-TEMP-F >= 102.0
001850                   ADD 2 TO LK-RISK-SCORE
001860               ELSE
001870                   IF LK-TEMP-F >= 100.4
001880                       ADD 1 TO LK-RISK-SCORE
001890                   END-IF
001900               END-IF
001910           END-IF.
001920       300-EXIT.
001930           EXIT.
001940
001950      *    ---- 320: DURATION SCORING ------------------------------------
001960       320-SCORE-DURATION.
001970           IF LK-DURATION-DAYS > 7
001980               ADD 3 TO LK-RISK-SCORE
001990           ELSE
002000               IF LK-DURATION-DAYS > 3
002010                   ADD 2 TO LK-RISK-SCORE
002020               ELSE
002030                   IF LK-DURATION-DAYS > 1
002040                       ADD 1 TO LK-RISK-SCORE
002050                   END-IF
002060               END-IF
002070           END-IF.
002080       320-EXIT.
002090           EXIT.
002100
002110      *    ---- 340: SEVERITY SCORING ------------------------------------
002120       340-SCORE-SEVERITY.
002130           IF LK-SEVERITY-NUM >= 5
002140               ADD 3 TO LK-RISK-SCORE
002150           ELSE
002160               IF LK-SEVERITY-NUM >= 4
002170                   ADD 2 TO LK-RISK-SCORE
002180               ELSE
002190                   IF LK-SEVERITY-NUM >= 3
002200                       ADD 1 TO LK-RISK-SCORE
002210                   END-IF
002220               END-IF
002230           END-IF.
002240       340-EXIT.
002250           EXIT.
002260
002270      *    ---- 360: PRE-EXISTING CONDITION MODIFIERS (9 KEYWORDS) -------
002280      *    ADDITIVE - A PATIENT CAN CARRY MORE THAN ONE RISK FACTOR.
002290       360-SCORE-CONDITIONS.
002300           MOVE 1 TO TAB-SUB.
002310           PERFORM 370-CHECK-ONE-CONDWT THRU 370-EXIT
002320                   UNTIL TAB-SUB > 9.
002330       360-EXIT.
002340           EXIT.
002350
002360       370-CHECK-ONE-CONDWT.
002370           MOVE WS-CONDWT-LEN (TAB-SUB) TO WS-SCAN-LEN.
002380           INSPECT LK-CONDITIONS-TEXT TALLYING WS-HIT-COUNT
002390               FOR ALL WS-CONDWT-KEYWORD (TAB-SUB) (1:WS-SCAN-LEN).
002400           IF WS-HIT-COUNT > 0
002410               ADD WS-CONDWT-WEIGHT (TAB-SUB) TO LK-RISK-SCORE
002420           END-IF.
002430           MOVE 0 TO WS-HIT-COUNT.
002440           ADD 1 TO TAB-SUB.
002450       370-EXIT.
002460           EXIT.
002470
002480      *    ---- 380: AGE SCORING ---------------------------------------
002490       380-SCORE-AGE.
002500           IF LK-PATIENT-AGE >= 65
002510               ADD 1 TO LK-RISK-SCORE
002520           ELSE
002530               IF LK-PATIENT-AGE > 0 AND LK-PATIENT-AGE <= 5
002540                   ADD 1 TO LK-RISK-SCORE
002550               END-IF
002560           END-IF.
002570       380-EXIT.
002580           EXIT.
002590
002600      *    ---- 500: PHASE / PRIORITY / ACTION CLASSIFICATION -----------
002610       500-CLASSIFY-PHASE.
002620           IF LK-EMERG-FLAG = 'Y'
002630               MOVE 'EMERGENCY'      TO LK-PHASE
002640               MOVE 'CRITICAL'       TO LK-PRIORITY
002650               MOVE 'IMMEDIATE-CARE' TO LK-ACTION
002660               IF LK-RISK-SCORE < 7
002670                   MOVE 7 TO LK-RISK-SCORE
002680               END-IF
002690           ELSE
002700               IF LK-RISK-SCORE <= 3
002710                   MOVE 'QUERY'         TO LK-PHASE
002720                   MOVE 'LOW'           TO LK-PRIORITY
002730                   MOVE 'HEALTH-ADVICE' TO LK-ACTION
002740               ELSE
002750                   IF LK-RISK-SCORE <= 6
002760                       MOVE 'APPOINTMENT' TO LK-PHASE
002770                       MOVE 'MEDIUM'      TO LK-PRIORITY
002780                       MOVE 'BOOK-APPT'   TO LK-ACTION
002790                   ELSE
002800                       MOVE 'EMERGENCY'  TO LK-PHASE
002810                       MOVE 'HIGH'       TO LK-PRIORITY
002820                       MOVE 'URGENT-CARE' TO LK-ACTION
002830                   END-IF
002840               END-IF
002850           END-IF.
002860       500-EXIT.
002870           EXIT.
002880
002890      *    ---- 600: SPECIALIST RECOMMENDATION (32 KEYWORDS) -------------
002900      *    SCANNED OVER THE JOINED CANONICAL SYMPTOM TEXT, NOT THE RAW
002910      *    MESSAGE.  DEDUPED, MAX 3 REPORTED, GENERAL MEDICINE DEFAULT.
002920       600-RECOMMEND-SPECIALISTS.
002930           MOVE 0 TO WS-SPEC-COUNT.
002940           MOVE 1 TO TAB-SUB.
002950           PERFORM 610-CHECK-ONE-SPEC-WORD THRU 610-EXIT
002960                   UNTIL TAB-SUB > 32 OR WS-SPEC-COUNT = 3.
002970           IF WS-SPEC-COUNT = 0
002980               MOVE 'GENERAL MEDICINE' TO LK-SPECIALIST-1
002990           END-IF.
003000       600-EXIT.
003010           EXIT.
003020
003030       610-CHECK-ONE-SPEC-WORD.
003040           MOVE WS-SPEC-LEN (TAB-SUB) TO WS-SCAN-LEN.
003050           INSPECT LK-SYMPTOM-LIST TALLYING WS-HIT-COUNT
003060               FOR ALL WS-SPEC-KEYWORD (TAB-SUB) (1:WS-SCAN-LEN).
003070           IF WS-HIT-COUNT > 0
003080               PERFORM 620-DEDUPE-SPECIALTY THRU 620-EXIT
003090           END-IF.
003100           MOVE 0 TO WS-HIT-COUNT.
003110           ADD 1 TO TAB-SUB.
003120       610-EXIT.
003130           EXIT.
003140
003150       620-DEDUPE-SPECIALTY.
003160           SET WS-DUP-SW TO 'N'.
003170           IF WS-SPEC-COUNT >= 1
003180               IF LK-SPECIALIST-1 = WS-SPEC-NAME (TAB-SUB)
003190                   SET WS-ALREADY-RECOMMENDED TO TRUE
003200               END-IF
003210           END-IF.
003220           IF WS-SPEC-COUNT >= 2
003230               IF LK-SPECIALIST-2 = WS-SPEC-NAME (TAB-SUB)
003240                   SET WS-ALREADY-RECOMMENDED TO TRUE
003250               END-IF
003260           END-IF.
003270           IF NOT WS-ALREADY-RECOMMENDED
003280               ADD 1 TO WS-SPEC-COUNT
003290               EVALUATE WS-SPEC-COUNT
003300                   WHEN 1
003310                       MOVE WS-SPEC-NAME (TAB-SUB) TO LK-SPECIALIST-1
003320                   WHEN 2
003330                       MOVE WS-SPEC-NAME (TAB-SUB) TO LK-SPECIALIST-2
003340                   WHEN 3
003350                       MOVE WS-SPEC-NAME (TAB-SUB) TO LK-SPECIALIST-3
003360               END-EVALUATE
003370           END-IF.
003380       620-EXIT.
003390           EXIT.
