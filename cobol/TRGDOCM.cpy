000010******************************************************************
000020* COPYBOOK    TRGDOCM                                           *
000030* TITLE       DOCTOR MASTER RECORD - MEDITRIAGE PROVIDER FILE   *
000040* ACTION      COPY INTO DOCTOR-FILE FD IN TRGDRIVE               *
000050*                                                                *
000060*   ONE RECORD PER PARTICIPATING PHYSICIAN.  DOC-SLOTS CARRIES   *
000070*   THE DOCTOR'S DAILY APPOINTMENT TIMES, LEFT-JUSTIFIED AND     *
000080*   BLANK-FILLED FOR ANY UNUSED SLOTS ABOVE DOC-SLOT-COUNT.      *
000090*   DOC-SLOTS-OLD IS THE REDEFINITION KEPT FOR THE HAND-KEYED    *
000100*   ROSTER MAINTENANCE SCREEN, WHICH STILL ADDRESSES SLOTS ONE   *
000110*   THROUGH TEN BY NAME RATHER THAN BY SUBSCRIPT.                *
000120******************************************************************
000130 01  DOCTOR-REC.
000140     05  DOC-ID                      PIC 9(4).
000150     05  DOC-NAME                    PIC X(25).
000160     05  DOC-SPECIALTY               PIC X(20).
000170     05  DOC-QUALIF                  PIC X(20).
000180     05  DOC-EXP-YEARS               PIC 9(2).
000190     05  DOC-RATING                  PIC 9(1)V9(1).
000200     05  DOC-AVAILABLE               PIC X(1).
000210         88  DOC-IS-AVAILABLE            VALUE 'Y'.
000220         88  DOC-NOT-AVAILABLE           VALUE 'N'.
000230     05  DOC-SLOT-COUNT              PIC 9(2).
000240     05  DOC-SLOTS-GROUP.
000250         10  DOC-SLOTS   OCCURS 10 TIMES
000260                         PIC X(4).
000270*
000280*    LEGACY FIXED-NAME VIEW OF THE SLOT TABLE - ROSTER SCREEN
000290*    MDF-101 STILL MOVES INTO THESE NAMES DIRECTLY             - 021403LR
000300     05  DOC-SLOTS-OLD REDEFINES DOC-SLOTS-GROUP.
000310         10  DOC-SLOT-1              PIC X(4).
000320         10  DOC-SLOT-2              PIC X(4).
000330         10  DOC-SLOT-3              PIC X(4).
000340         10  DOC-SLOT-4              PIC X(4).
000350         10  DOC-SLOT-5              PIC X(4).
000360         10  DOC-SLOT-6              PIC X(4).
000370         10  DOC-SLOT-7              PIC X(4).
000380         10  DOC-SLOT-8              PIC X(4).
000390         10  DOC-SLOT-9              PIC X(4).
000400         10  DOC-SLOT-10             PIC X(4).
000410     05  FILLER                      PIC X(5).
