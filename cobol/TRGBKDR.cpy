000010******************************************************************
000020* COPYBOOK    TRGBKDR                                           *
000030* TITLE       BOOKED-APPOINTMENT INPUT RECORD                   *
000040* ACTION      COPY INTO BOOKED-FILE FD IN TRGDRIVE               *
000050*                                                                *
000060*   EXISTING BOOKINGS CARRIED FORWARD FROM PRIOR RUNS.  ONLY     *
000070*   PENDING AND CONFIRMED ROWS BLOCK A SLOT - COMPLETED AND      *
000080*   CANCELLED ROWS ARE READ AND DROPPED.                         *
000090******************************************************************
000100 01  BOOKED-REC.
000110     05  BKD-DOC-ID                  PIC 9(4).
000120     05  BKD-DAY                     PIC 9(1).
000130     05  BKD-SLOT                    PIC X(4).
000140     05  BKD-STATUS                  PIC X(9).
000150         88  BKD-PENDING                 VALUE 'PENDING'.
000160         88  BKD-CONFIRMED               VALUE 'CONFIRMED'.
000170         88  BKD-COMPLETED               VALUE 'COMPLETED'.
000180         88  BKD-CANCELLED               VALUE 'CANCELLED'.
000190         88  BKD-BLOCKS-SLOT
000200                 VALUES 'PENDING  ' 'CONFIRMED'.
000210     05  FILLER                      PIC X(12).
