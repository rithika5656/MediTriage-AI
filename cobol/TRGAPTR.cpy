000010******************************************************************
000020* COPYBOOK    TRGAPTR                                           *
000030* TITLE       APPOINTMENT OUTPUT RECORD                         *
000040* ACTION      COPY INTO APPT-FILE FD IN TRGDRIVE                 *
000050*                                                                *
000060*   ONE RECORD WRITTEN PER APPOINTMENT ACTUALLY BOOKED - EITHER  *
000070*   A NORMAL APPOINTMENT-PHASE BOOKING OR AN EMERGENCY BOOKING.  *
000080*   CASES THAT COULD NOT BE SLOTTED GET NO APPT-REC AT ALL - SEE *
000090*   THE REPORT-FILE NOTE COLUMN INSTEAD.                         *
000100******************************************************************
000110 01  APPT-REC.
000120     05  APT-CASE-ID                 PIC 9(6).
000130     05  APT-PATIENT-ID              PIC 9(6).
000140     05  APT-DOC-ID                  PIC 9(4).
000150     05  APT-DOC-NAME                PIC X(25).
000160     05  APT-SPECIALTY               PIC X(20).
000170     05  APT-DAY                     PIC 9(1).
000180     05  APT-SLOT                    PIC X(4).
000190     05  APT-PRIORITY                PIC X(9).
000200         88  APT-PRIORITY-NORMAL         VALUE 'NORMAL'.
000210         88  APT-PRIORITY-HIGH           VALUE 'HIGH'.
000220         88  APT-PRIORITY-EMERGENCY      VALUE 'EMERGENCY'.
000230     05  APT-STATUS                  PIC X(9).
000240         88  APT-STATUS-PENDING          VALUE 'PENDING'.
000250     05  FILLER                      PIC X(16).
