000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGDOCS.
000030       AUTHOR. JOSEPHINE OOMMEN.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 05/22/89.
000060       DATE-COMPILED. 05/22/89.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          THIS SUBPROGRAM PICKS A DOCTOR AND AN OPEN SLOT FOR A
000130      *          CASE THAT HAS BEEN CLASSIFIED APPOINTMENT OR EMERGENCY.
000140      *          IT IS PASSED THE IN-MEMORY DOCTOR ROSTER AND BOOKED-
000150      *          SLOTS TABLE BUILT BY TRGDRIVE AT STARTUP AND, WHEN A
000160      *          SLOT IS FOUND, APPENDS THE NEW BOOKING TO THE BOOKED-
000170      *          SLOTS TABLE ITSELF SO A SLOT TAKEN EARLIER IN THIS SAME
000180      *          RUN IS NOT HANDED OUT TWICE.
000190      *
000200      *          DOCTOR FALLBACK CHAIN: REQUESTED SPECIALTY, THEN
000210      *          GENERAL MEDICINE, THEN ANY AVAILABLE DOCTOR.  THE SAME
000220      *          THREE-STEP CHAIN RUNS FOR AN ORDINARY APPOINTMENT CASE
000230      *          AND AN EMERGENCY CASE ALIKE - TRGDRIVE MUST FIND
000240      *          SOMEBODY, ANYBODY, BEFORE GIVING UP EITHER WAY.
000250      *
000260      ******************************************************************
000270      *
000280      *        CHANGE LOG
000290      *
000300      *   05/22/89  JBO  0005  INITIAL VERSION - EXACT SPECIALTY MATCH
000310      *                        ONLY, NO FALLBACK CHAIN
000320      *   01/14/91  RKS  0012  GENERAL MEDICINE FALLBACK ADDED
000330      *   04/03/92  JON  0016  "ANY AVAILABLE DOCTOR" FALLBACK ADDED FOR
000340      *                        EMERGENCY CASES PER ER COMMITTEE REQUEST
000350      *   10/11/94  DPB  0023  SEVEN-DAY SLOT WINDOW ADOPTED - WAS
000360      *                        SEARCHING ONLY THE CURRENT DAY
000370      *   02/27/97  RKS  0028  RUN-TIME BOOKING TABLE UPDATE ADDED SO A
000380      *                        SLOT GIVEN OUT EARLIER IN THE SAME BATCH
000390      *                        IS NOT OFFERED TO A LATER CASE
000400      *   12/07/98  DPB  0033  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
000410      *                        PROGRAM, NO CHANGE REQUIRED
000420      *   06/09/99  DPB  0034  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000430      *   08/14/02  RKS  0038  TIE-BREAK ON LOWEST DOCTOR ID ADDED WHEN
000440      *                        TWO DOCTORS SHARE THE TOP RATING
000450      *   10/02/03  JBO  0043  "ANY AVAILABLE DOCTOR" FALLBACK WAS BEING
000460      *                        SKIPPED FOR A PLAIN APPOINTMENT CASE WHEN
000470      *                        NO GENERAL MEDICINE DOCTOR WAS FREE EITHER
000480      *                        - SCHEDULING DESK WAS TELLING PATIENTS
000490      *                        "NO SLOT" WHEN A DOCTOR WAS IN FACT OPEN
000500      *   03/15/04  RKS  0044  REQUESTED-SPECIALTY MATCH WAS AN EXACT
000510      *                        EQUALITY TEST - PER THE APPOINTMENT DESK'S
000520      *                        RULE THIS IS SUPPOSED TO BE A SUBSTRING
000530      *                        MATCH (E.G. A REQUEST FOR "CARDIO" MUST
000540      *                        FIND A DOCTOR LISTED AS "CARDIOLOGY").
000550      *                        130-DOCTOR-QUALIFIES NOW SCANS FOR THE
000560      *                        REQUESTED TEXT INSIDE THE SPECIALTY FIELD
000570      *   04/06/04  RKS  0050  WS-SLOT-TAKEN-SW WAS BURIED AS A 05-LEVEL
000580      *                        UNDER MISC-WS-FIELDS - MOVED TO ITS OWN
000590      *                        77-LEVEL ITEM PER SHOP STANDARD FOR A
000600      *                        STANDALONE SWITCH
000610      *
000620      ******************************************************************
000630       ENVIRONMENT DIVISION.
000640       CONFIGURATION SECTION.
000650       SOURCE-COMPUTER. IBM-390.
000660       OBJECT-COMPUTER. IBM-390.
000670       SPECIAL-NAMES.
000680           C01 IS TOP-OF-FORM.
000690
000700       DATA DIVISION.
000710       WORKING-STORAGE SECTION.
000720
000730      *    STANDALONE SLOT-TAKEN SWITCH - 77-LEVEL PER SHOP STANDARD,
000740      *    THE SAME AS THE MORE-xxx-SW SWITCHES OVER IN TRGDRIVE.
000750       77  WS-SLOT-TAKEN-SW                PIC X(01) VALUE 'N'.
000760           88  WS-SLOT-IS-TAKEN                VALUE 'Y'.
000770
000780       01  MISC-WS-FIELDS.
000790           05  WS-DAY-SUB                  PIC 9(1) COMP VALUE 0.
000800           05  WS-SLOT-SUB                 PIC 9(2) COMP VALUE 0.
000810           05  WS-BEST-RATING              PIC 9(1)V9(1) VALUE 0.
000820           05  WS-BEST-IX                  PIC 9(2) COMP VALUE 0.
000830           05  WS-BKD-SCAN-SUB             PIC 9(4) COMP VALUE 0.
000840           05  WS-SPEC-TRY-SW              PIC X(01) VALUE '1'.
000850               88  WS-TRYING-REQUESTED-SPEC     VALUE '1'.
000860               88  WS-TRYING-GENERAL-MED        VALUE '2'.
000870               88  WS-TRYING-ANY-DOCTOR         VALUE '3'.
000880           05  WS-HIT-COUNT                PIC 9(3) COMP VALUE 0.
000890           05  WS-SPEC-LEN                 PIC 9(2) COMP VALUE 0.
000900           05  FILLER                      PIC X(01).
000910
000920      *    2ND REDEFINES - DAY/SLOT WORK AREA FOR THE REPORT NOTE
000930      *    BUILT BY TRGDRIVE, KEPT HERE SO THE DAY DIGIT CAN BE EDITED
000940      *    ALONGSIDE THE RAW SLOT TIME WHEN NEEDED FOR DIAGNOSTICS.
000950       01  WS-DAYSLOT-WORK-AREA             PIC X(05) VALUE SPACES.
000960       01  WS-DAYSLOT-WORK-VIEW REDEFINES WS-DAYSLOT-WORK-AREA.
000970           05  WS-DAYSLOT-DAY-PART         PIC 9(1).
000980           05  WS-DAYSLOT-TIME-PART        PIC X(04).
000990
001000      *    3RD REDEFINES - SPLITS THE RATING SO THE OPERATOR CONSOLE
001010      *    MESSAGE WRITTEN WHEN A NEW BEST DOCTOR IS PICKED READS AS
001020      *    "N.N" RATHER THAN A BARE ONE-DIGIT-DECIMAL PIC.
001030       01  WS-RATING-EDIT-AREA               PIC 9(2) VALUE 0.
001040       01  WS-RATING-EDIT-VIEW REDEFINES WS-RATING-EDIT-AREA.
001050           05  WS-RATING-WHOLE-PART          PIC 9(1).
001060           05  WS-RATING-TENTH-PART          PIC 9(1).
001070       01  WS-CONSOLE-LINE                  PIC X(60) VALUE SPACES.
001080
001090       LINKAGE SECTION.
001100       01  LK-DOC-TABLE.
001110           05  LK-DOC-ENTRY OCCURS 50 TIMES INDEXED BY LK-DOC-IX.
001120               10  LK-DOC-ID               PIC 9(4).
001130               10  LK-DOC-NAME             PIC X(25).
001140               10  LK-DOC-SPECIALTY        PIC X(20).
001150               10  LK-DOC-QUALIF           PIC X(20).
001160               10  LK-DOC-EXP-YEARS        PIC 9(2).
001170               10  LK-DOC-RATING           PIC 9(1)V9(1).
001180               10  LK-DOC-AVAILABLE        PIC X(1).
001190                   88  LK-DOC-IS-AVAIL         VALUE 'Y'.
001200               10  LK-DOC-SLOT-COUNT       PIC 9(2).
001210               10  LK-DOC-SLOTS OCCURS 10 TIMES
001220                                        PIC X(4).
001230               10  FILLER                  PIC X(01).
001240       01  LK-DOC-COUNT                    PIC 9(2) COMP.
001250       01  LK-BKD-TABLE.
001260           05  LK-BKD-ENTRY OCCURS 500 TIMES INDEXED BY LK-BKD-IX.
001270               10  LK-BKD-DOC-ID           PIC 9(4).
001280               10  LK-BKD-DAY              PIC 9(1).
001290               10  LK-BKD-SLOT             PIC X(4).
001300               10  FILLER                  PIC X(01).
001310       01  LK-BKD-COUNT                    PIC 9(4) COMP.
001320       01  LK-SPECIALTY                    PIC X(20).
001330       01  LK-EMERG-MODE-FLAG              PIC X(01).
001340       01  LK-OUT-DOC-ID                   PIC 9(4).
001350       01  LK-OUT-DOC-NAME                 PIC X(25).
001360       01  LK-OUT-DAY                      PIC 9(1).
001370       01  LK-OUT-SLOT                     PIC X(4).
001380       01  LK-FOUND-FLAG                   PIC X(01).
001390           88  LK-SLOT-WAS-FOUND               VALUE 'Y'.
001400
001410       PROCEDURE DIVISION USING LK-DOC-TABLE
001420                                 LK-DOC-COUNT
001430                                 LK-BKD-TABLE
001440                                 LK-BKD-COUNT
001450                                 LK-SPECIALTY
001460                                 LK-EMERG-MODE-FLAG
001470                                 LK-OUT-DOC-ID
001480                                 LK-OUT-DOC-NAME
001490                                 LK-OUT-DAY
001500                                 LK-OUT-SLOT
001510                                 LK-FOUND-FLAG.
001520           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001530           PERFORM 100-SELECT-DOCTOR THRU 100-EXIT.
001540           IF WS-BEST-IX > 0
001550               PERFORM 200-FIND-SLOT THRU 200-EXIT
001560           END-IF.
001570           GOBACK.
001580
001590       000-HOUSEKEEPING.
001600           MOVE 'N' TO LK-FOUND-FLAG.
001610           MOVE 0 TO LK-OUT-DOC-ID WS-BEST-IX.
001620           MOVE SPACES TO LK-OUT-DOC-NAME LK-OUT-SLOT.
001630           MOVE 0 TO LK-OUT-DAY.
001640           SET WS-TRYING-REQUESTED-SPEC TO TRUE.
001650           MOVE 20 TO WS-SPEC-LEN.
001660           PERFORM 005-BACKSCAN-SPEC-LEN THRU 005-EXIT
001670                   UNTIL WS-SPEC-LEN < 1
001680                      OR LK-SPECIALTY (WS-SPEC-LEN:1) NOT = SPACE.
001690       000-EXIT.
001700           EXIT.
001710
001720      *    TRIMS LK-SPECIALTY DOWN TO ITS REAL LENGTH SO THE SUBSTRING
001730      *    SCAN IN 130-DOCTOR-QUALIFIES DOES NOT MATCH ON TRAILING PAD
001740      *    SPACES.                                            - RKS
001750       005-BACKSCAN-SPEC-LEN.
001760           SUBTRACT 1 FROM WS-SPEC-LEN.
001770       005-EXIT.
001780           EXIT.
001790
001800      *    ---- 100: DOCTOR SELECTION - FALLBACK CHAIN -------------------
001810      *    THE THREE-STEP CHAIN (REQUESTED SPECIALTY, GENERAL MEDICINE,
001820      *    THEN ANY AVAILABLE DOCTOR) APPLIES TO A PLAIN APPOINTMENT
001830      *    CASE THE SAME AS AN EMERGENCY CASE - LK-EMERG-MODE-FLAG ONLY
001840      *    CONTROLS THE PRIORITY STAMPED ON THE BOOKING BACK IN TRGDRIVE.
001850       100-SELECT-DOCTOR.
001860           PERFORM 110-SCAN-FOR-BEST-DOCTOR THRU 110-EXIT.
001870           IF WS-BEST-IX = 0
001880               SET WS-TRYING-GENERAL-MED TO TRUE
001890               PERFORM 110-SCAN-FOR-BEST-DOCTOR THRU 110-EXIT
001900           END-IF.
001910           IF WS-BEST-IX = 0
001920               SET WS-TRYING-ANY-DOCTOR TO TRUE
001930               PERFORM 110-SCAN-FOR-BEST-DOCTOR THRU 110-EXIT
001940           END-IF.
001950       100-EXIT.
001960           EXIT.
001970
001980       110-SCAN-FOR-BEST-DOCTOR.
001990           MOVE 0 TO WS-BEST-RATING WS-BEST-IX.
002000           SET LK-DOC-IX TO 1.
002010           PERFORM 120-CHECK-ONE-DOCTOR THRU 120-EXIT
002020                   UNTIL LK-DOC-IX > LK-DOC-COUNT.
002030       110-EXIT.
002040           EXIT.
002050
002060       120-CHECK-ONE-DOCTOR.
002070           IF LK-DOC-IS-AVAIL (LK-DOC-IX)
002080               PERFORM 130-DOCTOR-QUALIFIES THRU 130-EXIT
002090           END-IF.
002100           SET LK-DOC-IX UP BY 1.
002110       120-EXIT.
002120           EXIT.
002130
002140       130-DOCTOR-QUALIFIES.
002150           EVALUATE TRUE
002160               WHEN WS-TRYING-REQUESTED-SPEC
002170                   MOVE 0 TO WS-HIT-COUNT
002180                   IF WS-SPEC-LEN > 0
002190                       INSPECT LK-DOC-SPECIALTY (LK-DOC-IX)
002200                           TALLYING WS-HIT-COUNT
002210                           FOR ALL LK-SPECIALTY (1:WS-SPEC-LEN)
002220                   END-IF
002230                   IF WS-HIT-COUNT > 0
002240                       PERFORM 140-COMPARE-RATING THRU 140-EXIT
002250                   END-IF
002260               WHEN WS-TRYING-GENERAL-MED
002270                   IF LK-DOC-SPECIALTY (LK-DOC-IX) = 'GENERAL MEDICINE'
002280                       PERFORM 140-COMPARE-RATING THRU 140-EXIT
002290                   END-IF
002300               WHEN WS-TRYING-ANY-DOCTOR
002310                   PERFORM 140-COMPARE-RATING THRU 140-EXIT
002320           END-EVALUATE.
002330       130-EXIT.
002340           EXIT.
002350
002360      *    HIGHEST RATING WINS; TIE GOES TO THE LOWER DOCTOR ID BECAUSE
002370      *    THE TABLE IS LOADED IN ASCENDING DOC-ID ORDER AND WE ONLY
002380      *    REPLACE THE CURRENT BEST ON A STRICTLY HIGHER RATING.
002390       140-COMPARE-RATING.
002400           IF LK-DOC-RATING (LK-DOC-IX) > WS-BEST-RATING
002410               MOVE LK-DOC-RATING (LK-DOC-IX) TO WS-BEST-RATING
002420               MOVE WS-BEST-RATING TO WS-RATING-EDIT-AREA
002430               MOVE SPACES TO WS-CONSOLE-LINE
002440               STRING 'TRGDOCS - BEST DOCTOR NOW '  DELIMITED BY SIZE
002450                      LK-DOC-ID (LK-DOC-IX)         DELIMITED BY SIZE
002460                      ' RATING '                    DELIMITED BY SIZE
002470                      WS-RATING-WHOLE-PART          DELIMITED BY SIZE
002480                      '.'                           DELIMITED BY SIZE
002490                      WS-RATING-TENTH-PART          DELIMITED BY SIZE
002500                      INTO WS-CONSOLE-LINE
002510               END-STRING
002520               DISPLAY WS-CONSOLE-LINE
002530               SET WS-BEST-IX TO LK-DOC-IX
002540           END-IF.
002550       140-EXIT.
002560           EXIT.
002570
002580      *    ---- 200: SLOT SEARCH - DAY 0-6, SLOTS IN LOADED ORDER --------
002590       200-FIND-SLOT.
002600           SET LK-DOC-IX TO WS-BEST-IX.
002610           MOVE 0 TO WS-DAY-SUB.
002620           PERFORM 210-SCAN-ONE-DAY THRU 210-EXIT
002630                   UNTIL WS-DAY-SUB > 6 OR LK-SLOT-WAS-FOUND.
002640       200-EXIT.
002650           EXIT.
002660
002670       210-SCAN-ONE-DAY.
002680           MOVE 1 TO WS-SLOT-SUB.
002690           PERFORM 220-CHECK-ONE-SLOT THRU 220-EXIT
002700                   UNTIL WS-SLOT-SUB > LK-DOC-SLOT-COUNT (LK-DOC-IX)
002710                      OR LK-SLOT-WAS-FOUND.
002720           ADD 1 TO WS-DAY-SUB.
002730       210-EXIT.
002740           EXIT.
002750
002760       220-CHECK-ONE-SLOT.
002770           SET WS-SLOT-TAKEN-SW TO 'N'.
002780           SET LK-BKD-IX TO 1.
002790           PERFORM 230-CHECK-SLOT-BOOKED THRU 230-EXIT
002800                   UNTIL LK-BKD-IX > LK-BKD-COUNT
002810                      OR WS-SLOT-IS-TAKEN.
002820           IF NOT WS-SLOT-IS-TAKEN
002830               MOVE 'Y' TO LK-FOUND-FLAG
002840               PERFORM 300-BUILD-BOOKING THRU 300-EXIT
002850           END-IF.
002860           ADD 1 TO WS-SLOT-SUB.
002870       220-EXIT.
002880           EXIT.
002890
002900       230-CHECK-SLOT-BOOKED.
002910           IF LK-BKD-DOC-ID (LK-BKD-IX) = LK-DOC-ID (LK-DOC-IX)
002920              AND LK-BKD-DAY (LK-BKD-IX) = WS-DAY-SUB
002930              AND LK-BKD-SLOT (LK-BKD-IX) =
002940                       LK-DOC-SLOTS (LK-DOC-IX, WS-SLOT-SUB)
002950               SET WS-SLOT-IS-TAKEN TO TRUE
002960           END-IF.
002970           SET LK-BKD-IX UP BY 1.
002980       230-EXIT.
002990           EXIT.
003000
003010      *    ---- 300: RETURN THE BOOKING AND CLAIM THE SLOT ---------------
003020       300-BUILD-BOOKING.
003030           MOVE LK-DOC-ID (LK-DOC-IX)       TO LK-OUT-DOC-ID.
003040           MOVE LK-DOC-NAME (LK-DOC-IX)     TO LK-OUT-DOC-NAME.
003050           MOVE WS-DAY-SUB                  TO LK-OUT-DAY.
003060           MOVE LK-DOC-SLOTS (LK-DOC-IX, WS-SLOT-SUB) TO LK-OUT-SLOT.
003070           IF LK-BKD-COUNT < 500
003080               ADD 1 TO LK-BKD-COUNT
003090               SET LK-BKD-IX TO LK-BKD-COUNT
003100               MOVE LK-DOC-ID (LK-DOC-IX)   TO LK-BKD-DOC-ID (LK-BKD-IX)
003110               MOVE WS-DAY-SUB              TO LK-BKD-DAY (LK-BKD-IX)
003120               MOVE LK-DOC-SLOTS (LK-DOC-IX, WS-SLOT-SUB)
003130                                            TO LK-BKD-SLOT (LK-BKD-IX)
003140           END-IF.
003150       300-EXIT.
003160           EXIT.
