000010******************************************************************
000020* COPYBOOK    TRGCASE                                           *
000030* TITLE       PATIENT CASE INPUT RECORD - MEDITRIAGE INTAKE     *
000040* ACTION      COPY INTO CASE-FILE FD IN TRGDRIVE                *
000050*                                                                *
000060*   ONE RECORD PER PATIENT CASE HANDED OFF BY THE INTAKE FRONT   *
000070*   END.  MESSAGE-TEXT IS THE PATIENT'S OWN WORDS - ENGLISH OR   *
000080*   TANGLISH - EVERYTHING ELSE ON THE RECORD IS WHATEVER THE     *
000090*   INTAKE SCREEN MANAGED TO PIN DOWN AS STRUCTURED DATA.  ANY   *
000100*   OF THE STRUCTURED FIELDS MAY COME IN BLANK/ZERO WHEN THE     *
000110*   PATIENT NEVER GAVE US THAT PIECE - THE NLP PASS IS WHAT WE   *
000120*   LEAN ON WHEN THAT HAPPENS.                                   *
000130******************************************************************
000140 01  CASE-REC.
000150     05  CASE-ID                     PIC 9(6).
000160     05  PATIENT-ID                  PIC 9(6).
000170     05  PATIENT-AGE                 PIC 9(3).
000180         88  PATIENT-AGE-UNKNOWN         VALUE 000.
000190     05  TEMPERATURE                 PIC 9(3)V9(1).
000200         88  TEMPERATURE-NOT-GIVEN       VALUE 0000.
000210     05  TEMP-UNIT                   PIC X(1).
000220         88  TEMP-FAHRENHEIT             VALUE 'F'.
000230         88  TEMP-CELSIUS                VALUE 'C'.
000240         88  TEMP-UNIT-NOT-GIVEN         VALUE SPACE.
000250     05  DURATION-VALUE              PIC 9(3).
000260         88  DURATION-NOT-GIVEN          VALUE 000.
000270     05  DURATION-UNIT               PIC X(1).
000280         88  DURATION-HOURS              VALUE 'H'.
000290         88  DURATION-DAYS               VALUE 'D'.
000300         88  DURATION-WEEKS              VALUE 'W'.
000310         88  DURATION-MONTHS             VALUE 'M'.
000320         88  DURATION-UNIT-NOT-GIVEN     VALUE SPACE.
000330     05  SEVERITY                    PIC 9(1).
000340         88  SEVERITY-NOT-GIVEN          VALUE 0.
000350     05  CONDITIONS-TEXT             PIC X(40).
000360     05  MESSAGE-TEXT                PIC X(139).
000370*    RESERVED FOR FUTURE INTAKE-SCREEN ADDITIONS       - 040718BS
000380     05  FILLER                      PIC X(01).
