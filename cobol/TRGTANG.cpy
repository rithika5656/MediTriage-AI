000010******************************************************************
000020* COPYBOOK    TRGTANG                                           *
000030* TITLE       VERNACULAR (TANGLISH) PHRASE MAP                  *
000040* ACTION      COPY INTO WORKING-STORAGE OF TRGXLAT                *
000050*                                                                *
000060*   PHRASES ARE CHECKED IN THE ORDER LISTED - LONGER PHRASES     *
000070*   THAT CONTAIN A SHORTER ONE (E.G. "SUDDEN MAYAKKAM" OVER      *
000080*   "MAYAKKAM") MUST PRECEDE THE SHORTER ONE OR THE SHORTER      *
000090*   PHRASE WOULD STEAL THE MATCH.  DO NOT RE-SORT THIS TABLE.    *
000100******************************************************************
000110
000120 01  WS-TANG-PHRASE-LIT.
000130     05  FILLER PIC X(18) VALUE 'SUDDEN MAYAKKAM'.
000140     05  FILLER PIC X(18) VALUE 'THALAI SUTHUDHU'.
000150     05  FILLER PIC X(18) VALUE 'MAYAKKAM'.
000160     05  FILLER PIC X(18) VALUE 'SUDA IRUKU'.
000170     05  FILLER PIC X(18) VALUE 'KAICHAL'.
000180     05  FILLER PIC X(18) VALUE 'JWARA'.
000190     05  FILLER PIC X(18) VALUE 'KULIRU'.
000200     05  FILLER PIC X(18) VALUE 'SOGAM'.
000210     05  FILLER PIC X(18) VALUE 'THALA VALI'.
000220     05  FILLER PIC X(18) VALUE 'IRUMAL'.
000230     05  FILLER PIC X(18) VALUE 'SUVASA PRACHANAI'.
000240     05  FILLER PIC X(18) VALUE 'SUVASA KASHTAM'.
000250     05  FILLER PIC X(18) VALUE 'NENJU VALI'.
000260     05  FILLER PIC X(18) VALUE 'VAYIRU VALI'.
000270     05  FILLER PIC X(18) VALUE 'VAYIRU ERICHAL'.
000280     05  FILLER PIC X(18) VALUE 'LOOSE MOTION'.
000290     05  FILLER PIC X(18) VALUE 'PASIKUDHU ILLA'.
000300     05  FILLER PIC X(18) VALUE 'HEART VALI'.
000310     05  FILLER PIC X(18) VALUE 'UNARVU ILLA'.
000320     05  FILLER PIC X(18) VALUE 'SUGAR IRUKU'.
000330     05  FILLER PIC X(18) VALUE 'KAI KAAL VALI'.
000340     05  FILLER PIC X(18) VALUE 'MUTTU VALI'.
000350     05  FILLER PIC X(18) VALUE 'BACK VALI'.
000360     05  FILLER PIC X(18) VALUE 'THOOKAM VARALA'.
000370     05  FILLER PIC X(18) VALUE 'ROMBA SEVERE'.
000380     05  FILLER PIC X(18) VALUE 'ROMBA KASHTAM'.
000390     05  FILLER PIC X(18) VALUE 'KONJAM'.
000400     05  FILLER PIC X(18) VALUE 'RENDU NAAL'.
000410     05  FILLER PIC X(18) VALUE 'MOONU NAAL'.
000420     05  FILLER PIC X(18) VALUE 'ORU VAARAM'.
000430 01  WS-TANG-PHRASE-TBL REDEFINES WS-TANG-PHRASE-LIT.
000440     05  WS-TANG-PHRASE OCCURS 30 TIMES
000450                        PIC X(18).
000460
000470 01  WS-TANG-ENGL-LIT.
000480     05  FILLER PIC X(22) VALUE 'FAINTING'.
000490     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
000500     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
000510     05  FILLER PIC X(22) VALUE 'FEVER'.
000520     05  FILLER PIC X(22) VALUE 'FEVER'.
000530     05  FILLER PIC X(22) VALUE 'FEVER'.
000540     05  FILLER PIC X(22) VALUE 'CHILLS'.
000550     05  FILLER PIC X(22) VALUE 'FATIGUE'.
000560     05  FILLER PIC X(22) VALUE 'HEADACHE'.
000570     05  FILLER PIC X(22) VALUE 'COUGH'.
000580     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
000590     05  FILLER PIC X(22) VALUE 'SHORTNESS OF BREATH'.
000600     05  FILLER PIC X(22) VALUE 'CHEST PAIN'.
000610     05  FILLER PIC X(22) VALUE 'STOMACH PAIN'.
000620     05  FILLER PIC X(22) VALUE 'ACIDITY'.
000630     05  FILLER PIC X(22) VALUE 'DIARRHEA'.
000640     05  FILLER PIC X(22) VALUE 'LOSS OF APPETITE'.
000650     05  FILLER PIC X(22) VALUE 'CHEST PAIN'.
000660     05  FILLER PIC X(22) VALUE 'UNCONSCIOUS'.
000670     05  FILLER PIC X(22) VALUE 'DIABETES'.
000680     05  FILLER PIC X(22) VALUE 'JOINT PAIN'.
000690     05  FILLER PIC X(22) VALUE 'KNEE PAIN'.
000700     05  FILLER PIC X(22) VALUE 'BACK PAIN'.
000710     05  FILLER PIC X(22) VALUE 'INSOMNIA'.
000720     05  FILLER PIC X(22) VALUE 'VERY SEVERE'.
000730     05  FILLER PIC X(22) VALUE 'SEVERE PAIN'.
000740     05  FILLER PIC X(22) VALUE 'MILD'.
000750     05  FILLER PIC X(22) VALUE '2 DAYS'.
000760     05  FILLER PIC X(22) VALUE '3 DAYS'.
000770     05  FILLER PIC X(22) VALUE '1 WEEK'.
000780 01  WS-TANG-ENGL-TBL REDEFINES WS-TANG-ENGL-LIT.
000790     05  WS-TANG-ENGL   OCCURS 30 TIMES
000800                        PIC X(22).
000810
000820*    EACH ENTRY PACKS TANGLISH-PHRASE LENGTH (FIRST 2 DIGITS)
000830*    AND ENGLISH-REPLACEMENT LENGTH (LAST 2 DIGITS).
000840 01  WS-TANG-LEN-LIT.
000850     05  FILLER PIC 9(4) VALUE 1508.
000860     05  FILLER PIC 9(4) VALUE 1509.
000870     05  FILLER PIC 9(4) VALUE 0809.
000880     05  FILLER PIC 9(4) VALUE 1005.
000890     05  FILLER PIC 9(4) VALUE 0705.
000900     05  FILLER PIC 9(4) VALUE 0505.
000910     05  FILLER PIC 9(4) VALUE 0606.
000920     05  FILLER PIC 9(4) VALUE 0507.
000930     05  FILLER PIC 9(4) VALUE 1008.
000940     05  FILLER PIC 9(4) VALUE 0605.
000950     05  FILLER PIC 9(4) VALUE 1621.
000960     05  FILLER PIC 9(4) VALUE 1419.
000970     05  FILLER PIC 9(4) VALUE 1010.
000980     05  FILLER PIC 9(4) VALUE 1112.
000990     05  FILLER PIC 9(4) VALUE 1407.
001000     05  FILLER PIC 9(4) VALUE 1208.
001010     05  FILLER PIC 9(4) VALUE 1416.
001020     05  FILLER PIC 9(4) VALUE 1010.
001030     05  FILLER PIC 9(4) VALUE 1111.
001040     05  FILLER PIC 9(4) VALUE 1108.
001050     05  FILLER PIC 9(4) VALUE 1310.
001060     05  FILLER PIC 9(4) VALUE 1009.
001070     05  FILLER PIC 9(4) VALUE 0909.
001080     05  FILLER PIC 9(4) VALUE 1408.
001090     05  FILLER PIC 9(4) VALUE 1211.
001100     05  FILLER PIC 9(4) VALUE 1311.
001110     05  FILLER PIC 9(4) VALUE 0604.
001120     05  FILLER PIC 9(4) VALUE 1006.
001130     05  FILLER PIC 9(4) VALUE 1006.
001140     05  FILLER PIC 9(4) VALUE 1006.
001150 01  WS-TANG-LEN-TBL REDEFINES WS-TANG-LEN-LIT.
001160     05  WS-TANG-ENTRY  OCCURS 30 TIMES.
001170         10  WS-TANG-PHR-LEN    PIC 9(2).
001180         10  WS-TANG-ENG-LEN    PIC 9(2).
001190
001200*    ---- LANGUAGE-FLAG KEYWORDS (ANY HIT => TANGLISH) ----
001210 01  WS-LANGF-KEYWORD-LIT.
001220     05  FILLER PIC X(10) VALUE 'KAICHAL'.
001230     05  FILLER PIC X(10) VALUE 'VALI'.
001240     05  FILLER PIC X(10) VALUE 'IRUKU'.
001250     05  FILLER PIC X(10) VALUE 'SUVASA'.
001260     05  FILLER PIC X(10) VALUE 'PRACHANAI'.
001270     05  FILLER PIC X(10) VALUE 'THALA'.
001280     05  FILLER PIC X(10) VALUE 'KALI'.
001290     05  FILLER PIC X(10) VALUE 'THOOKAM'.
001300     05  FILLER PIC X(10) VALUE 'KUDIKKIREN'.
001310 01  WS-LANGF-KEYWORD-TBL REDEFINES WS-LANGF-KEYWORD-LIT.
001320     05  WS-LANGF-KEYWORD OCCURS 9 TIMES
001330                         PIC X(10).
001340
001350 01  WS-LANGF-LEN-LIT.
001360     05  FILLER PIC 9(2) VALUE 07.
001370     05  FILLER PIC 9(2) VALUE 04.
001380     05  FILLER PIC 9(2) VALUE 05.
001390     05  FILLER PIC 9(2) VALUE 06.
001400     05  FILLER PIC 9(2) VALUE 09.
001410     05  FILLER PIC 9(2) VALUE 05.
001420     05  FILLER PIC 9(2) VALUE 04.
001430     05  FILLER PIC 9(2) VALUE 07.
001440     05  FILLER PIC 9(2) VALUE 10.
001450 01  WS-LANGF-LEN-TBL REDEFINES WS-LANGF-LEN-LIT.
001460     05  WS-LANGF-LEN    OCCURS 9 TIMES
001470                        PIC 9(2).
