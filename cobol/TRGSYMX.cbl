000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGSYMX.
000030       AUTHOR. R KALYANASUNDARAM.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 03/18/89.
000060       DATE-COMPILED. 03/18/89.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          THIS SUBPROGRAM READS THE WORKING TEXT BUILT BY
000130      *          TRGXLAT (RAW MESSAGE PLUS ANY TANGLISH PHRASES
000140      *          TRANSLATED TO ENGLISH) AND PULLS OUT:
000150      *
000160      *            - THE CANONICAL SYMPTOM NAMES MENTIONED
000170      *            - ANY EXISTING CONDITIONS MENTIONED IN THE SAME TEXT
000180      *            - THE CALLER'S INTENT (GREETING, SYMPTOM REPORT ETC)
000190      *            - THE LIST OF FIELDS STILL MISSING FOR A TRIAGE
000200      *              DECISION
000210      *
000220      *          SYMPTOM AND CONDITION HITS ARE DEDUPED SO THE SAME
000230      *          CANONICAL NAME DOES NOT APPEAR TWICE EVEN IF SEVERAL
000240      *          OF ITS VARIANT PHRASES ARE PRESENT.
000250      *
000260      ******************************************************************
000270      *
000280      *        CHANGE LOG
000290      *
000300      *   03/18/89  RKS  0002  INITIAL SYMPTOM TABLE - 12 SYMPTOMS
000310      *   09/25/90  JON  0009  EXPANDED TO THE FULL 21-SYMPTOM LIST
000320      *   04/14/91  RKS  0013  EXISTING-CONDITION SCAN ADDED
000330      *   11/02/92  DPB  0019  INTENT CLASSIFICATION ADDED - ORDER
000340      *                        MATTERS, DO NOT RE-SEQUENCE THE EVALUATE
000350      *   06/30/94  JON  0026  MISSING-FIELD LIST ADDED FOR FOLLOW-UP
000360      *                        QUESTION LOGIC
000370      *   12/03/98  DPB  0033  YEAR 2000 REVIEW - NO DATE FIELDS HERE,
000380      *                        NO CHANGE REQUIRED
000390      *   06/09/99  DPB  0034  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000400      *   02/14/02  RKS  0039  DEDUPE LOGIC CORRECTED - A REPEATED
000410      *                        VARIANT OF AN ALREADY-FOUND SYMPTOM WAS
000420      *                        INFLATING RES-SYMPTOM-COUNT
000430      *   09/18/03  DPB  0042  APPOINTMENT INTENT WAS FIRING ON THE
000440      *                        BARE WORD "APPOINTMENT" ALONE - A CALLER
000450      *                        ASKING "IS THIS AN APPOINTMENT ONLY
000460      *                        CLINIC" WAS MISCLASSIFIED.  SCAN NOW
000470      *                        REQUIRES A BOOKING VERB WITH IT
000480      *   11/24/03  JON  0045  CONDITION NORMALIZATION TABLE IN TRGSYMK
000490      *                        WAS FOLDING "HIGH BLOOD PRESSURE" INTO
000500      *                        HYPERTENSION, "CARDIAC" INTO HEART DISEASE
000510      *                        AND "PREGNANT" INTO PREGNANCY - ONLY THE
000520      *                        DIABETIC/ASTHMATIC PAIRS ARE SUPPOSED TO
000530      *                        FOLD.  WS-SEEN-CONDITION WIDENED TO MATCH
000540      *                        THE COPYBOOK'S NEW PIC X(22)
000550      *   04/06/04  RKS  0046  TAB-SUB AND WS-HIT-COUNT, USED BY EVERY
000560      *                        SCAN PARAGRAPH IN THE PROGRAM, WERE
000570      *                        BURIED AS 05-LEVELS - PULLED OUT TO
000580      *                        STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD
000590      *
000600      ******************************************************************
000610       ENVIRONMENT DIVISION.
000620       CONFIGURATION SECTION.
000630       SOURCE-COMPUTER. IBM-390.
000640       OBJECT-COMPUTER. IBM-390.
000650       SPECIAL-NAMES.
000660           C01 IS TOP-OF-FORM.
000670
000680       DATA DIVISION.
000690       WORKING-STORAGE SECTION.
000700
000710       COPY TRGSYMK.
000720
000730      *    MASTER KEYWORD-TABLE INDEX AND SUBSTRING-HIT TALLY - USED
000740      *    BY EVERY SCAN PARAGRAPH IN THIS PROGRAM - STANDALONE
000750      *    77-LEVEL ITEMS PER SHOP STANDARD.
000760       77  TAB-SUB                         PIC 9(2) COMP VALUE 0.
000770       77  WS-HIT-COUNT                    PIC 9(3) COMP VALUE 0.
000780       01  MISC-WS-FIELDS.
000790           05  DUP-SUB                     PIC 9(2) COMP VALUE 0.
000800           05  WS-SCAN-LEN                 PIC 9(2) COMP VALUE 0.
000810           05  WS-APPEND-PTR               PIC 9(3) COMP VALUE 1.
000820           05  WS-COND-APPEND-PTR          PIC 9(3) COMP VALUE 1.
000830           05  WS-DUP-SW                   PIC X(01) VALUE 'N'.
000840               88  WS-ALREADY-HAVE-IT          VALUE 'Y'.
000850           05  FILLER                      PIC X(01).
000860
000870      *    LIST OF CANONICAL NAMES ALREADY WRITTEN TO THE OUTPUT LIST,
000880      *    USED ONLY TO DEDUPE - 21 SYMPTOMS MAX, 10 CONDITIONS MAX.
000890       01  WS-SEEN-SYMPTOMS.
000900           05  WS-SEEN-SYMPTOM OCCURS 21 TIMES
000910                              PIC X(22).
000920           05  FILLER                      PIC X(01).
000930       01  WS-SEEN-COUNT                   PIC 9(2) COMP VALUE 0.
000940
000950       01  WS-SEEN-CONDITIONS.
000960           05  WS-SEEN-CONDITION OCCURS 10 TIMES
000970                              PIC X(22).
000980           05  FILLER                      PIC X(01).
000990       01  WS-SEEN-COND-COUNT              PIC 9(2) COMP VALUE 0.
001000
001010      *    2ND/3RD REDEFINES - INTENT-CHECK TEXT PREFIX WORK AREA
001020       01  WS-TEXT-PREFIX-AREA             PIC X(20) VALUE SPACES.
001030       01  WS-TEXT-PREFIX-BYTES REDEFINES WS-TEXT-PREFIX-AREA.
001040           05  WS-TEXT-1ST-BYTE            PIC X(01).
001050           05  FILLER                      PIC X(19).
001060       01  WS-TEXT-LAST-BYTE-AREA          PIC X(01) VALUE SPACE.
001070       01  WS-TEXT-LAST-BYTE-VIEW REDEFINES WS-TEXT-LAST-BYTE-AREA.
001080           05  WS-TEXT-LAST-CHAR           PIC X(01).
001090       01  WS-LAST-NONBLANK-SUB            PIC 9(3) COMP VALUE 0.
001100
001110       LINKAGE SECTION.
001120       01  LK-WORK-TEXT                    PIC X(200).
001130       01  LK-SYMPTOM-LIST                 PIC X(80).
001140       01  LK-SYMPTOM-COUNT                PIC 9(2) COMP.
001150       01  LK-CONDITION-LIST               PIC X(80).
001160       01  LK-CONDITION-COUNT              PIC 9(2) COMP.
001170       01  LK-INTENT                       PIC X(14).
001180       01  LK-MISSING-LIST                 PIC X(40).
001190
001200       PROCEDURE DIVISION USING LK-WORK-TEXT
001210                                 LK-SYMPTOM-LIST
001220                                 LK-SYMPTOM-COUNT
001230                                 LK-CONDITION-LIST
001240                                 LK-CONDITION-COUNT
001250                                 LK-INTENT
001260                                 LK-MISSING-LIST.
001270           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001280           PERFORM 200-SCAN-SYMPTOMS THRU 200-EXIT.
001290           PERFORM 300-SCAN-CONDITIONS THRU 300-EXIT.
001300           PERFORM 400-CLASSIFY-INTENT THRU 400-EXIT.
001310           PERFORM 450-CHECK-MISSING-FIELDS THRU 450-EXIT.
001320           GOBACK.
001330
001340       000-HOUSEKEEPING.
001350           MOVE SPACES TO LK-SYMPTOM-LIST LK-CONDITION-LIST
001360                          LK-INTENT LK-MISSING-LIST.
001370           MOVE 0 TO LK-SYMPTOM-COUNT LK-CONDITION-COUNT
001380                     WS-SEEN-COUNT WS-SEEN-COND-COUNT.
001390           MOVE 1 TO WS-APPEND-PTR WS-COND-APPEND-PTR.
001400       000-EXIT.
001410           EXIT.
001420
001430      *    ---- 200: SYMPTOM VARIANT SCAN (79 PHRASES / 21 CANONICALS)-
001440       200-SCAN-SYMPTOMS.
001450           MOVE 1 TO TAB-SUB.
001460           PERFORM 210-CHECK-ONE-VARIANT THRU 210-EXIT
001470                   UNTIL TAB-SUB > 79.
001480       200-EXIT.
001490           EXIT.
001500
001510       210-CHECK-ONE-VARIANT.
001520           MOVE WS-SYMV-LEN (TAB-SUB) TO WS-SCAN-LEN.
001530           INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
001540               FOR ALL WS-SYMV-PHRASE (TAB-SUB) (1:WS-SCAN-LEN).
001550           IF WS-HIT-COUNT > 0
001560               PERFORM 220-DEDUPE-SYMPTOM THRU 220-EXIT
001570           END-IF.
001580           MOVE 0 TO WS-HIT-COUNT.
001590           ADD 1 TO TAB-SUB.
001600       210-EXIT.
001610           EXIT.
001620
001630       220-DEDUPE-SYMPTOM.
001640           SET WS-DUP-SW TO 'N'.
001650           MOVE 1 TO DUP-SUB.
001660           PERFORM 225-COMPARE-SEEN-SYMPTOM THRU 225-EXIT
001670                   UNTIL DUP-SUB > WS-SEEN-COUNT
001680                      OR WS-ALREADY-HAVE-IT.
001690           IF NOT WS-ALREADY-HAVE-IT
001700              AND WS-SEEN-COUNT < 21
001710               ADD 1 TO WS-SEEN-COUNT
001720               MOVE WS-SYMV-CANON (TAB-SUB)
001730                            TO WS-SEEN-SYMPTOM (WS-SEEN-COUNT)
001740               ADD 1 TO LK-SYMPTOM-COUNT
001750               PERFORM 230-APPEND-SYMPTOM THRU 230-EXIT
001760           END-IF.
001770       220-EXIT.
001780           EXIT.
001790
001800       225-COMPARE-SEEN-SYMPTOM.
001810           IF WS-SEEN-SYMPTOM (DUP-SUB) = WS-SYMV-CANON (TAB-SUB)
001820               SET WS-ALREADY-HAVE-IT TO TRUE
001830           END-IF.
001840           ADD 1 TO DUP-SUB.
001850       225-EXIT.
001860           EXIT.
001870
001880       230-APPEND-SYMPTOM.
001890           IF WS-APPEND-PTR < 76
001900               IF LK-SYMPTOM-COUNT > 1
001910                   STRING ', '                    DELIMITED BY SIZE
001920                          WS-SYMV-CANON (TAB-SUB)  DELIMITED BY '  '
001930                          INTO LK-SYMPTOM-LIST
001940                          WITH POINTER WS-APPEND-PTR
001950               ELSE
001960                   STRING WS-SYMV-CANON (TAB-SUB)  DELIMITED BY '  '
001970                          INTO LK-SYMPTOM-LIST
001980                          WITH POINTER WS-APPEND-PTR
001990               END-IF
002000           END-IF.
002010       230-EXIT.
002020           EXIT.
002030
002040      *    ---- 300: EXISTING-CONDITION SCAN (15 PHRASES) -------------
002050       300-SCAN-CONDITIONS.
002060           MOVE 1 TO TAB-SUB.
002070           PERFORM 310-CHECK-ONE-COND-PHRASE THRU 310-EXIT
002080                   UNTIL TAB-SUB > 15.
002090       300-EXIT.
002100           EXIT.
002110
002120       310-CHECK-ONE-COND-PHRASE.
002130           MOVE WS-COND-LEN (TAB-SUB) TO WS-SCAN-LEN.
002140           INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
002150               FOR ALL WS-COND-PHRASE (TAB-SUB) (1:WS-SCAN-LEN).
002160           IF WS-HIT-COUNT > 0
002170               PERFORM 320-DEDUPE-CONDITION THRU 320-EXIT
002180           END-IF.
002190           MOVE 0 TO WS-HIT-COUNT.
002200           ADD 1 TO TAB-SUB.
002210       310-EXIT.
002220           EXIT.
002230
002240       320-DEDUPE-CONDITION.
002250           SET WS-DUP-SW TO 'N'.
002260           MOVE 1 TO DUP-SUB.
002270           PERFORM 325-COMPARE-SEEN-COND THRU 325-EXIT
002280                   UNTIL DUP-SUB > WS-SEEN-COND-COUNT
002290                      OR WS-ALREADY-HAVE-IT.
002300           IF NOT WS-ALREADY-HAVE-IT
002310              AND WS-SEEN-COND-COUNT < 10
002320               ADD 1 TO WS-SEEN-COND-COUNT
002330               MOVE WS-COND-NORM (TAB-SUB)
002340                       TO WS-SEEN-CONDITION (WS-SEEN-COND-COUNT)
002350               ADD 1 TO LK-CONDITION-COUNT
002360               PERFORM 330-APPEND-CONDITION THRU 330-EXIT
002370           END-IF.
002380       320-EXIT.
002390           EXIT.
002400
002410       325-COMPARE-SEEN-COND.
002420           IF WS-SEEN-CONDITION (DUP-SUB) = WS-COND-NORM (TAB-SUB)
002430               SET WS-ALREADY-HAVE-IT TO TRUE
002440           END-IF.
002450           ADD 1 TO DUP-SUB.
002460       325-EXIT.
002470           EXIT.
002480
002490       330-APPEND-CONDITION.
002500           IF WS-COND-APPEND-PTR < 76
002510               IF LK-CONDITION-COUNT > 1
002520                   STRING ', '                   DELIMITED BY SIZE
002530                          WS-COND-NORM (TAB-SUB)  DELIMITED BY '  '
002540                          INTO LK-CONDITION-LIST
002550                          WITH POINTER WS-COND-APPEND-PTR
002560               ELSE
002570                   STRING WS-COND-NORM (TAB-SUB)  DELIMITED BY '  '
002580                          INTO LK-CONDITION-LIST
002590                          WITH POINTER WS-COND-APPEND-PTR
002600               END-IF
002610           END-IF.
002620       330-EXIT.
002630           EXIT.
002640
002650      *    ---- 400: INTENT CLASSIFICATION - ORDER IS SIGNIFICANT -----
002660      *    CHECKED HIGH TO LOW - GREETING BEATS EVERYTHING, GENERAL IS
002670      *    THE FALLBACK WHEN NOTHING ELSE MATCHES.             - DPB
002680      *   03/02/04  RKS  0047  QUESTION-MARK CHECK WAS READING THE FIXED
002690      *                        BYTE AT POSITION 139 OF THE RAW MESSAGE,
002700      *                        NOT ITS ACTUAL LAST CHARACTER - A SHORT
002710      *                        MESSAGE LEFT BYTE 139 AS TRAILING PAD
002720      *                        SPACE AND THE "ENDS WITH ?" RULE NEVER
002730      *                        FIRED.  405-BACKSCAN-NONBLANK ADDED TO
002740      *                        WALK BACK FROM 139 TO THE REAL LAST BYTE
002750       400-CLASSIFY-INTENT.
002760           MOVE LK-WORK-TEXT (1:20) TO WS-TEXT-PREFIX-AREA.
002770           MOVE 139 TO WS-LAST-NONBLANK-SUB.
002780           PERFORM 405-BACKSCAN-NONBLANK THRU 405-EXIT
002790                   UNTIL WS-LAST-NONBLANK-SUB < 1
002800                      OR LK-WORK-TEXT (WS-LAST-NONBLANK-SUB:1)
002810                           NOT = SPACE.
002820           IF WS-LAST-NONBLANK-SUB > 0
002830               MOVE LK-WORK-TEXT (WS-LAST-NONBLANK-SUB:1)
002840                   TO WS-TEXT-LAST-BYTE-AREA
002850           ELSE
002860               MOVE SPACE TO WS-TEXT-LAST-BYTE-AREA
002870           END-IF.
002880           EVALUATE TRUE
002890               WHEN LK-WORK-TEXT (1:2) = 'hi'
002900                 OR LK-WORK-TEXT (1:5) = 'hello'
002910                 OR LK-WORK-TEXT (1:3) = 'hey'
002920                 OR LK-WORK-TEXT (1:12) = 'good morning'
002930                 OR LK-WORK-TEXT (1:14) = 'good afternoon'
002940                 OR LK-WORK-TEXT (1:12) = 'good evening'
002950                 OR LK-WORK-TEXT (1:11) = 'how are you'
002960                   MOVE 'GREETING' TO LK-INTENT
002970               WHEN LK-WORK-TEXT (1:139) = SPACES
002980                   MOVE 'GENERAL' TO LK-INTENT
002990               WHEN OTHER
003000                   PERFORM 410-CHECK-SYMPTOM-REPORT THRU 410-EXIT
003010           END-EVALUATE.
003020       400-EXIT.
003030           EXIT.
003040
003050      *    WALKS BACKWARD FROM POSITION 139 (THE END OF THE RAW
003060      *    139-BYTE MESSAGE, BEFORE ANY TANGLISH APPEND) UNTIL IT
003070      *    FINDS A NON-BLANK BYTE OR RUNS OFF THE FRONT OF THE FIELD.
003080       405-BACKSCAN-NONBLANK.
003090           SUBTRACT 1 FROM WS-LAST-NONBLANK-SUB.
003100       405-EXIT.
003110           EXIT.
003120
003130       410-CHECK-SYMPTOM-REPORT.
003140           MOVE 0 TO WS-HIT-COUNT.
003150           INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
003160               FOR ALL 'have'      ALL 'having'  ALL 'feel'
003170                   ALL 'feeling'   ALL 'experiencing'
003180                   ALL 'pain'      ALL 'hurt'    ALL 'hurts'
003190                   ALL 'ache'.
003200           IF WS-HIT-COUNT > 0
003210               MOVE 'SYMPTOM-REPORT' TO LK-INTENT
003220           ELSE
003230               PERFORM 420-CHECK-QUESTION THRU 420-EXIT
003240           END-IF.
003250       410-EXIT.
003260           EXIT.
003270
003280       420-CHECK-QUESTION.
003290           EVALUATE TRUE
003300               WHEN LK-WORK-TEXT (1:4) = 'what'
003310                 OR LK-WORK-TEXT (1:3) = 'how'
003320                 OR LK-WORK-TEXT (1:3) = 'why'
003330                 OR LK-WORK-TEXT (1:4) = 'when'
003340                 OR LK-WORK-TEXT (1:5) = 'where'
003350                 OR LK-WORK-TEXT (1:3) = 'can'
003360                 OR LK-WORK-TEXT (1:6) = 'should'
003370                 OR LK-WORK-TEXT (1:2) = 'is'
003380                 OR LK-WORK-TEXT (1:3) = 'are'
003390                 OR LK-WORK-TEXT (1:2) = 'do'
003400                 OR LK-WORK-TEXT (1:4) = 'does'
003410                 OR WS-TEXT-LAST-CHAR = '?'
003420                   MOVE 'QUESTION' TO LK-INTENT
003430               WHEN OTHER
003440                   PERFORM 430-CHECK-APPOINTMENT THRU 430-EXIT
003450           END-EVALUATE.
003460       420-EXIT.
003470           EXIT.
003480
003490      *    THE BARE WORD "APPOINTMENT" IS NOT ENOUGH BY ITSELF - IT
003500      *    MUST FOLLOW A BOOKING VERB (BOOK/SCHEDULE/MAKE/WANT), OR
003510      *    THE TEXT MUST ASK TO SEE A DOCTOR OUTRIGHT.       - DPB
003520       430-CHECK-APPOINTMENT.
003530           MOVE 0 TO WS-HIT-COUNT.
003540           INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
003550               FOR ALL 'book appointment'
003560                   ALL 'book an appointment'
003570                   ALL 'schedule appointment'
003580                   ALL 'schedule an appointment'
003590                   ALL 'make appointment'
003600                   ALL 'make an appointment'
003610                   ALL 'want appointment'
003620                   ALL 'want an appointment'
003630                   ALL 'see a doctor'
003640                   ALL 'see doctor'.
003650           IF WS-HIT-COUNT > 0
003660               MOVE 'APPOINTMENT' TO LK-INTENT
003670           ELSE
003680               PERFORM 440-CHECK-EMERGENCY THRU 440-EXIT
003690           END-IF.
003700       430-EXIT.
003710           EXIT.
003720
003730       440-CHECK-EMERGENCY.
003740           MOVE 0 TO WS-HIT-COUNT.
003750           INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
003760               FOR ALL 'emergency' ALL 'urgent'
003770                   ALL 'immediately' ALL 'help me'.
003780           IF WS-HIT-COUNT > 0
003790               MOVE 'EMERGENCY' TO LK-INTENT
003800           ELSE
003810               PERFORM 445-CHECK-FAREWELL THRU 445-EXIT
003820           END-IF.
003830       440-EXIT.
003840           EXIT.
003850
003860       445-CHECK-FAREWELL.
003870           IF WS-TEXT-PREFIX-AREA (1:3) = 'bye'
003880              OR WS-TEXT-PREFIX-AREA (1:7) = 'goodbye'
003890              OR WS-TEXT-PREFIX-AREA (1:5) = 'thank'
003900              OR WS-TEXT-PREFIX-AREA (1:6) = 'thanks'
003910               MOVE 'FAREWELL' TO LK-INTENT
003920           ELSE
003930               MOVE 0 TO WS-HIT-COUNT
003940               INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
003950                   FOR ALL 'see you'
003960               IF WS-HIT-COUNT > 0
003970                   MOVE 'FAREWELL' TO LK-INTENT
003980               ELSE
003990                   MOVE 'GENERAL' TO LK-INTENT
004000               END-IF
004010           END-IF.
004020       445-EXIT.
004030           EXIT.
004040
004050      *    ---- 450: MISSING-FIELD LIST FOR THE FOLLOW-UP QUESTION ----
004060       450-CHECK-MISSING-FIELDS.
004070           MOVE SPACES TO LK-MISSING-LIST.
004080           IF LK-SYMPTOM-COUNT = 0
004090               STRING 'SYMPTOMS ' DELIMITED BY SIZE
004100                       INTO LK-MISSING-LIST
004110           END-IF.
004120       450-EXIT.
004130           EXIT.
