000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGVITX.
000030       AUTHOR. JOSEPHINE OOMMEN.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 04/02/89.
000060       DATE-COMPILED. 04/02/89.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          THIS SUBPROGRAM NORMALIZES THE THREE VITALS FIELDS
000130      *          CARRIED ON THE CASE RECORD - TEMPERATURE, DURATION
000140      *          AND SEVERITY - INTO THE COMMON UNITS USED BY THE
000150      *          SCORING SUBPROGRAM (TRGSCOR):
000160      *
000170      *            TEMPERATURE ALWAYS COMES BACK IN DEGREES FAHRENHEIT
000180      *            DURATION    ALWAYS COMES BACK IN WHOLE DAYS
000190      *            SEVERITY    ALWAYS COMES BACK AS A NUMBER 1 - 5
000200      *
000210      *          WHEN THE STRUCTURED FIELDS ON THE CASE RECORD ARE
000220      *          BLANK OR ZERO THE FREE-TEXT MESSAGE IS SCANNED FOR
000230      *          WORDING THAT IMPLIES THE SAME INFORMATION.  A
000240      *          STRUCTURED FIELD, WHEN PRESENT, ALWAYS WINS OVER
000250      *          ANYTHING FOUND IN THE MESSAGE TEXT.
000260      *
000270      ******************************************************************
000280      *
000290      *        CHANGE LOG
000300      *
000310      *   04/02/89  JBO  0003  INITIAL VERSION - F/C CONVERSION ONLY
000320      *   10/19/90  RKS  0010  DURATION UNIT CONVERSION ADDED (DAYS,
000330      *                        WEEKS, MONTHS)
000340      *   02/08/92  JBO  0014  SEVERITY WORD LADDER ADDED - SCANS THE
000350      *                        MESSAGE TEXT WHEN SEVERITY-TEXT IS BLANK
000360      *   07/22/93  DPB  0018  FREE-TEXT TEMPERATURE SCAN ADDED FOR
000370      *                        MESSAGES LIKE "102 FEVER" WITH NO
000380      *                        STRUCTURED TEMPERATURE FIELD
000390      *   11/14/96  RKS  0024  FREE-TEXT DURATION SCAN ADDED ("SINCE
000400      *                        3 DAYS", "FOR A WEEK")
000410      *   12/04/98  DPB  0031  YEAR 2000 REVIEW - NO DATE FIELDS IN
000420      *                        THIS PROGRAM, NO CHANGE REQUIRED
000430      *   06/09/99  DPB  0032  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000440      *   03/25/03  RKS  0038  CONFIRMED WITH NURSING THAT THE LADDER
000450      *                        MUST STOP AT THE FIRST LEVEL MATCHED,
000460      *                        LOWEST LEVEL FIRST - A CALLER IS EXPECTED
000470      *                        TO STATE THEIR WORST WORD FIRST, NOT LAST
000480      *   09/11/03  RKS  0041  FREE-TEXT TEMPERATURE SCAN WAS TAKING ANY
000490      *                        3-DIGIT NUMBER IN RANGE AS A TEMPERATURE -
000500      *                        "FOR 100 DAYS" WAS BEING READ AS 100 F.
000510      *                        SCAN NOW REQUIRES A DEGREE MARKER WORD
000520      *                        NEXT TO THE NUMBER, AND RANGE UPPER BOUND
000530      *                        CORRECTED FROM 108 TO 110 PER ER COMMITTEE
000540      *                        REQUEST
000550      *   12/15/03  RKS  0046  FREE-TEXT TEMPERATURE SCAN NEVER HANDLED A
000560      *                        CALLER GIVING CELSIUS IN THE MESSAGE - "38
000570      *                        CELSIUS" OR "38C" FELL THROUGH AS NO
000580      *                        TEMPERATURE FOUND.  ADDED A 2-DIGIT CELSIUS
000590      *                        WINDOW SCAN THAT CONVERTS TO FAHRENHEIT AND
000600      *                        KEEPS THE RESULT ONLY IF IT LANDS IN THE
000610      *                        95.0-110.0 ACCEPTANCE RANGE
000620      *   01/12/04  RKS  0047  FREE-TEXT DURATION SCAN ONLY EVER READ ONE
000630      *                        DIGIT - "FOR 10 DAYS" CAME BACK AS 0 DAYS
000640      *                        BECAUSE THE SCAN LANDED ON THE '0' IN "10"
000650      *                        AND NEVER LOOKED AT THE '1' BEFORE IT.
000660      *                        215-CHECK-ONE-DUR-WINDOW NOW MEASURES THE
000670      *                        WHOLE DIGIT RUN (UP TO 3 DIGITS) BEFORE
000680      *                        TESTING FOR THE UNIT WORD
000690      *   02/09/04  DPB  0048  SEVERITY EXTRACTION WAS GOING STRAIGHT TO
000700      *                        THE WORD LADDER WHENEVER THE STRUCTURED
000710      *                        FIELD WAS BLANK - AN EXPLICIT NUMBER IN
000720      *                        THE MESSAGE ("PAIN IS A 4/5") IS SUPPOSED
000730      *                        TO OUTRANK THE WORD LADDER PER THE
000740      *                        ORIGINAL SYSTEM'S RULE.
000750      *                        305-SCAN-TEXT-EXPLICIT-DIGIT ADDED AHEAD OF
000760      *                        THE LADDER SCAN
000770      *   04/06/04  RKS  0049  C-TO-F COMPUTE WAS TRUNCATING INSTEAD OF
000780      *                        ROUNDING - 37.2C CAME BACK AS 98.9F WHEN
000790      *                        THE CORRECT ROUNDED ANSWER IS 99.0F, WHICH
000800      *                        CAN FLIP A CASE ACROSS A SCORING THRESHOLD.
000810      *                        ADDED ROUNDED TO BOTH F-CONVERSION COMPUTES
000820      *   04/06/04  RKS  0050  WS-HIT-COUNT AND WS-NUM-SCAN-SUB, USED BY
000830      *                        EVERY EXTRACTION PARAGRAPH IN THE PROGRAM,
000840      *                        WERE BURIED AS 05-LEVELS - PULLED OUT TO
000850      *                        STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD
000860      *
000870      ******************************************************************
000880       ENVIRONMENT DIVISION.
000890       CONFIGURATION SECTION.
000900       SOURCE-COMPUTER. IBM-390.
000910       OBJECT-COMPUTER. IBM-390.
000920       SPECIAL-NAMES.
000930           C01 IS TOP-OF-FORM.
000940
000950       DATA DIVISION.
000960       WORKING-STORAGE SECTION.
000970
000980       COPY TRGSYMK.
000990
001000      *    SUBSTRING-HIT TALLY AND MASTER SCAN-LOOP SUBSCRIPT - USED
001010      *    BY EVERY EXTRACTION PARAGRAPH IN THIS PROGRAM - STANDALONE
001020      *    77-LEVEL ITEMS PER SHOP STANDARD.
001030       77  WS-HIT-COUNT                    PIC 9(3) COMP VALUE 0.
001040       77  WS-NUM-SCAN-SUB                 PIC 9(3) COMP VALUE 0.
001050
001060       01  MISC-WS-FIELDS.
001070           05  WS-DIGIT-COUNT              PIC 9(2) COMP VALUE 0.
001080           05  WS-WIN-LEN                  PIC 9(3) COMP VALUE 0.
001090           05  WS-WIN-LEN2                 PIC 9(3) COMP VALUE 0.
001100           05  WS-BEHIND-START             PIC 9(3) COMP VALUE 0.
001110           05  WS-CELSIUS-CAND             PIC 9(2) COMP VALUE 0.
001120           05  WS-SCR-START                PIC 9(1) COMP VALUE 0.
001130           05  FILLER                      PIC X(01).
001140
001150      *    WORK AREA FOR THE EXPLICIT-DIGIT SEVERITY SCAN - ONE BYTE
001160      *    HOLDING A '1'-'5' CHARACTER, VIEWED AS A ONE-DIGIT NUMBER.
001170       01  WS-EXPL-SEV-DIGIT               PIC X(01) VALUE SPACE.
001180       01  WS-EXPL-SEV-NUM REDEFINES WS-EXPL-SEV-DIGIT
001190                                           PIC 9(01).
001200
001210      *    WORK AREA FOR THE 2-DIGIT CELSIUS SCAN - SAME AHEAD/BEHIND
001220      *    WINDOW IDEA AS THE FAHRENHEIT SCAN, ONE BYTE SHORTER SINCE
001230      *    THE CANDIDATE NUMBER ITSELF IS ONE BYTE SHORTER.
001240       01  WS-DIGIT-SCRATCH2               PIC X(02) VALUE SPACES.
001250       01  WS-DIGIT-SCRATCH2-NUM REDEFINES WS-DIGIT-SCRATCH2
001260                                           PIC 9(02).
001270       01  WS-CELSIUS-WINDOW-AHEAD         PIC X(12) VALUE SPACES.
001280       01  WS-CELSIUS-WINDOW-BEHIND        PIC X(15) VALUE SPACES.
001290
001300      *    WORK AREA HOLDING THE TEXT ON EITHER SIDE OF A CANDIDATE
001310      *    TEMPERATURE NUMBER, SO THE SCAN CAN CONFIRM A DEGREE MARKER
001320      *    IS ACTUALLY NEARBY BEFORE ACCEPTING THE NUMBER AS A TEMP.
001330       01  WS-TEMP-WINDOW-AHEAD            PIC X(12) VALUE SPACES.
001340       01  WS-TEMP-WINDOW-BEHIND           PIC X(15) VALUE SPACES.
001350
001360      *    WORK AREA FOR PULLING A SMALL NUMBER OUT OF FREE TEXT -
001370      *    UP TO 3 DIGITS, RIGHT-JUSTIFIED WHEN CONVERTED.
001380       01  WS-DIGIT-SCRATCH                PIC X(03) VALUE SPACES.
001390       01  WS-DIGIT-SCRATCH-NUM REDEFINES WS-DIGIT-SCRATCH
001400                                           PIC 9(03).
001410
001420      *    2ND/3RD REDEFINES - CELSIUS/FAHRENHEIT WORK AREA
001430       01  WS-TEMP-CALC-AREA               PIC S9(3)V9(1) VALUE 0.
001440       01  WS-TEMP-CALC-VIEW REDEFINES WS-TEMP-CALC-AREA.
001450           05  WS-TEMP-CALC-WHOLE          PIC S9(3).
001460           05  WS-TEMP-CALC-TENTH          PIC 9(1).
001470
001480       LINKAGE SECTION.
001490       01  LK-WORK-TEXT                    PIC X(200).
001500       01  LK-TEMPERATURE                  PIC 9(3)V9(1).
001510       01  LK-TEMP-UNIT                    PIC X(01).
001520       01  LK-DURATION-VALUE               PIC 9(3).
001530       01  LK-DURATION-UNIT                PIC X(01).
001540       01  LK-SEVERITY-IN                  PIC 9(1).
001550       01  LK-TEMP-F                       PIC 9(3)V9(1).
001560       01  LK-DURATION-DAYS                PIC 9(3).
001570       01  LK-SEVERITY-NUM                 PIC 9(1).
001580
001590       PROCEDURE DIVISION USING LK-WORK-TEXT
001600                                 LK-TEMPERATURE
001610                                 LK-TEMP-UNIT
001620                                 LK-DURATION-VALUE
001630                                 LK-DURATION-UNIT
001640                                 LK-SEVERITY-IN
001650                                 LK-TEMP-F
001660                                 LK-DURATION-DAYS
001670                                 LK-SEVERITY-NUM.
001680           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001690           PERFORM 100-EXTRACT-TEMPERATURE THRU 100-EXIT.
001700           PERFORM 200-EXTRACT-DURATION THRU 200-EXIT.
001710           PERFORM 300-EXTRACT-SEVERITY THRU 300-EXIT.
001720           GOBACK.
001730
001740       000-HOUSEKEEPING.
001750           MOVE 0 TO LK-TEMP-F LK-DURATION-DAYS LK-SEVERITY-NUM.
001760       000-EXIT.
001770           EXIT.
001780
001790      *    ---- 100: TEMPERATURE - STRUCTURED FIELD WINS ---------------
001800       100-EXTRACT-TEMPERATURE.
001810           IF LK-TEMPERATURE > 0
001820               IF LK-TEMP-UNIT = 'C'
001830                   COMPUTE WS-TEMP-CALC-AREA ROUNDED =
001840                       (LK-TEMPERATURE * 9 / 5) + 32
001850                   MOVE WS-TEMP-CALC-AREA TO LK-TEMP-F
001860               ELSE
001870                   MOVE LK-TEMPERATURE TO LK-TEMP-F
001880               END-IF
001890           ELSE
001900               PERFORM 110-SCAN-TEXT-TEMPERATURE THRU 110-EXIT
001910           END-IF.
001920       100-EXIT.
001930           EXIT.
001940
001950      *    FREE-TEXT SCAN FOR "NNN FEVER"/"NNN DEGREES" - LOOKS FOR
001960      *    A 3-DIGIT NUMBER BETWEEN 095 AND 110 THAT SITS NEXT TO A
001970      *    DEGREE MARKER WORD - A BARE NUMBER WITH NO MARKER NEARBY
001980      *    (E.G. "FOR 100 DAYS") MUST NOT BE TAKEN AS A TEMPERATURE.
001990       110-SCAN-TEXT-TEMPERATURE.
002000           MOVE 1 TO WS-NUM-SCAN-SUB.
002010           PERFORM 115-CHECK-ONE-TEMP-WINDOW THRU 115-EXIT
002020                   UNTIL WS-NUM-SCAN-SUB > 197
002030                      OR LK-TEMP-F > 0.
002040           IF LK-TEMP-F = 0
002050               PERFORM 130-SCAN-TEXT-CELSIUS THRU 130-EXIT
002060           END-IF.
002070       110-EXIT.
002080           EXIT.
002090
002100       115-CHECK-ONE-TEMP-WINDOW.
002110           MOVE LK-WORK-TEXT (WS-NUM-SCAN-SUB:3) TO WS-DIGIT-SCRATCH.
002120           IF WS-DIGIT-SCRATCH IS NUMERIC
002130               IF WS-DIGIT-SCRATCH-NUM >= 095
002140                  AND WS-DIGIT-SCRATCH-NUM <= 110
002150                   PERFORM 117-CHECK-TEMP-MARKER THRU 117-EXIT
002160                   IF WS-HIT-COUNT > 0
002170                       MOVE WS-DIGIT-SCRATCH-NUM TO LK-TEMP-F
002180                   END-IF
002190                   MOVE 0 TO WS-HIT-COUNT
002200               END-IF
002210           END-IF.
002220           ADD 1 TO WS-NUM-SCAN-SUB.
002230       115-EXIT.
002240           EXIT.
002250
002260      *    BUILDS A SHORT WINDOW OF TEXT ON EACH SIDE OF THE CANDIDATE
002270      *    NUMBER AND LOOKS FOR A DEGREE MARKER - F/FAHRENHEIT, C/
002280      *    CELSIUS OR DEGREE(S) TRAILING THE NUMBER, OR TEMPERATURE/
002290      *    FEVER LEADING IT.  WS-HIT-COUNT > 0 ON EXIT MEANS FOUND.
002300       117-CHECK-TEMP-MARKER.
002310           MOVE SPACES TO WS-TEMP-WINDOW-AHEAD.
002320           MOVE SPACES TO WS-TEMP-WINDOW-BEHIND.
002330           MOVE 0 TO WS-WIN-LEN.
002340           MOVE 0 TO WS-WIN-LEN2.
002350           MOVE 0 TO WS-HIT-COUNT.
002360           IF WS-NUM-SCAN-SUB + 3 <= 200
002370               COMPUTE WS-WIN-LEN = 200 - (WS-NUM-SCAN-SUB + 2)
002380               IF WS-WIN-LEN > 12
002390                   MOVE 12 TO WS-WIN-LEN
002400               END-IF
002410               IF WS-WIN-LEN > 0
002420                   MOVE LK-WORK-TEXT (WS-NUM-SCAN-SUB + 3 : WS-WIN-LEN)
002430                       TO WS-TEMP-WINDOW-AHEAD
002440               END-IF
002450           END-IF.
002460           IF WS-NUM-SCAN-SUB > 1
002470               IF WS-NUM-SCAN-SUB > 15
002480                   COMPUTE WS-BEHIND-START = WS-NUM-SCAN-SUB - 15
002490               ELSE
002500                   MOVE 1 TO WS-BEHIND-START
002510               END-IF
002520               COMPUTE WS-WIN-LEN2 = WS-NUM-SCAN-SUB - WS-BEHIND-START
002530               IF WS-WIN-LEN2 > 0
002540                   MOVE LK-WORK-TEXT (WS-BEHIND-START : WS-WIN-LEN2)
002550                       TO WS-TEMP-WINDOW-BEHIND
002560               END-IF
002570           END-IF.
002580           INSPECT WS-TEMP-WINDOW-AHEAD TALLYING WS-HIT-COUNT
002590               FOR ALL 'FAHRENHEIT'.
002600           IF WS-HIT-COUNT = 0
002610               INSPECT WS-TEMP-WINDOW-AHEAD TALLYING WS-HIT-COUNT
002620                   FOR ALL 'CELSIUS'
002630           END-IF.
002640           IF WS-HIT-COUNT = 0
002650               INSPECT WS-TEMP-WINDOW-AHEAD TALLYING WS-HIT-COUNT
002660                   FOR ALL 'DEGREE'
002670           END-IF.
002680           IF WS-HIT-COUNT = 0
002690               INSPECT WS-TEMP-WINDOW-BEHIND TALLYING WS-HIT-COUNT
002700                   FOR ALL 'TEMPERATURE'
002710           END-IF.
002720           IF WS-HIT-COUNT = 0
002730               INSPECT WS-TEMP-WINDOW-BEHIND TALLYING WS-HIT-COUNT
002740                   FOR ALL 'FEVER'
002750           END-IF.
002760       117-EXIT.
002770           EXIT.
002780
002790     *    FREE-TEXT SCAN FOR A 2-DIGIT CELSIUS NUMBER NEXT TO A "C"
002800     *    OR CELSIUS MARKER - CONVERTS TO FAHRENHEIT AND ONLY KEEPS
002810     *    THE RESULT IF IT FALLS IN THE 95.0-110.0 ACCEPTANCE RANGE.
002820       130-SCAN-TEXT-CELSIUS.
002830           MOVE 1 TO WS-NUM-SCAN-SUB.
002840           PERFORM 135-CHECK-ONE-CELSIUS-WINDOW THRU 135-EXIT
002850                   UNTIL WS-NUM-SCAN-SUB > 198
002860                      OR LK-TEMP-F > 0.
002870       130-EXIT.
002880           EXIT.
002890
002900       135-CHECK-ONE-CELSIUS-WINDOW.
002910           MOVE LK-WORK-TEXT (WS-NUM-SCAN-SUB:2) TO WS-DIGIT-SCRATCH2.
002920           IF WS-DIGIT-SCRATCH2 IS NUMERIC
002930               PERFORM 137-CHECK-CELSIUS-MARKER THRU 137-EXIT
002940               IF WS-HIT-COUNT > 0
002950                   MOVE WS-DIGIT-SCRATCH2-NUM TO WS-CELSIUS-CAND
002960                   COMPUTE WS-TEMP-CALC-AREA ROUNDED =
002970                       (WS-CELSIUS-CAND * 9 / 5) + 32
002980                   IF WS-TEMP-CALC-AREA >= 095.0
002990                      AND WS-TEMP-CALC-AREA <= 110.0
003000                       MOVE WS-TEMP-CALC-AREA TO LK-TEMP-F
003010                   END-IF
003020               END-IF
003030               MOVE 0 TO WS-HIT-COUNT
003040           END-IF.
003050           ADD 1 TO WS-NUM-SCAN-SUB.
003060       135-EXIT.
003070           EXIT.
003080
003090      *    LOOKS FOR "CELSIUS" NEAR THE NUMBER, OR A LONE "C" RIGHT
003100      *    AFTER IT (NOT PART OF A LONGER WORD LIKE "COLD").
003110       137-CHECK-CELSIUS-MARKER.
003120           MOVE SPACES TO WS-CELSIUS-WINDOW-AHEAD.
003130           MOVE SPACES TO WS-CELSIUS-WINDOW-BEHIND.
003140           MOVE 0 TO WS-WIN-LEN.
003150           MOVE 0 TO WS-WIN-LEN2.
003160           MOVE 0 TO WS-HIT-COUNT.
003170           IF WS-NUM-SCAN-SUB + 2 <= 200
003180               COMPUTE WS-WIN-LEN = 200 - (WS-NUM-SCAN-SUB + 1)
003190               IF WS-WIN-LEN > 12
003200                   MOVE 12 TO WS-WIN-LEN
003210               END-IF
003220               IF WS-WIN-LEN > 0
003230                   MOVE LK-WORK-TEXT (WS-NUM-SCAN-SUB + 2 : WS-WIN-LEN)
003240                       TO WS-CELSIUS-WINDOW-AHEAD
003250               END-IF
003260           END-IF.
003270           IF WS-NUM-SCAN-SUB > 1
003280               IF WS-NUM-SCAN-SUB > 15
003290                   COMPUTE WS-BEHIND-START = WS-NUM-SCAN-SUB - 15
003300               ELSE
003310                   MOVE 1 TO WS-BEHIND-START
003320               END-IF
003330               COMPUTE WS-WIN-LEN2 = WS-NUM-SCAN-SUB - WS-BEHIND-START
003340               IF WS-WIN-LEN2 > 0
003350                   MOVE LK-WORK-TEXT (WS-BEHIND-START : WS-WIN-LEN2)
003360                       TO WS-CELSIUS-WINDOW-BEHIND
003370               END-IF
003380           END-IF.
003390           IF WS-CELSIUS-WINDOW-AHEAD (1:1) = 'C'
003400              AND (WS-CELSIUS-WINDOW-AHEAD (2:1) = SPACE
003410                OR WS-CELSIUS-WINDOW-AHEAD (2:1) = '.'
003420                OR WS-CELSIUS-WINDOW-AHEAD (2:1) = ',')
003430               MOVE 1 TO WS-HIT-COUNT
003440           END-IF.
003450           IF WS-HIT-COUNT = 0
003460               INSPECT WS-CELSIUS-WINDOW-AHEAD TALLYING WS-HIT-COUNT
003470                   FOR ALL 'CELSIUS'
003480           END-IF.
003490           IF WS-HIT-COUNT = 0
003500               INSPECT WS-CELSIUS-WINDOW-BEHIND TALLYING WS-HIT-COUNT
003510                   FOR ALL 'CELSIUS'
003520           END-IF.
003530           IF WS-HIT-COUNT = 0
003540               INSPECT WS-CELSIUS-WINDOW-BEHIND TALLYING WS-HIT-COUNT
003550                   FOR ALL 'TEMPERATURE'
003560           END-IF.
003570       137-EXIT.
003580           EXIT.
003590
003600      *    ---- 200: DURATION - STRUCTURED FIELD WINS -------------------
003610       200-EXTRACT-DURATION.
003620           IF LK-DURATION-VALUE > 0
003630               EVALUATE LK-DURATION-UNIT
003640                   WHEN 'H'
003650                       COMPUTE LK-DURATION-DAYS =
003660                           LK-DURATION-VALUE / 24
003670                       IF LK-DURATION-DAYS < 1
003680                           MOVE 1 TO LK-DURATION-DAYS
003690                       END-IF
003700                   WHEN 'D'
003710                       MOVE LK-DURATION-VALUE TO LK-DURATION-DAYS
003720                   WHEN 'W'
003730                       COMPUTE LK-DURATION-DAYS =
003740                           LK-DURATION-VALUE * 7
003750                   WHEN 'M'
003760                       COMPUTE LK-DURATION-DAYS =
003770                           LK-DURATION-VALUE * 30
003780                   WHEN OTHER
003790                       MOVE LK-DURATION-VALUE TO LK-DURATION-DAYS
003800               END-EVALUATE
003810           ELSE
003820               PERFORM 210-SCAN-TEXT-DURATION THRU 210-EXIT
003830           END-IF.
003840       200-EXIT.
003850           EXIT.
003860
003870      *    FREE-TEXT SCAN FOR "N DAYS"/"N WEEKS" PHRASING - CHECKS A
003880      *    SINGLE DIGIT FOLLOWED BY THE UNIT WORD.
003890       210-SCAN-TEXT-DURATION.
003900           MOVE 1 TO WS-NUM-SCAN-SUB.
003910           PERFORM 215-CHECK-ONE-DUR-WINDOW THRU 215-EXIT
003920                   UNTIL WS-NUM-SCAN-SUB > 191
003930                      OR LK-DURATION-DAYS > 0.
003940           IF LK-DURATION-DAYS = 0
003950               MOVE 0 TO WS-HIT-COUNT
003960               INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
003970                   FOR ALL 'a week'
003980               IF WS-HIT-COUNT > 0
003990                   MOVE 7 TO LK-DURATION-DAYS
004000               END-IF
004010           END-IF.
004020       210-EXIT.
004030           EXIT.
004040
004050       215-CHECK-ONE-DUR-WINDOW.
004060           IF LK-WORK-TEXT (WS-NUM-SCAN-SUB:1) IS NUMERIC
004070              AND (WS-NUM-SCAN-SUB = 1
004080                OR LK-WORK-TEXT (WS-NUM-SCAN-SUB - 1:1)
004090                     IS NOT NUMERIC)
004100               PERFORM 217-MEASURE-DIGIT-RUN THRU 217-EXIT
004110               MOVE SPACES TO WS-DIGIT-SCRATCH
004120               COMPUTE WS-SCR-START = 4 - WS-DIGIT-COUNT
004130               MOVE LK-WORK-TEXT (WS-NUM-SCAN-SUB:WS-DIGIT-COUNT)
004140                   TO WS-DIGIT-SCRATCH (WS-SCR-START:WS-DIGIT-COUNT)
004150               IF LK-WORK-TEXT (WS-NUM-SCAN-SUB + WS-DIGIT-COUNT:5)
004160                       = ' week'
004170                  OR LK-WORK-TEXT (WS-NUM-SCAN-SUB + WS-DIGIT-COUNT:6)
004180                       = ' weeks'
004190                   COMPUTE LK-DURATION-DAYS =
004200                       WS-DIGIT-SCRATCH-NUM * 7
004210               END-IF
004220               IF LK-WORK-TEXT (WS-NUM-SCAN-SUB + WS-DIGIT-COUNT:4)
004230                       = ' day'
004240                  OR LK-WORK-TEXT (WS-NUM-SCAN-SUB + WS-DIGIT-COUNT:5)
004250                       = ' days'
004260                   MOVE WS-DIGIT-SCRATCH-NUM TO LK-DURATION-DAYS
004270               END-IF
004280           END-IF.
004290           ADD 1 TO WS-NUM-SCAN-SUB.
004300       215-EXIT.
004310           EXIT.
004320
004330      *    MEASURES HOW MANY CONSECUTIVE DIGITS FOLLOW THE CANDIDATE
004340      *    START POSITION, UP TO 3 - "10 DAYS" AND "100 DAYS" BOTH NEED
004350      *    TO READ THE WHOLE NUMBER, NOT JUST ITS FIRST DIGIT.
004360       217-MEASURE-DIGIT-RUN.
004370           MOVE 1 TO WS-DIGIT-COUNT.
004380           PERFORM 218-EXTEND-DIGIT-RUN THRU 218-EXIT
004390                   UNTIL WS-DIGIT-COUNT >= 3
004400                      OR LK-WORK-TEXT
004410                           (WS-NUM-SCAN-SUB + WS-DIGIT-COUNT:1)
004420                           IS NOT NUMERIC.
004430       217-EXIT.
004440           EXIT.
004450
004460       218-EXTEND-DIGIT-RUN.
004470           ADD 1 TO WS-DIGIT-COUNT.
004480       218-EXIT.
004490           EXIT.
004500
004510      *    ---- 300: SEVERITY - STRUCTURED FIELD WINS --------------------
004520       300-EXTRACT-SEVERITY.
004530           IF LK-SEVERITY-IN >= 1 AND LK-SEVERITY-IN <= 5
004540               MOVE LK-SEVERITY-IN TO LK-SEVERITY-NUM
004550           ELSE
004560               PERFORM 305-SCAN-TEXT-EXPLICIT-DIGIT THRU 305-EXIT
004570               IF LK-SEVERITY-NUM = 0
004580                   PERFORM 310-SCAN-TEXT-SEVERITY THRU 310-EXIT
004590               END-IF
004600           END-IF.
004610       300-EXIT.
004620           EXIT.
004630
004640      *    AN EXPLICIT DIGIT 1-5 SOMEWHERE IN THE MESSAGE (WITH OR
004650      *    WITHOUT A TRAILING "/5" OR "OUT OF 5") OUTRANKS THE WORD
004660      *    LADDER BELOW - MATCHES THE ORIGINAL SYSTEM'S SEVERITY RULE
004670      *    ONE FOR ONE, INCLUDING A BARE DIGIT WITH NO "/5" TAG AT ALL.
004680       305-SCAN-TEXT-EXPLICIT-DIGIT.
004690           MOVE 1 TO WS-NUM-SCAN-SUB.
004700           PERFORM 307-CHECK-ONE-DIGIT-SPOT THRU 307-EXIT
004710                   UNTIL WS-NUM-SCAN-SUB > 200
004720                      OR LK-SEVERITY-NUM > 0.
004730       305-EXIT.
004740           EXIT.
004750
004760       307-CHECK-ONE-DIGIT-SPOT.
004770           IF LK-WORK-TEXT (WS-NUM-SCAN-SUB:1) >= '1'
004780              AND LK-WORK-TEXT (WS-NUM-SCAN-SUB:1) <= '5'
004790               MOVE LK-WORK-TEXT (WS-NUM-SCAN-SUB:1) TO
004800                   WS-EXPL-SEV-DIGIT
004810               MOVE WS-EXPL-SEV-NUM TO LK-SEVERITY-NUM
004820           END-IF.
004830           ADD 1 TO WS-NUM-SCAN-SUB.
004840       307-EXIT.
004850           EXIT.
004860
004870      *    SCANS THE 21-WORD SEVERITY LADDER SHARED WITH TRGSCOR - THE
004880      *    TABLE IS IN ASCENDING LEVEL ORDER SO THE SCAN STOPS THE
004890      *    INSTANT ANY WORD MATCHES, GIVING THE LOWEST LEVEL PRESENT.
004900       310-SCAN-TEXT-SEVERITY.
004910           MOVE 1 TO WS-NUM-SCAN-SUB.
004920           PERFORM 320-CHECK-ONE-SEV-WORD THRU 320-EXIT
004930                   UNTIL WS-NUM-SCAN-SUB > 21
004940                      OR LK-SEVERITY-NUM > 0.
004950       310-EXIT.
004960           EXIT.
004970
004980       320-CHECK-ONE-SEV-WORD.
004990           MOVE WS-SEV-LEN (WS-NUM-SCAN-SUB) TO WS-DIGIT-COUNT.
005000           IF WS-DIGIT-COUNT > 0
005010               INSPECT LK-WORK-TEXT TALLYING WS-HIT-COUNT
005020                   FOR ALL WS-SEV-PHRASE (WS-NUM-SCAN-SUB)
005030                                        (1:WS-DIGIT-COUNT)
005040               IF WS-HIT-COUNT > 0
005050                   MOVE WS-SEV-LEVEL (WS-NUM-SCAN-SUB) TO LK-SEVERITY-NUM
005060               END-IF
005070               MOVE 0 TO WS-HIT-COUNT
005080           END-IF.
005090           ADD 1 TO WS-NUM-SCAN-SUB.
005100       320-EXIT.
005110           EXIT.
