000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGVALD.
000030       AUTHOR. R KALYANASUNDARAM.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 07/11/90.
000060       DATE-COMPILED. 07/11/90.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          SHARED VALIDATION LIBRARY MEMBER - EMAIL SHAPE, PHONE
000130      *          DIGIT COUNT, AND AGE-FROM-BIRTH-DATE.  THIS MEMBER IS
000140      *          CALLED BY THE INTAKE FRONT END WHEN A CASE IS KEYED IN,
000150      *          NOT BY THE OVERNIGHT TRIAGE BATCH ITSELF - CASE-REC AS
000160      *          LOADED BY TRGDRIVE ALREADY CARRIES A VALIDATED NUMERIC
000170      *          PATIENT-AGE AND HAS NO EMAIL OR PHONE FIELD FOR A BATCH
000180      *          CALL SITE TO PASS IN.  KEPT HERE, LIKE OTHER SHARED
000190      *          EDIT ROUTINES, SO EVERY JOB THAT NEEDS THESE CHECKS
000200      *          SHARES ONE COPY OF THE RULES.
000210      *
000220      ******************************************************************
000230      *
000240      *        CHANGE LOG
000250      *
000260      *   07/11/90  RKS  0001  INITIAL VERSION - PHONE-DIGIT-COUNT ENTRY
000270      *                        POINT ONLY, WRITTEN FOR THE INTAKE DESK
000280      *   02/14/92  JBO  0007  EMAIL-SHAPE ENTRY POINT ADDED PER MEDICAL
000290      *                        RECORDS REQUEST FOR ON-LINE INTAKE FORM
000300      *   11/09/93  DPB  0013  AGE-FROM-BIRTH-DATE ENTRY POINT ADDED
000310      *   06/02/95  RKS  0018  PHONE CHECK WIDENED TO 7-15 DIGITS TO
000320      *                        ALLOW FOR INTERNATIONAL PATIENT NUMBERS
000330      *   12/04/98  DPB  0024  YEAR 2000 REVIEW - AGE CALCULATION NOW
000340      *                        USES A FOUR-DIGIT CENTURY-YEAR WINDOW ON
000350      *                        BOTH THE BIRTH DATE AND THE AS-OF DATE
000360      *   06/09/99  DPB  0025  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000370      *   03/19/01  JON  0029  EMAIL CHECK NOW REQUIRES AT LEAST TWO
000380      *                        LETTERS AFTER THE LAST DOT IN THE DOMAIN
000390      *   09/08/03  RKS  0033  BIRTHDAY-NOT-YET-OCCURRED ADJUSTMENT
000400      *                        CORRECTED - WAS COMPARING MONTH ONLY AND
000410      *                        MISSED A SAME-MONTH LATER-DAY BIRTHDAY
000420      *   11/17/03  JON  0044  EMAIL CHECK WAS ACCEPTING ANY PUNCTUATION
000430      *                        AND MORE THAN ONE "AT" SIGN AS LONG AS THE
000440      *                        DOT/LETTER COUNT WORKED OUT - NOW REJECTS
000450      *                        CHARACTERS OUTSIDE THE LOCAL AND DOMAIN
000460      *                        RULES AND REQUIRES EXACTLY ONE "AT" SIGN
000470      *   04/06/04  RKS  0045  WS-SCAN-SUB AND WS-BAD-CHAR-SW, USED BY
000480      *                        EVERY SCAN PARAGRAPH IN THIS MEMBER, WERE
000490      *                        BURIED AS 05-LEVELS - PULLED OUT TO
000500      *                        STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD
000510      *                        DROPPED THE DEAD WS-SHAPE-SW SWITCH WHILE
000520      *                        IN THERE - NOTHING EVER SET OR TESTED IT
000530      *   04/06/04  RKS  0046  115-CHECK-LOCAL-CHAR AND 125-CHECK-DOMAIN-
000540      *                        CHAR REWORKED FROM NESTED IF/ELSE TO THE
000550      *                        GO TO ...-EXIT SHORT-CIRCUIT STYLE USED
000560      *                        ELSEWHERE IN THE EDIT LIBRARY
000570      *
000580      ******************************************************************
000590       ENVIRONMENT DIVISION.
000600       CONFIGURATION SECTION.
000610       SOURCE-COMPUTER. IBM-390.
000620       OBJECT-COMPUTER. IBM-390.
000630       SPECIAL-NAMES.
000640           C01 IS TOP-OF-FORM.
000650
000660       DATA DIVISION.
000670       WORKING-STORAGE SECTION.
000680
000690      *    MASTER SCAN-LOOP SUBSCRIPT AND BAD-CHARACTER SWITCH - USED
000700      *    BY EVERY EMAIL/PHONE SCAN PARAGRAPH IN THIS MEMBER -
000710      *    STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD.
000720       77  WS-SCAN-SUB                     PIC 9(2) COMP VALUE 0.
000730       77  WS-BAD-CHAR-SW                  PIC X(01) VALUE 'N'.
000740           88  WS-FOUND-BAD-CHAR               VALUE 'Y'.
000750
000760       01  MISC-WS-FIELDS.
000770           05  WS-AT-POS                   PIC 9(2) COMP VALUE 0.
000780           05  WS-LAST-DOT-POS             PIC 9(2) COMP VALUE 0.
000790           05  WS-LETTERS-AFTER-DOT        PIC 9(2) COMP VALUE 0.
000800           05  WS-DIGIT-COUNT              PIC 9(2) COMP VALUE 0.
000810           05  WS-EMAIL-LEN                PIC 9(3) COMP VALUE 0.
000820           05  WS-YEARS-DIFF               PIC S9(3) COMP VALUE 0.
000830           05  WS-ONE-CHAR                 PIC X(01) VALUE SPACE.
000840           05  WS-AT-COUNT                 PIC 9(2) COMP VALUE 0.
000850           05  FILLER                      PIC X(01).
000860
000870      *    2ND/3RD REDEFINES - THE AS-OF AND BIRTH DATES ARE PASSED IN
000880      *    AS PLAIN PIC 9(8) CCYYMMDD AND SPLIT HERE FOR THE YEAR-MONTH-
000890      *    DAY COMPARE NEEDED BY THE AGE CALCULATION.
000900       01  WS-ASOF-DATE-AREA               PIC 9(8) VALUE 0.
000910       01  WS-ASOF-DATE-VIEW REDEFINES WS-ASOF-DATE-AREA.
000920           05  WS-ASOF-CCYY                PIC 9(4).
000930           05  WS-ASOF-MM                  PIC 9(2).
000940           05  WS-ASOF-DD                  PIC 9(2).
000950       01  WS-BIRTH-DATE-AREA              PIC 9(8) VALUE 0.
000960       01  WS-BIRTH-DATE-VIEW REDEFINES WS-BIRTH-DATE-AREA.
000970           05  WS-BIRTH-CCYY               PIC 9(4).
000980           05  WS-BIRTH-MM                 PIC 9(2).
000990           05  WS-BIRTH-DD                 PIC 9(2).
001000
001010       01  WS-VALID-LETTER-SET             PIC X(52) VALUE
001020           'abcdefghijklmnopqrstuvwxyzABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001030       01  WS-VALID-DIGIT-SET              PIC X(10) VALUE
001040           '0123456789'.
001050
001060       LINKAGE SECTION.
001070       01  LK-EMAIL-TEXT                   PIC X(60).
001080       01  LK-EMAIL-VALID-FLAG             PIC X(01).
001090           88  LK-EMAIL-IS-VALID               VALUE 'Y'.
001100
001110       01  LK-PHONE-TEXT                   PIC X(20).
001120       01  LK-PHONE-VALID-FLAG             PIC X(01).
001130           88  LK-PHONE-IS-VALID               VALUE 'Y'.
001140
001150       01  LK-BIRTH-DATE                   PIC 9(8).
001160       01  LK-AS-OF-DATE                   PIC 9(8).
001170       01  LK-COMPUTED-AGE                 PIC 9(3).
001180
001190       PROCEDURE DIVISION.
001200
001210       ENTRY 'TRGVEML' USING LK-EMAIL-TEXT LK-EMAIL-VALID-FLAG.
001220           PERFORM 000-INIT-EMAIL THRU 000-EXIT.
001230           PERFORM 100-CHECK-EMAIL-SHAPE THRU 100-EXIT.
001240           GOBACK.
001250
001260       ENTRY 'TRGVPHN' USING LK-PHONE-TEXT LK-PHONE-VALID-FLAG.
001270           PERFORM 200-INIT-PHONE THRU 200-EXIT.
001280           PERFORM 210-COUNT-PHONE-DIGITS THRU 210-EXIT.
001290           PERFORM 220-JUDGE-PHONE-COUNT THRU 220-EXIT.
001300           GOBACK.
001310
001320       ENTRY 'TRGVAGE' USING LK-BIRTH-DATE LK-AS-OF-DATE
001330                              LK-COMPUTED-AGE.
001340           PERFORM 300-INIT-AGE THRU 300-EXIT.
001350           PERFORM 310-COMPUTE-RAW-YEARS THRU 310-EXIT.
001360           PERFORM 320-ADJUST-FOR-BIRTHDAY THRU 320-EXIT.
001370           GOBACK.
001380
001390      *    ===============================================================
001400      *    EMAIL SHAPE CHECK - LOCAL@DOMAIN.TLD, TLD AT LEAST 2 LETTERS -
001410      *    LOCAL PART RESTRICTED TO LETTERS/DIGITS/. _ % + - , DOMAIN
001420      *    PART RESTRICTED TO LETTERS/DIGITS/. - , AND EXACTLY ONE
001430      *    "AT" SIGN IS ALLOWED IN THE WHOLE ADDRESS.
001440      *    ===============================================================
001450       000-INIT-EMAIL.
001460           MOVE 'N' TO LK-EMAIL-VALID-FLAG.
001470           MOVE 0 TO WS-AT-POS WS-LAST-DOT-POS WS-LETTERS-AFTER-DOT.
001480           MOVE 0 TO WS-EMAIL-LEN.
001490           MOVE 0 TO WS-AT-COUNT.
001500           MOVE 'N' TO WS-BAD-CHAR-SW.
001510       000-EXIT.
001520           EXIT.
001530
001540       100-CHECK-EMAIL-SHAPE.
001550           IF LK-EMAIL-TEXT = SPACES
001560               GO TO 100-EXIT
001570           END-IF.
001580           MOVE 1 TO WS-SCAN-SUB.
001590           PERFORM 110-SCAN-ONE-EMAIL-CHAR THRU 110-EXIT
001600                   UNTIL WS-SCAN-SUB > 60.
001610           IF WS-AT-POS > 1 AND WS-AT-COUNT = 1
001620              AND WS-LAST-DOT-POS > WS-AT-POS + 1
001630              AND WS-LETTERS-AFTER-DOT >= 2
001640              AND NOT WS-FOUND-BAD-CHAR
001650               MOVE 'Y' TO LK-EMAIL-VALID-FLAG
001660           END-IF.
001670       100-EXIT.
001680           EXIT.
001690
001700      *    ONE CHARACTER OF THE ADDRESS AT A TIME - CHARACTERS AHEAD OF
001710      *    THE FIRST "AT" SIGN ARE JUDGED AGAINST THE LOCAL-PART RULE,
001720      *    CHARACTERS AFTER IT AGAINST THE DOMAIN RULE.  A SECOND "AT"
001730      *    SIGN IS COUNTED BUT NOT ITSELF TREATED AS A DOMAIN CHARACTER.
001740       110-SCAN-ONE-EMAIL-CHAR.
001750           MOVE LK-EMAIL-TEXT (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
001760           IF WS-ONE-CHAR NOT = SPACE
001770               ADD 1 TO WS-EMAIL-LEN
001780               IF WS-ONE-CHAR = '@'
001790                   ADD 1 TO WS-AT-COUNT
001800                   MOVE WS-SCAN-SUB TO WS-AT-POS
001810                   MOVE 0 TO WS-LETTERS-AFTER-DOT
001820               ELSE
001830                   IF WS-AT-POS = 0
001840                       PERFORM 115-CHECK-LOCAL-CHAR THRU 115-EXIT
001850                   ELSE
001860                       PERFORM 125-CHECK-DOMAIN-CHAR THRU 125-EXIT
001870                       IF WS-ONE-CHAR = '.'
001880                           MOVE WS-SCAN-SUB TO WS-LAST-DOT-POS
001890                           MOVE 0 TO WS-LETTERS-AFTER-DOT
001900                       ELSE
001910                           IF WS-LAST-DOT-POS > WS-AT-POS
001920                               PERFORM 120-COUNT-DOMAIN-LETTER
001930                                                         THRU 120-EXIT
001940                           END-IF
001950                       END-IF
001960                   END-IF
001970               END-IF
001980           END-IF.
001990           ADD 1 TO WS-SCAN-SUB.
002000       110-EXIT.
002010           EXIT.
002020
002030      *    LOCAL-PART CHARACTER CLASS - LETTER, DIGIT, OR ONE OF THE
002040      *    PUNCTUATION MARKS DOT/UNDERSCORE/PERCENT/PLUS/HYPHEN.  A
002050      *    HIT ON ANY ALLOWED CLASS DROPS STRAIGHT TO THE EXIT -
002060      *    WHATEVER FALLS THROUGH IS THE BAD-CHARACTER SET.
002070       115-CHECK-LOCAL-CHAR.
002080           IF WS-ONE-CHAR IS ALPHABETIC
002090               GO TO 115-EXIT.
002100           IF WS-ONE-CHAR IS NUMERIC
002110               GO TO 115-EXIT.
002120           IF WS-ONE-CHAR = '.'
002130               GO TO 115-EXIT.
002140           IF WS-ONE-CHAR = '_'
002150               GO TO 115-EXIT.
002160           IF WS-ONE-CHAR = '%'
002170               GO TO 115-EXIT.
002180           IF WS-ONE-CHAR = '+'
002190               GO TO 115-EXIT.
002200           IF WS-ONE-CHAR = '-'
002210               GO TO 115-EXIT.
002220           SET WS-FOUND-BAD-CHAR TO TRUE.
002230       115-EXIT.
002240           EXIT.
002250
002260       120-COUNT-DOMAIN-LETTER.
002270           IF WS-ONE-CHAR IS ALPHABETIC
002280               ADD 1 TO WS-LETTERS-AFTER-DOT
002290           END-IF.
002300       120-EXIT.
002310           EXIT.
002320
002330      *    DOMAIN-PART CHARACTER CLASS - LETTER, DIGIT, DOT OR HYPHEN
002340      *    ONLY - NO UNDERSCORE, PERCENT OR PLUS PAST THE "AT" SIGN.
002350      *    SAME SHORT-CIRCUIT SHAPE AS 115-CHECK-LOCAL-CHAR ABOVE.
002360       125-CHECK-DOMAIN-CHAR.
002370           IF WS-ONE-CHAR IS ALPHABETIC
002380               GO TO 125-EXIT.
002390           IF WS-ONE-CHAR IS NUMERIC
002400               GO TO 125-EXIT.
002410           IF WS-ONE-CHAR = '.'
002420               GO TO 125-EXIT.
002430           IF WS-ONE-CHAR = '-'
002440               GO TO 125-EXIT.
002450           SET WS-FOUND-BAD-CHAR TO TRUE.
002460       125-EXIT.
002470           EXIT.
002480
002490      *    ===============================================================
002500      *    PHONE DIGIT COUNT - 7 TO 15 DIGITS ANYWHERE IN THE FIELD
002510      *    ===============================================================
002520       200-INIT-PHONE.
002530           MOVE 'N' TO LK-PHONE-VALID-FLAG.
002540           MOVE 0 TO WS-DIGIT-COUNT.
002550       200-EXIT.
002560           EXIT.
002570
002580       210-COUNT-PHONE-DIGITS.
002590           MOVE 1 TO WS-SCAN-SUB.
002600           PERFORM 215-CHECK-ONE-PHONE-CHAR THRU 215-EXIT
002610                   UNTIL WS-SCAN-SUB > 20.
002620       210-EXIT.
002630           EXIT.
002640
002650       215-CHECK-ONE-PHONE-CHAR.
002660           MOVE LK-PHONE-TEXT (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
002670           IF WS-ONE-CHAR IS NUMERIC
002680               ADD 1 TO WS-DIGIT-COUNT
002690           END-IF.
002700           ADD 1 TO WS-SCAN-SUB.
002710       215-EXIT.
002720           EXIT.
002730
002740       220-JUDGE-PHONE-COUNT.
002750           IF WS-DIGIT-COUNT >= 7 AND WS-DIGIT-COUNT <= 15
002760               MOVE 'Y' TO LK-PHONE-VALID-FLAG
002770           END-IF.
002780       220-EXIT.
002790           EXIT.
002800
002810      *    ===============================================================
002820      *    AGE FROM BIRTH DATE - YEARS DIFFERENCE, LESS ONE IF THE
002830      *    BIRTHDAY HAS NOT YET OCCURRED IN THE AS-OF YEAR
002840      *    ===============================================================
002850       300-INIT-AGE.
002860           MOVE LK-BIRTH-DATE TO WS-BIRTH-DATE-AREA.
002870           MOVE LK-AS-OF-DATE TO WS-ASOF-DATE-AREA.
002880           MOVE 0 TO LK-COMPUTED-AGE.
002890       300-EXIT.
002900           EXIT.
002910
002920       310-COMPUTE-RAW-YEARS.
002930           COMPUTE WS-YEARS-DIFF = WS-ASOF-CCYY - WS-BIRTH-CCYY.
002940       310-EXIT.
002950           EXIT.
002960
002970       320-ADJUST-FOR-BIRTHDAY.
002980           IF WS-ASOF-MM < WS-BIRTH-MM
002990               SUBTRACT 1 FROM WS-YEARS-DIFF
003000           ELSE
003010               IF WS-ASOF-MM = WS-BIRTH-MM AND WS-ASOF-DD < WS-BIRTH-DD
003020                   SUBTRACT 1 FROM WS-YEARS-DIFF
003030               END-IF
003040           END-IF.
003050           IF WS-YEARS-DIFF > 0
003060               MOVE WS-YEARS-DIFF TO LK-COMPUTED-AGE
003070           ELSE
003080               MOVE 0 TO LK-COMPUTED-AGE
003090           END-IF.
003100       320-EXIT.
003110           EXIT.
