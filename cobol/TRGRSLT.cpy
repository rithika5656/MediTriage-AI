000010******************************************************************
000020* COPYBOOK    TRGRSLT                                           *
000030* TITLE       TRIAGE RESULT OUTPUT RECORD                       *
000040* ACTION      COPY INTO RESULT-FILE FD IN TRGDRIVE               *
000050*                                                                *
000060*   ONE RECORD WRITTEN PER CASE READ, REGARDLESS OF WHICH        *
000070*   ASSESSMENT PATH THE CASE FOLLOWED (ADVICE, FOLLOW-UP,        *
000080*   APPOINTMENT OR EMERGENCY).                                   *
000090******************************************************************
000100 01  RESULT-REC.
000110     05  RES-CASE-ID                 PIC 9(6).
000120     05  RES-PATIENT-ID              PIC 9(6).
000130     05  RES-RISK-SCORE              PIC 9(2).
000140     05  RES-PHASE                   PIC X(12).
000150         88  RES-PHASE-QUERY             VALUE 'QUERY'.
000160         88  RES-PHASE-APPOINTMENT       VALUE 'APPOINTMENT'.
000170         88  RES-PHASE-EMERGENCY         VALUE 'EMERGENCY'.
000180     05  RES-PRIORITY                PIC X(8).
000190         88  RES-PRIORITY-LOW            VALUE 'LOW'.
000200         88  RES-PRIORITY-MEDIUM         VALUE 'MEDIUM'.
000210         88  RES-PRIORITY-HIGH           VALUE 'HIGH'.
000220         88  RES-PRIORITY-CRITICAL       VALUE 'CRITICAL'.
000230     05  RES-ACTION                  PIC X(16).
000240         88  RES-ACTION-ADVICE           VALUE 'HEALTH-ADVICE'.
000250         88  RES-ACTION-BOOK             VALUE 'BOOK-APPT'.
000260         88  RES-ACTION-URGENT           VALUE 'URGENT-CARE'.
000270         88  RES-ACTION-IMMEDIATE        VALUE 'IMMEDIATE-CARE'.
000280         88  RES-ACTION-MORE-INFO        VALUE 'NEED-MORE-INFO'.
000290     05  RES-INTENT                  PIC X(14).
000300     05  RES-SPECIALIST-1            PIC X(16).
000310     05  RES-SPECIALIST-2            PIC X(16).
000320     05  RES-SPECIALIST-3            PIC X(16).
000330     05  RES-SYMPTOM-COUNT           PIC 9(2).
000340     05  RES-SYMPTOMS                PIC X(80).
000350     05  RES-EMERG-FLAG              PIC X(1).
000360         88  RES-EMERG-KEYWORD-HIT       VALUE 'Y'.
000370     05  FILLER                      PIC X(5).
