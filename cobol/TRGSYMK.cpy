000010******************************************************************
000020* COPYBOOK    TRGSYMK                                           *
000030* TITLE       NLP EXTRACTOR REFERENCE TABLES                    *
000040* ACTION      COPY INTO WORKING-STORAGE OF TRGSYMX                *
000050*                                                                *
000060*   PHRASE-VARIANT TABLES FOR SYMPTOM DETECTION AND EXISTING-    *
000070*   CONDITION EXTRACTION, PLUS THE SEVERITY KEYWORD LADDER.      *
000080*   SAME FLAT-LITERAL-REDEFINED-AS-OCCURS TECHNIQUE AS TRGWGHT - *
000090*   SEE THE REMARKS THERE.                                       *
000100******************************************************************
000110
000120*    ---- SYMPTOM VARIANT PHRASES (79 ENTRIES, 21 CANONICALS) ----
000130 01  WS-SYMV-PHRASE-LIT.
000140     05  FILLER PIC X(22) VALUE 'HEADACHE'.
000150     05  FILLER PIC X(22) VALUE 'HEAD ACHE'.
000160     05  FILLER PIC X(22) VALUE 'HEAD PAIN'.
000170     05  FILLER PIC X(22) VALUE 'HEAD HURTS'.
000180     05  FILLER PIC X(22) VALUE 'FEVER'.
000190     05  FILLER PIC X(22) VALUE 'FEBRILE'.
000200     05  FILLER PIC X(22) VALUE 'HIGH TEMPERATURE'.
000210     05  FILLER PIC X(22) VALUE 'FEVERISH'.
000220     05  FILLER PIC X(22) VALUE 'COUGH'.
000230     05  FILLER PIC X(22) VALUE 'COUGHING'.
000240     05  FILLER PIC X(22) VALUE 'DRY COUGH'.
000250     05  FILLER PIC X(22) VALUE 'WET COUGH'.
000260     05  FILLER PIC X(22) VALUE 'COLD'.
000270     05  FILLER PIC X(22) VALUE 'COMMON COLD'.
000280     05  FILLER PIC X(22) VALUE 'CAUGHT COLD'.
000290     05  FILLER PIC X(22) VALUE 'SORE THROAT'.
000300     05  FILLER PIC X(22) VALUE 'THROAT PAIN'.
000310     05  FILLER PIC X(22) VALUE 'THROAT HURTS'.
000320     05  FILLER PIC X(22) VALUE 'RUNNY NOSE'.
000330     05  FILLER PIC X(22) VALUE 'NASAL CONGESTION'.
000340     05  FILLER PIC X(22) VALUE 'STUFFY NOSE'.
000350     05  FILLER PIC X(22) VALUE 'BLOCKED NOSE'.
000360     05  FILLER PIC X(22) VALUE 'BODY ACHE'.
000370     05  FILLER PIC X(22) VALUE 'BODY PAIN'.
000380     05  FILLER PIC X(22) VALUE 'MUSCLE PAIN'.
000390     05  FILLER PIC X(22) VALUE 'ACHING'.
000400     05  FILLER PIC X(22) VALUE 'FATIGUE'.
000410     05  FILLER PIC X(22) VALUE 'TIRED'.
000420     05  FILLER PIC X(22) VALUE 'EXHAUSTED'.
000430     05  FILLER PIC X(22) VALUE 'WEAKNESS'.
000440     05  FILLER PIC X(22) VALUE 'WEAK'.
000450     05  FILLER PIC X(22) VALUE 'NAUSEA'.
000460     05  FILLER PIC X(22) VALUE 'NAUSEOUS'.
000470     05  FILLER PIC X(22) VALUE 'FEEL SICK'.
000480     05  FILLER PIC X(22) VALUE 'QUEASY'.
000490     05  FILLER PIC X(22) VALUE 'VOMITING'.
000500     05  FILLER PIC X(22) VALUE 'VOMIT'.
000510     05  FILLER PIC X(22) VALUE 'THROWING UP'.
000520     05  FILLER PIC X(22) VALUE 'PUKING'.
000530     05  FILLER PIC X(22) VALUE 'DIARRHEA'.
000540     05  FILLER PIC X(22) VALUE 'LOOSE MOTION'.
000550     05  FILLER PIC X(22) VALUE 'LOOSE STOOL'.
000560     05  FILLER PIC X(22) VALUE 'CHEST PAIN'.
000570     05  FILLER PIC X(22) VALUE 'CHEST HURTS'.
000580     05  FILLER PIC X(22) VALUE 'CHEST TIGHTNESS'.
000590     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
000600     05  FILLER PIC X(22) VALUE 'SHORTNESS OF BREATH'.
000610     05  FILLER PIC X(22) VALUE 'DIFFICULTY BREATHING'.
000620     05  FILLER PIC X(22) VALUE 'CAN''T BREATHE'.
000630     05  FILLER PIC X(22) VALUE 'BREATHLESS'.
000640     05  FILLER PIC X(22) VALUE 'DIZZY'.
000650     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
000660     05  FILLER PIC X(22) VALUE 'LIGHTHEADED'.
000670     05  FILLER PIC X(22) VALUE 'VERTIGO'.
000680     05  FILLER PIC X(22) VALUE 'RASH'.
000690     05  FILLER PIC X(22) VALUE 'SKIN RASH'.
000700     05  FILLER PIC X(22) VALUE 'HIVES'.
000710     05  FILLER PIC X(22) VALUE 'SKIN IRRITATION'.
000720     05  FILLER PIC X(22) VALUE 'BACK PAIN'.
000730     05  FILLER PIC X(22) VALUE 'BACKACHE'.
000740     05  FILLER PIC X(22) VALUE 'BACK HURTS'.
000750     05  FILLER PIC X(22) VALUE 'STOMACH PAIN'.
000760     05  FILLER PIC X(22) VALUE 'ABDOMINAL PAIN'.
000770     05  FILLER PIC X(22) VALUE 'TUMMY ACHE'.
000780     05  FILLER PIC X(22) VALUE 'BELLY PAIN'.
000790     05  FILLER PIC X(22) VALUE 'LOSS OF APPETITE'.
000800     05  FILLER PIC X(22) VALUE 'NOT HUNGRY'.
000810     05  FILLER PIC X(22) VALUE 'CAN''T EAT'.
000820     05  FILLER PIC X(22) VALUE 'INSOMNIA'.
000830     05  FILLER PIC X(22) VALUE 'CAN''T SLEEP'.
000840     05  FILLER PIC X(22) VALUE 'SLEEP PROBLEMS'.
000850     05  FILLER PIC X(22) VALUE 'SLEEPLESS'.
000860     05  FILLER PIC X(22) VALUE 'ANXIETY'.
000870     05  FILLER PIC X(22) VALUE 'ANXIOUS'.
000880     05  FILLER PIC X(22) VALUE 'WORRIED'.
000890     05  FILLER PIC X(22) VALUE 'PANIC'.
000900     05  FILLER PIC X(22) VALUE 'JOINT PAIN'.
000910     05  FILLER PIC X(22) VALUE 'ARTHRITIS'.
000920     05  FILLER PIC X(22) VALUE 'JOINTS HURT'.
000930 01  WS-SYMV-PHRASE-TBL REDEFINES WS-SYMV-PHRASE-LIT.
000940     05  WS-SYMV-PHRASE OCCURS 79 TIMES
000950                        PIC X(22).
000960
000970 01  WS-SYMV-CANON-LIT.
000980     05  FILLER PIC X(22) VALUE 'HEADACHE'.
000990     05  FILLER PIC X(22) VALUE 'HEADACHE'.
001000     05  FILLER PIC X(22) VALUE 'HEADACHE'.
001010     05  FILLER PIC X(22) VALUE 'HEADACHE'.
001020     05  FILLER PIC X(22) VALUE 'FEVER'.
001030     05  FILLER PIC X(22) VALUE 'FEVER'.
001040     05  FILLER PIC X(22) VALUE 'FEVER'.
001050     05  FILLER PIC X(22) VALUE 'FEVER'.
001060     05  FILLER PIC X(22) VALUE 'COUGH'.
001070     05  FILLER PIC X(22) VALUE 'COUGH'.
001080     05  FILLER PIC X(22) VALUE 'COUGH'.
001090     05  FILLER PIC X(22) VALUE 'COUGH'.
001100     05  FILLER PIC X(22) VALUE 'COLD'.
001110     05  FILLER PIC X(22) VALUE 'COLD'.
001120     05  FILLER PIC X(22) VALUE 'COLD'.
001130     05  FILLER PIC X(22) VALUE 'SORE THROAT'.
001140     05  FILLER PIC X(22) VALUE 'SORE THROAT'.
001150     05  FILLER PIC X(22) VALUE 'SORE THROAT'.
001160     05  FILLER PIC X(22) VALUE 'RUNNY NOSE'.
001170     05  FILLER PIC X(22) VALUE 'RUNNY NOSE'.
001180     05  FILLER PIC X(22) VALUE 'RUNNY NOSE'.
001190     05  FILLER PIC X(22) VALUE 'RUNNY NOSE'.
001200     05  FILLER PIC X(22) VALUE 'BODY ACHE'.
001210     05  FILLER PIC X(22) VALUE 'BODY ACHE'.
001220     05  FILLER PIC X(22) VALUE 'BODY ACHE'.
001230     05  FILLER PIC X(22) VALUE 'BODY ACHE'.
001240     05  FILLER PIC X(22) VALUE 'FATIGUE'.
001250     05  FILLER PIC X(22) VALUE 'FATIGUE'.
001260     05  FILLER PIC X(22) VALUE 'FATIGUE'.
001270     05  FILLER PIC X(22) VALUE 'FATIGUE'.
001280     05  FILLER PIC X(22) VALUE 'FATIGUE'.
001290     05  FILLER PIC X(22) VALUE 'NAUSEA'.
001300     05  FILLER PIC X(22) VALUE 'NAUSEA'.
001310     05  FILLER PIC X(22) VALUE 'NAUSEA'.
001320     05  FILLER PIC X(22) VALUE 'NAUSEA'.
001330     05  FILLER PIC X(22) VALUE 'VOMITING'.
001340     05  FILLER PIC X(22) VALUE 'VOMITING'.
001350     05  FILLER PIC X(22) VALUE 'VOMITING'.
001360     05  FILLER PIC X(22) VALUE 'VOMITING'.
001370     05  FILLER PIC X(22) VALUE 'DIARRHEA'.
001380     05  FILLER PIC X(22) VALUE 'DIARRHEA'.
001390     05  FILLER PIC X(22) VALUE 'DIARRHEA'.
001400     05  FILLER PIC X(22) VALUE 'CHEST PAIN'.
001410     05  FILLER PIC X(22) VALUE 'CHEST PAIN'.
001420     05  FILLER PIC X(22) VALUE 'CHEST PAIN'.
001430     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
001440     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
001450     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
001460     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
001470     05  FILLER PIC X(22) VALUE 'BREATHING DIFFICULTY'.
001480     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
001490     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
001500     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
001510     05  FILLER PIC X(22) VALUE 'DIZZINESS'.
001520     05  FILLER PIC X(22) VALUE 'RASH'.
001530     05  FILLER PIC X(22) VALUE 'RASH'.
001540     05  FILLER PIC X(22) VALUE 'RASH'.
001550     05  FILLER PIC X(22) VALUE 'RASH'.
001560     05  FILLER PIC X(22) VALUE 'BACK PAIN'.
001570     05  FILLER PIC X(22) VALUE 'BACK PAIN'.
001580     05  FILLER PIC X(22) VALUE 'BACK PAIN'.
001590     05  FILLER PIC X(22) VALUE 'ABDOMINAL PAIN'.
001600     05  FILLER PIC X(22) VALUE 'ABDOMINAL PAIN'.
001610     05  FILLER PIC X(22) VALUE 'ABDOMINAL PAIN'.
001620     05  FILLER PIC X(22) VALUE 'ABDOMINAL PAIN'.
001630     05  FILLER PIC X(22) VALUE 'LOSS OF APPETITE'.
001640     05  FILLER PIC X(22) VALUE 'LOSS OF APPETITE'.
001650     05  FILLER PIC X(22) VALUE 'LOSS OF APPETITE'.
001660     05  FILLER PIC X(22) VALUE 'INSOMNIA'.
001670     05  FILLER PIC X(22) VALUE 'INSOMNIA'.
001680     05  FILLER PIC X(22) VALUE 'INSOMNIA'.
001690     05  FILLER PIC X(22) VALUE 'INSOMNIA'.
001700     05  FILLER PIC X(22) VALUE 'ANXIETY'.
001710     05  FILLER PIC X(22) VALUE 'ANXIETY'.
001720     05  FILLER PIC X(22) VALUE 'ANXIETY'.
001730     05  FILLER PIC X(22) VALUE 'ANXIETY'.
001740     05  FILLER PIC X(22) VALUE 'JOINT PAIN'.
001750     05  FILLER PIC X(22) VALUE 'JOINT PAIN'.
001760     05  FILLER PIC X(22) VALUE 'JOINT PAIN'.
001770 01  WS-SYMV-CANON-TBL REDEFINES WS-SYMV-CANON-LIT.
001780     05  WS-SYMV-CANON  OCCURS 79 TIMES
001790                        PIC X(22).
001800
001810 01  WS-SYMV-LEN-LIT.
001820     05  FILLER PIC 9(2) VALUE 08.
001830     05  FILLER PIC 9(2) VALUE 09.
001840     05  FILLER PIC 9(2) VALUE 09.
001850     05  FILLER PIC 9(2) VALUE 10.
001860     05  FILLER PIC 9(2) VALUE 05.
001870     05  FILLER PIC 9(2) VALUE 07.
001880     05  FILLER PIC 9(2) VALUE 16.
001890     05  FILLER PIC 9(2) VALUE 08.
001900     05  FILLER PIC 9(2) VALUE 05.
001910     05  FILLER PIC 9(2) VALUE 08.
001920     05  FILLER PIC 9(2) VALUE 09.
001930     05  FILLER PIC 9(2) VALUE 09.
001940     05  FILLER PIC 9(2) VALUE 04.
001950     05  FILLER PIC 9(2) VALUE 11.
001960     05  FILLER PIC 9(2) VALUE 11.
001970     05  FILLER PIC 9(2) VALUE 11.
001980     05  FILLER PIC 9(2) VALUE 11.
001990     05  FILLER PIC 9(2) VALUE 12.
002000     05  FILLER PIC 9(2) VALUE 10.
002010     05  FILLER PIC 9(2) VALUE 16.
002020     05  FILLER PIC 9(2) VALUE 11.
002030     05  FILLER PIC 9(2) VALUE 12.
002040     05  FILLER PIC 9(2) VALUE 09.
002050     05  FILLER PIC 9(2) VALUE 09.
002060     05  FILLER PIC 9(2) VALUE 11.
002070     05  FILLER PIC 9(2) VALUE 06.
002080     05  FILLER PIC 9(2) VALUE 07.
002090     05  FILLER PIC 9(2) VALUE 05.
002100     05  FILLER PIC 9(2) VALUE 09.
002110     05  FILLER PIC 9(2) VALUE 08.
002120     05  FILLER PIC 9(2) VALUE 04.
002130     05  FILLER PIC 9(2) VALUE 06.
002140     05  FILLER PIC 9(2) VALUE 08.
002150     05  FILLER PIC 9(2) VALUE 09.
002160     05  FILLER PIC 9(2) VALUE 06.
002170     05  FILLER PIC 9(2) VALUE 08.
002180     05  FILLER PIC 9(2) VALUE 05.
002190     05  FILLER PIC 9(2) VALUE 11.
002200     05  FILLER PIC 9(2) VALUE 06.
002210     05  FILLER PIC 9(2) VALUE 08.
002220     05  FILLER PIC 9(2) VALUE 12.
002230     05  FILLER PIC 9(2) VALUE 11.
002240     05  FILLER PIC 9(2) VALUE 10.
002250     05  FILLER PIC 9(2) VALUE 11.
002260     05  FILLER PIC 9(2) VALUE 15.
002270     05  FILLER PIC 9(2) VALUE 20.
002280     05  FILLER PIC 9(2) VALUE 19.
002290     05  FILLER PIC 9(2) VALUE 20.
002300     05  FILLER PIC 9(2) VALUE 13.
002310     05  FILLER PIC 9(2) VALUE 10.
002320     05  FILLER PIC 9(2) VALUE 05.
002330     05  FILLER PIC 9(2) VALUE 09.
002340     05  FILLER PIC 9(2) VALUE 11.
002350     05  FILLER PIC 9(2) VALUE 07.
002360     05  FILLER PIC 9(2) VALUE 04.
002370     05  FILLER PIC 9(2) VALUE 09.
002380     05  FILLER PIC 9(2) VALUE 05.
002390     05  FILLER PIC 9(2) VALUE 15.
002400     05  FILLER PIC 9(2) VALUE 09.
002410     05  FILLER PIC 9(2) VALUE 08.
002420     05  FILLER PIC 9(2) VALUE 10.
002430     05  FILLER PIC 9(2) VALUE 12.
002440     05  FILLER PIC 9(2) VALUE 14.
002450     05  FILLER PIC 9(2) VALUE 10.
002460     05  FILLER PIC 9(2) VALUE 10.
002470     05  FILLER PIC 9(2) VALUE 16.
002480     05  FILLER PIC 9(2) VALUE 10.
002490     05  FILLER PIC 9(2) VALUE 09.
002500     05  FILLER PIC 9(2) VALUE 08.
002510     05  FILLER PIC 9(2) VALUE 11.
002520     05  FILLER PIC 9(2) VALUE 14.
002530     05  FILLER PIC 9(2) VALUE 09.
002540     05  FILLER PIC 9(2) VALUE 07.
002550     05  FILLER PIC 9(2) VALUE 07.
002560     05  FILLER PIC 9(2) VALUE 07.
002570     05  FILLER PIC 9(2) VALUE 05.
002580     05  FILLER PIC 9(2) VALUE 10.
002590     05  FILLER PIC 9(2) VALUE 09.
002600     05  FILLER PIC 9(2) VALUE 11.
002610 01  WS-SYMV-LEN-TBL REDEFINES WS-SYMV-LEN-LIT.
002620     05  WS-SYMV-LEN    OCCURS 79 TIMES
002630                        PIC 9(2).
002640
002650*    ---- EXISTING-CONDITION EXTRACTION PHRASES (15 ENTRIES) ----
002660*    11/24/03 JON 0045 - NORM COLUMN WAS COLLAPSING "HIGH BLOOD
002670*    PRESSURE" INTO HYPERTENSION, "CARDIAC" INTO HEART DISEASE,
002680*    AND "PREGNANT" INTO PREGNANCY - ONLY DIABETIC/ASTHMATIC ARE
002690*    SUPPOSED TO FOLD INTO ANOTHER SPELLING.  WIDENED TO PIC
002700*    X(22) TO HOLD "HIGH BLOOD PRESSURE" WITH ROOM TO SPARE FOR
002710*    THE STRING DOUBLE-SPACE DELIMITER.
002720 01  WS-COND-PHRASE-LIT.
002730     05  FILLER PIC X(20) VALUE 'DIABETES'.
002740     05  FILLER PIC X(20) VALUE 'DIABETIC'.
002750     05  FILLER PIC X(20) VALUE 'HYPERTENSION'.
002760     05  FILLER PIC X(20) VALUE 'HIGH BLOOD PRESSURE'.
002770     05  FILLER PIC X(20) VALUE 'HEART DISEASE'.
002780     05  FILLER PIC X(20) VALUE 'CARDIAC'.
002790     05  FILLER PIC X(20) VALUE 'ASTHMA'.
002800     05  FILLER PIC X(20) VALUE 'ASTHMATIC'.
002810     05  FILLER PIC X(20) VALUE 'COPD'.
002820     05  FILLER PIC X(20) VALUE 'CANCER'.
002830     05  FILLER PIC X(20) VALUE 'THYROID'.
002840     05  FILLER PIC X(20) VALUE 'KIDNEY DISEASE'.
002850     05  FILLER PIC X(20) VALUE 'LIVER DISEASE'.
002860     05  FILLER PIC X(20) VALUE 'PREGNANCY'.
002870     05  FILLER PIC X(20) VALUE 'PREGNANT'.
002880 01  WS-COND-PHRASE-TBL REDEFINES WS-COND-PHRASE-LIT.
002890     05  WS-COND-PHRASE OCCURS 15 TIMES
002900                        PIC X(20).
002910
00292001  WS-COND-NORM-LIT.
002930    05  FILLER PIC X(22) VALUE 'DIABETES'.
002940    05  FILLER PIC X(22) VALUE 'DIABETES'.
002950    05  FILLER PIC X(22) VALUE 'HYPERTENSION'.
002960    05  FILLER PIC X(22) VALUE 'HIGH BLOOD PRESSURE'.
002970    05  FILLER PIC X(22) VALUE 'HEART DISEASE'.
002980    05  FILLER PIC X(22) VALUE 'CARDIAC'.
002990    05  FILLER PIC X(22) VALUE 'ASTHMA'.
003000    05  FILLER PIC X(22) VALUE 'ASTHMA'.
003010    05  FILLER PIC X(22) VALUE 'COPD'.
003020    05  FILLER PIC X(22) VALUE 'CANCER'.
003030    05  FILLER PIC X(22) VALUE 'THYROID'.
003040    05  FILLER PIC X(22) VALUE 'KIDNEY DISEASE'.
003050    05  FILLER PIC X(22) VALUE 'LIVER DISEASE'.
003060    05  FILLER PIC X(22) VALUE 'PREGNANCY'.
003070    05  FILLER PIC X(22) VALUE 'PREGNANT'.
00308001  WS-COND-NORM-TBL REDEFINES WS-COND-NORM-LIT.
003090    05  WS-COND-NORM   OCCURS 15 TIMES
003100                       PIC X(22).
003110
003120 01  WS-COND-LEN-LIT.
003130     05  FILLER PIC 9(2) VALUE 08.
003140     05  FILLER PIC 9(2) VALUE 08.
003150     05  FILLER PIC 9(2) VALUE 12.
003160     05  FILLER PIC 9(2) VALUE 19.
003170     05  FILLER PIC 9(2) VALUE 13.
003180     05  FILLER PIC 9(2) VALUE 07.
003190     05  FILLER PIC 9(2) VALUE 06.
003200     05  FILLER PIC 9(2) VALUE 09.
003210     05  FILLER PIC 9(2) VALUE 04.
003220     05  FILLER PIC 9(2) VALUE 06.
003230     05  FILLER PIC 9(2) VALUE 07.
003240     05  FILLER PIC 9(2) VALUE 14.
003250     05  FILLER PIC 9(2) VALUE 13.
003260     05  FILLER PIC 9(2) VALUE 09.
003270     05  FILLER PIC 9(2) VALUE 08.
003280 01  WS-COND-LEN-TBL REDEFINES WS-COND-LEN-LIT.
003290     05  WS-COND-LEN    OCCURS 15 TIMES
003300                        PIC 9(2).
003310
003320*    ---- SEVERITY KEYWORD LADDER (21 ENTRIES, LEVEL 1-5) ----
003330*    CHECKED LEVEL 1 UP TO LEVEL 5 - FIRST LEVEL WITH A HIT WINS
003340 01  WS-SEV-PHRASE-LIT.
003350     05  FILLER PIC X(16) VALUE 'MILD'.
003360     05  FILLER PIC X(16) VALUE 'SLIGHT'.
003370     05  FILLER PIC X(16) VALUE 'LITTLE'.
003380     05  FILLER PIC X(16) VALUE 'MINOR'.
003390     05  FILLER PIC X(16) VALUE 'BARELY'.
003400     05  FILLER PIC X(16) VALUE 'MODERATE'.
003410     05  FILLER PIC X(16) VALUE 'SOMEWHAT'.
003420     05  FILLER PIC X(16) VALUE 'FAIRLY'.
003430     05  FILLER PIC X(16) VALUE 'NOTICEABLE'.
003440     05  FILLER PIC X(16) VALUE 'CONSIDERABLE'.
003450     05  FILLER PIC X(16) VALUE 'SIGNIFICANT'.
003460     05  FILLER PIC X(16) VALUE 'SEVERE'.
003470     05  FILLER PIC X(16) VALUE 'STRONG'.
003480     05  FILLER PIC X(16) VALUE 'INTENSE'.
003490     05  FILLER PIC X(16) VALUE 'BAD'.
003500     05  FILLER PIC X(16) VALUE 'EXTREME'.
003510     05  FILLER PIC X(16) VALUE 'UNBEARABLE'.
003520     05  FILLER PIC X(16) VALUE 'WORST'.
003530     05  FILLER PIC X(16) VALUE 'EXCRUCIATING'.
003540     05  FILLER PIC X(16) VALUE 'TERRIBLE'.
003550     05  FILLER PIC X(16) VALUE 'VERY SEVERE'.
003560 01  WS-SEV-PHRASE-TBL REDEFINES WS-SEV-PHRASE-LIT.
003570     05  WS-SEV-PHRASE  OCCURS 21 TIMES
003580                        PIC X(16).
003590
003600*    EACH ENTRY PACKS LENGTH (FIRST 2 DIGITS) AND SEVERITY
003610*    LEVEL (3RD DIGIT).
003620 01  WS-SEV-DATA-LIT.
003630     05  FILLER PIC 9(3) VALUE 041.
003640     05  FILLER PIC 9(3) VALUE 061.
003650     05  FILLER PIC 9(3) VALUE 061.
003660     05  FILLER PIC 9(3) VALUE 051.
003670     05  FILLER PIC 9(3) VALUE 061.
003680     05  FILLER PIC 9(3) VALUE 082.
003690     05  FILLER PIC 9(3) VALUE 082.
003700     05  FILLER PIC 9(3) VALUE 062.
003710     05  FILLER PIC 9(3) VALUE 103.
003720     05  FILLER PIC 9(3) VALUE 123.
003730     05  FILLER PIC 9(3) VALUE 113.
003740     05  FILLER PIC 9(3) VALUE 064.
003750     05  FILLER PIC 9(3) VALUE 064.
003760     05  FILLER PIC 9(3) VALUE 074.
003770     05  FILLER PIC 9(3) VALUE 034.
003780     05  FILLER PIC 9(3) VALUE 075.
003790     05  FILLER PIC 9(3) VALUE 105.
003800     05  FILLER PIC 9(3) VALUE 055.
003810     05  FILLER PIC 9(3) VALUE 125.
003820     05  FILLER PIC 9(3) VALUE 085.
003830     05  FILLER PIC 9(3) VALUE 115.
003840 01  WS-SEV-DATA-TBL REDEFINES WS-SEV-DATA-LIT.
003850     05  WS-SEV-ENTRY   OCCURS 21 TIMES.
003860         10  WS-SEV-LEN         PIC 9(2).
003870         10  WS-SEV-LEVEL       PIC 9(1).
