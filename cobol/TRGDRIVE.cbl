000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.  TRGDRIVE.
000030       AUTHOR. R KALYANASUNDARAM.
000040       INSTALLATION. COBOL DEV Center.
000050       DATE-WRITTEN. 03/11/89.
000060       DATE-COMPILED. 03/11/89.
000070       SECURITY. NON-CONFIDENTIAL.
000080
000090      ******************************************************************
000100      *REMARKS.
000110      *
000120      *          THIS PROGRAM IS THE MAIN DRIVER FOR THE OVERNIGHT
000130      *          PATIENT TRIAGE RUN.  IT READS THE FREE-TEXT INTAKE
000140      *          CASES KEYED BY THE CALL-CENTER DURING THE DAY, SCORES
000150      *          EACH CASE FOR RISK, CLASSIFIES IT INTO A CARE PHASE,
000160      *          BOOKS A DOCTOR APPOINTMENT WHERE ONE IS WARRANTED, AND
000170      *          PRODUCES THE MORNING TRIAGE REPORT FOR THE NURSING
000180      *          SUPERVISOR'S DESK.
000190      *
000200      *          THE HEAVY LIFTING (LANGUAGE MAPPING, TEXT EXTRACTION,
000210      *          RISK SCORING AND DOCTOR MATCHING) IS FARMED OUT TO
000220      *          CALLED SUBPROGRAMS SO THIS DRIVER STAYS A CONTROL
000230      *          PROGRAM - SEE TRGXLAT, TRGSYMX, TRGVITX, TRGSCOR AND
000240      *          TRGDOCS.
000250      *
000260      ******************************************************************
000270      *
000280      *        CHANGE LOG
000290      *
000300      *   03/11/89  RKS  0000  INITIAL VERSION FOR PILOT CLINIC RUN
000310      *   07/02/89  RKS  0014  ADDED BOOKED-FILE SLOT CARRY-FORWARD
000320      *   11/19/90  JON  0031  EMERGENCY FALLBACK CHAIN MADE MANDATORY
000330      *                        PER RISK MANAGEMENT REQUEST
000340      *   04/08/91  RKS  0047  SPECIALIST LIST TRUNCATED TO 3 PER
000350      *                        RES-REC LAYOUT
000360      *   09/14/92  DPB  0058  CONTROL BREAK TOTALS ADDED TO REPORT
000370      *   02/26/93  RKS  0066  TANGLISH PHRASE MAP WIRED IN AHEAD OF
000380      *                        SYMPTOM EXTRACTION
000390      *   06/30/94  JON  0079  AVERAGE RISK SCORE LINE ADDED TO FOOTER
000400      *   01/17/96  DPB  0088  BOOKED-SLOTS TABLE ENLARGED TO 500 ROWS
000410      *   08/05/97  RKS  0101  DOCTOR TABLE ENLARGED TO 50 ROWS
000420      *   12/02/98  DPB  0110  YEAR 2000 - WS-CURRENT-DATE EXPANDED TO
000430      *                        4-DIGIT CENTURY, ACCEPT FROM DATE
000440      *                        YYYYMMDD USED IN PLACE OF 2-DIGIT YEAR
000450      *   06/09/99  RKS  0112  Y2K SIGN-OFF - REGRESSION RUN CLEAN
000460      *   03/22/01  JON  0119  GENERAL MEDICINE FALLBACK CORRECTED WHEN
000470      *                        NO SPECIALTY MATCH FOUND
000480      *   10/30/03  DPB  0128  EMERGENCY BOOKING NOTE TEXT STANDARDIZED
000490      *                        TO 'CALL 911 / ER' PER NURSING REQUEST
000500      *   04/06/04  RKS  0129  THE THREE READ-LOOP EOF SWITCHES AND THE
000510      *                        SLOT-COPY ROW SUBSCRIPT WERE GROUPED UNDER
000520      *                        05-LEVELS - PULLED OUT TO STANDALONE
000530      *                        77-LEVEL ITEMS PER SHOP STANDARD
000540      *
000550      ******************************************************************
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SOURCE-COMPUTER. IBM-390.
000590       OBJECT-COMPUTER. IBM-390.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM.
000620
000630       INPUT-OUTPUT SECTION.
000640       FILE-CONTROL.
000650           SELECT CASE-FILE
000660               ASSIGN TO UT-S-CASEIN
000670               ORGANIZATION IS SEQUENTIAL
000680               ACCESS MODE IS SEQUENTIAL
000690               FILE STATUS IS WS-CASE-STATUS.
000700
000710           SELECT DOCTOR-FILE
000720               ASSIGN TO UT-S-DOCMSTR
000730               ORGANIZATION IS SEQUENTIAL
000740               ACCESS MODE IS SEQUENTIAL
000750               FILE STATUS IS WS-DOCTOR-STATUS.
000760
000770           SELECT BOOKED-FILE
000780               ASSIGN TO UT-S-BOOKED
000790               ORGANIZATION IS SEQUENTIAL
000800               ACCESS MODE IS SEQUENTIAL
000810               FILE STATUS IS WS-BOOKED-STATUS.
000820
000830           SELECT RESULT-FILE
000840               ASSIGN TO UT-S-RESULTS
000850               ORGANIZATION IS SEQUENTIAL
000860               ACCESS MODE IS SEQUENTIAL
000870               FILE STATUS IS WS-RESULT-STATUS.
000880
000890           SELECT APPT-FILE
000900               ASSIGN TO UT-S-APPTOUT
000910               ORGANIZATION IS SEQUENTIAL
000920               ACCESS MODE IS SEQUENTIAL
000930               FILE STATUS IS WS-APPT-STATUS.
000940
000950           SELECT REPORT-FILE
000960               ASSIGN TO UT-S-TRGRPT
000970               ORGANIZATION IS SEQUENTIAL
000980               ACCESS MODE IS SEQUENTIAL
000990               FILE STATUS IS WS-REPORT-STATUS.
001000
001010       DATA DIVISION.
001020       FILE SECTION.
001030
001040      ****** DAILY INTAKE CASES KEYED FROM THE CALL CENTER SCREENS
001050       FD  CASE-FILE
001060           RECORDING MODE IS F
001070           LABEL RECORDS ARE STANDARD
001080           RECORD CONTAINS 205 CHARACTERS
001090           BLOCK CONTAINS 0 RECORDS
001100           DATA RECORD IS CASE-REC.
001110           COPY TRGCASE.
001120
001130      ****** TEN-DOCTOR ROSTER - LOADED ENTIRE INTO WS-DOC-TABLE
001140       FD  DOCTOR-FILE
001150           RECORDING MODE IS F
001160           LABEL RECORDS ARE STANDARD
001170           RECORD CONTAINS 121 CHARACTERS
001180           BLOCK CONTAINS 0 RECORDS
001190           DATA RECORD IS DOCTOR-REC.
001200           COPY TRGDOCM.
001210
001220      ****** BOOKINGS CARRIED FORWARD FROM PRIOR RUNS
001230       FD  BOOKED-FILE
001240           RECORDING MODE IS F
001250           LABEL RECORDS ARE STANDARD
001260           RECORD CONTAINS 30 CHARACTERS
001270           BLOCK CONTAINS 0 RECORDS
001280           DATA RECORD IS BOOKED-REC.
001290           COPY TRGBKDR.
001300
001310      ****** ONE RESULT RECORD PER CASE READ
001320       FD  RESULT-FILE
001330           RECORDING MODE IS F
001340           LABEL RECORDS ARE STANDARD
001350           RECORD CONTAINS 200 CHARACTERS
001360           BLOCK CONTAINS 0 RECORDS
001370           DATA RECORD IS RESULT-REC.
001380           COPY TRGRSLT.
001390
001400      ****** ONE RECORD PER APPOINTMENT ACTUALLY BOOKED
001410       FD  APPT-FILE
001420           RECORDING MODE IS F
001430           LABEL RECORDS ARE STANDARD
001440           RECORD CONTAINS 100 CHARACTERS
001450           BLOCK CONTAINS 0 RECORDS
001460           DATA RECORD IS APPT-REC.
001470           COPY TRGAPTR.
001480
001490      ****** 132-COLUMN NURSING SUPERVISOR TRIAGE REPORT
001500       FD  REPORT-FILE
001510           RECORDING MODE IS F
001520           LABEL RECORDS ARE STANDARD
001530           RECORD CONTAINS 132 CHARACTERS
001540           BLOCK CONTAINS 0 RECORDS
001550           DATA RECORD IS REPORT-REC.
001560       01  REPORT-REC                     PIC X(132).
001570
001580       WORKING-STORAGE SECTION.
001590
001600       01  FILE-STATUS-CODES.
001610           05  WS-CASE-STATUS              PIC X(2).
001620               88  CASE-OK                     VALUE '00'.
001630               88  CASE-EOF                     VALUE '10'.
001640           05  WS-DOCTOR-STATUS            PIC X(2).
001650               88  DOCTOR-OK                    VALUE '00'.
001660               88  DOCTOR-EOF                   VALUE '10'.
001670           05  WS-BOOKED-STATUS            PIC X(2).
001680               88  BOOKED-OK                    VALUE '00'.
001690               88  BOOKED-EOF                   VALUE '10'.
001700           05  WS-RESULT-STATUS            PIC X(2).
001710           05  WS-APPT-STATUS              PIC X(2).
001720           05  WS-REPORT-STATUS            PIC X(2).
001730           05  FILLER                      PIC X(01).
001740
001750      *    THREE READ-LOOP EOF SWITCHES, STANDALONE 77-LEVEL ITEMS PER
001760      *    SHOP STANDARD - SAME SHAPE AS MORE-PATSORT-SW ETC ELSEWHERE.
001770       77  MORE-CASES-SW                   PIC X(01) VALUE 'Y'.
001780           88  NO-MORE-CASES                   VALUE 'N'.
001790       77  MORE-DOCTORS-SW                 PIC X(01) VALUE 'Y'.
001800           88  NO-MORE-DOCTORS                 VALUE 'N'.
001810       77  MORE-BOOKINGS-SW                PIC X(01) VALUE 'Y'.
001820           88  NO-MORE-BOOKINGS                VALUE 'N'.
001830       77  ROW-SUB                         PIC 9(2) COMP VALUE 0.
001840
001850       01  FLAGS-AND-SWITCHES.
001860           05  WS-MOREINFO-SW              PIC X(01) VALUE 'N'.
001870               88  WS-NEEDS-MORE-INFO           VALUE 'Y'.
001880           05  WS-BKD-TABLE-FULL-SW        PIC X(01) VALUE 'N'.
001890               88  WS-BKD-TABLE-IS-FULL         VALUE 'Y'.
001900           05  FILLER                      PIC X(01) VALUE SPACE.
001910
001920      *    ---- COUNTERS AND ACCUMULATORS - ALL COMP PER STANDARDS ---
001930       01  COUNTERS-AND-ACCUMULATORS.
001940           05  WS-CASES-READ               PIC 9(7) COMP VALUE 0.
001950           05  WS-QUERY-COUNT              PIC 9(7) COMP VALUE 0.
001960           05  WS-APPOINTMENT-COUNT        PIC 9(7) COMP VALUE 0.
001970           05  WS-EMERGENCY-COUNT          PIC 9(7) COMP VALUE 0.
001980           05  WS-MOREINFO-COUNT           PIC 9(7) COMP VALUE 0.
001990           05  WS-APPTS-BOOKED             PIC 9(7) COMP VALUE 0.
002000           05  WS-EMERG-BOOKED             PIC 9(7) COMP VALUE 0.
002010           05  WS-SCORE-TOTAL              PIC 9(9) COMP VALUE 0.
002020           05  WS-SCORE-CASES              PIC 9(7) COMP VALUE 0.
002030           05  WS-AVG-SCORE                PIC 9(3) COMP VALUE 0.
002040           05  WS-DOC-COUNT                PIC 9(2) COMP VALUE 0.
002050           05  WS-BKD-COUNT                PIC 9(4) COMP VALUE 0.
002060           05  WS-LINE-COUNT               PIC 9(3) COMP VALUE 99.
002070           05  WS-PAGE-COUNT               PIC 9(3) COMP VALUE 0.
002080           05  FILLER                      PIC X(01) VALUE SPACE.
002090
002100      *    ---- IN-MEMORY DOCTOR ROSTER, LOADED FROM DOCTOR-FILE -----
002110       01  WS-DOC-TABLE.
002120           05  WS-DOC-ENTRY OCCURS 50 TIMES INDEXED BY DOC-IX.
002130               10  WS-DOC-ID               PIC 9(4).
002140               10  WS-DOC-NAME             PIC X(25).
002150               10  WS-DOC-SPECIALTY        PIC X(20).
002160               10  WS-DOC-QUALIF           PIC X(20).
002170               10  WS-DOC-EXP-YEARS        PIC 9(2).
002180               10  WS-DOC-RATING           PIC 9(1)V9(1).
002190               10  WS-DOC-AVAILABLE        PIC X(1).
002200                   88  WS-DOC-IS-AVAIL         VALUE 'Y'.
002210               10  WS-DOC-SLOT-COUNT       PIC 9(2).
002220               10  WS-DOC-SLOTS OCCURS 10 TIMES
002230                                        PIC X(4).
002240               10  FILLER                  PIC X(01).
002250
002260      *    ---- BOOKED-SLOTS TABLE - CARRIED FORWARD + THIS RUN ------
002270       01  WS-BKD-TABLE.
002280           05  WS-BKD-ENTRY OCCURS 500 TIMES INDEXED BY BKD-IX.
002290               10  WS-BKD-DOC-ID           PIC 9(4).
002300               10  WS-BKD-DAY              PIC 9(1).
002310               10  WS-BKD-SLOT             PIC X(4).
002320               10  FILLER                  PIC X(01).
002330
002340      *    ---- REDEFINES OF SYSTEM DATE - Y2K CENTURY WINDOW --------
002350       01  WS-CURRENT-DATE                 PIC 9(8) VALUE 0.
002360       01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
002370           05  WS-CURR-CCYY                PIC 9(4).
002380           05  WS-CURR-MM                  PIC 9(2).
002390           05  WS-CURR-DD                  PIC 9(2).
002400
002410      *    ---- PACKED RISK-SCORE EDIT AREA (2ND REDEFINES) ----------
002420       01  WS-AVG-SCORE-WORK               PIC 9(3) VALUE 0.
002430       01  WS-AVG-SCORE-EDIT REDEFINES WS-AVG-SCORE-WORK
002440                                            PIC ZZ9.
002450
002460      *    ---- WORKING AREAS PASSED TO/FROM THE CALLED MODULES ------
002470       01  WS-XLAT-WORK-AREA.
002480           05  WS-RAW-LOWER                PIC X(139).
002490           05  WS-WORK-TEXT                PIC X(200).
002500           05  WS-LANG-FLAG                PIC X(01).
002510               88  WS-LANG-TANGLISH             VALUE 'T'.
002520               88  WS-LANG-ENGLISH              VALUE 'E'.
002530           05  FILLER                      PIC X(01).
002540
002550       01  WS-NLP-WORK-AREA.
002560           05  WS-SYMPTOM-LIST              PIC X(80).
002570           05  WS-SYMPTOM-COUNT             PIC 9(2) COMP.
002580           05  WS-COND-TEXT-FOUND           PIC X(80).
002590           05  WS-COND-COUNT-FOUND          PIC 9(2) COMP.
002600           05  WS-INTENT                    PIC X(14).
002610           05  WS-MISSING-LIST              PIC X(40).
002620           05  WS-MISS-SCAN-SUB             PIC 9(2) COMP.
002630           05  WS-MISSING-PTR               PIC 9(2) COMP.
002640           05  FILLER                       PIC X(01).
002650
002660      *    ---- CONDITIONS TEXT ACTUALLY SCORED - RECORD FIELD PLUS  -
002670      *    ---- WHATEVER THE NLP UNIT PICKED OUT OF THE MESSAGE TEXT -
002680       01  WS-COMBINED-CONDITIONS          PIC X(80).
002690
002700       01  WS-VITALS-WORK-AREA.
002710           05  WS-TEMP-F                   PIC 9(3)V9(1).
002720           05  WS-DURATION-DAYS            PIC 9(3).
002730           05  WS-SEVERITY                 PIC 9(1).
002740           05  FILLER                      PIC X(01).
002750
002760       01  WS-SCORE-WORK-AREA.
002770           05  WS-RISK-SCORE               PIC 9(2) COMP.
002780           05  WS-PHASE                    PIC X(12).
002790           05  WS-PRIORITY                 PIC X(08).
002800           05  WS-ACTION                   PIC X(16).
002810           05  WS-EMERG-FLAG               PIC X(01).
002820           05  WS-SPECIALIST-1             PIC X(16).
002830           05  WS-SPECIALIST-2             PIC X(16).
002840           05  WS-SPECIALIST-3             PIC X(16).
002850           05  FILLER                      PIC X(01).
002860
002870       01  WS-BOOKING-WORK-AREA.
002880           05  WS-DOCS-DOC-ID              PIC 9(4).
002890           05  WS-DOCS-DOC-NAME            PIC X(25).
002900           05  WS-DOCS-SPECIALTY           PIC X(20).
002910           05  WS-DOCS-DAY                 PIC 9(1).
002920           05  WS-DOCS-SLOT                PIC X(4).
002930           05  WS-DOCS-FOUND-FLAG          PIC X(01).
002940               88  WS-DOCS-SLOT-FOUND          VALUE 'Y'.
002950           05  WS-EMERG-MODE-FLAG          PIC X(01).
002960           05  WS-DOC-NOTE                 PIC X(16).
002970           05  FILLER                      PIC X(01).
002980
002990      *    ---- REPORT HEADING LINES --------------------------------
003000       01  WS-HDG-1.
003010           05  FILLER                      PIC X(35)
003020               VALUE 'MEDITRIAGE  -  DAILY TRIAGE REPORT'.
003030           05  FILLER                      PIC X(20) VALUE SPACES.
003040           05  FILLER                      PIC X(10) VALUE 'RUN DATE '.
003050           05  HDG1-DATE                   PIC 9(8)/9(2)/9(2).
003060           05  FILLER                      PIC X(10) VALUE SPACES.
003070           05  FILLER                      PIC X(6) VALUE 'PAGE '.
003080           05  HDG1-PAGE                   PIC ZZ9.
003090           05  FILLER                      PIC X(38) VALUE SPACES.
003100
003110       01  WS-HDG-2.
003120           05  FILLER  PIC X(6)  VALUE 'CASE-ID'.
003130           05  FILLER  PIC X(7)  VALUE 'PAT-ID'.
003140           05  FILLER  PIC X(6)  VALUE 'SCORE'.
003150           05  FILLER  PIC X(13) VALUE 'PHASE'.
003160           05  FILLER  PIC X(9)  VALUE 'PRIORITY'.
003170           05  FILLER  PIC X(17) VALUE 'ACTION'.
003180           05  FILLER  PIC X(17) VALUE 'FIRST SPECIALIST'.
003190           05  FILLER  PIC X(27) VALUE 'DOCTOR ASSIGNED'.
003200           05  FILLER  PIC X(9)  VALUE 'SLOT'.
003210           05  FILLER  PIC X(21) VALUE SPACES.
003220
003230      *    ---- REPORT DETAIL LINE ------------------------------------
003240       01  WS-DTL-LINE.
003250           05  DTL-CASE-ID                 PIC 9(6).
003260           05  FILLER                      PIC X(1) VALUE SPACE.
003270           05  DTL-PATIENT-ID              PIC 9(6).
003280           05  FILLER                      PIC X(1) VALUE SPACE.
003290           05  DTL-RISK-SCORE              PIC Z9.
003300           05  FILLER                      PIC X(4) VALUE SPACES.
003310           05  DTL-PHASE                   PIC X(12).
003320           05  FILLER                      PIC X(1) VALUE SPACE.
003330           05  DTL-PRIORITY                PIC X(8).
003340           05  FILLER                      PIC X(1) VALUE SPACE.
003350           05  DTL-ACTION                  PIC X(16).
003360           05  DTL-SPECIALIST              PIC X(17).
003370           05  DTL-DOCTOR                  PIC X(27).
003380           05  DTL-SLOT                    PIC X(9).
003390           05  FILLER                      PIC X(20) VALUE SPACES.
003400
003410      *    ---- REPORT FOOTER / CONTROL-BREAK TOTALS ------------------
003420       01  WS-FOOTER-LINE                  PIC X(132).
003430
003440       PROCEDURE DIVISION.
003450           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003460           PERFORM 100-MAINLINE THRU 100-EXIT
003470                   UNTIL NO-MORE-CASES.
003480           PERFORM 950-WRITE-REPORT-TOTALS THRU 950-EXIT.
003490           PERFORM 999-CLEANUP THRU 999-EXIT.
003500           MOVE +0 TO RETURN-CODE.
003510           GOBACK.
003520
003530       000-HOUSEKEEPING.
003540           DISPLAY '******** BEGIN JOB TRGDRIVE ********'.
003550           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
003560           PERFORM 800-OPEN-FILES THRU 800-EXIT.
003570           PERFORM 200-LOAD-DOCTORS THRU 200-EXIT.
003580           PERFORM 250-LOAD-BOOKINGS THRU 250-EXIT.
003590           PERFORM 700-WRITE-HEADINGS THRU 700-EXIT.
003600           PERFORM 900-READ-CASE THRU 900-EXIT.
003610       000-EXIT.
003620           EXIT.
003630
003640       100-MAINLINE.
003650           PERFORM 300-PROCESS-CASE THRU 300-EXIT.
003660           PERFORM 900-READ-CASE THRU 900-EXIT.
003670       100-EXIT.
003680           EXIT.
003690
003700      *    ---- STEP 1: LOAD DOCTOR MASTER INTO WS-DOC-TABLE ----------
003710       200-LOAD-DOCTORS.
003720           PERFORM 910-READ-DOCTOR THRU 910-EXIT.
003730           PERFORM 210-ADD-DOCTOR THRU 210-EXIT
003740                   UNTIL NO-MORE-DOCTORS.
003750       200-EXIT.
003760           EXIT.
003770
003780       210-ADD-DOCTOR.
003790           IF WS-DOC-COUNT < 50
003800               ADD 1 TO WS-DOC-COUNT
003810               SET DOC-IX TO WS-DOC-COUNT
003820               MOVE DOC-ID          TO WS-DOC-ID (DOC-IX)
003830               MOVE DOC-NAME        TO WS-DOC-NAME (DOC-IX)
003840               MOVE DOC-SPECIALTY   TO WS-DOC-SPECIALTY (DOC-IX)
003850               MOVE DOC-QUALIF      TO WS-DOC-QUALIF (DOC-IX)
003860               MOVE DOC-EXP-YEARS   TO WS-DOC-EXP-YEARS (DOC-IX)
003870               MOVE DOC-RATING      TO WS-DOC-RATING (DOC-IX)
003880               MOVE DOC-AVAILABLE   TO WS-DOC-AVAILABLE (DOC-IX)
003890               MOVE DOC-SLOT-COUNT  TO WS-DOC-SLOT-COUNT (DOC-IX)
003900               PERFORM 215-COPY-SLOTS THRU 215-EXIT
003910           ELSE
003920               DISPLAY 'TRGDRIVE - DOCTOR TABLE FULL - ROW DROPPED'
003930           END-IF.
003940           PERFORM 910-READ-DOCTOR THRU 910-EXIT.
003950       210-EXIT.
003960           EXIT.
003970
003980       215-COPY-SLOTS.
003990           MOVE 1 TO ROW-SUB.
004000           PERFORM 216-COPY-ONE-SLOT THRU 216-EXIT
004010                   UNTIL ROW-SUB > 10.
004020       215-EXIT.
004030           EXIT.
004040
004050       216-COPY-ONE-SLOT.
004060           MOVE DOC-SLOTS (ROW-SUB)
004070                        TO WS-DOC-SLOTS (DOC-IX, ROW-SUB).
004080           ADD 1 TO ROW-SUB.
004090       216-EXIT.
004100           EXIT.
004110
004120      *    ---- STEP 2: LOAD PENDING/CONFIRMED BOOKINGS ---------------
004130       250-LOAD-BOOKINGS.
004140           PERFORM 920-READ-BOOKED THRU 920-EXIT.
004150           PERFORM 260-ADD-BOOKING THRU 260-EXIT
004160                   UNTIL NO-MORE-BOOKINGS.
004170       250-EXIT.
004180           EXIT.
004190
004200       260-ADD-BOOKING.
004210           IF BKD-BLOCKS-SLOT
004220               PERFORM 265-APPEND-BOOKED-ROW THRU 265-EXIT
004230           END-IF.
004240           PERFORM 920-READ-BOOKED THRU 920-EXIT.
004250       260-EXIT.
004260           EXIT.
004270
004280       265-APPEND-BOOKED-ROW.
004290           IF WS-BKD-COUNT < 500
004300               ADD 1 TO WS-BKD-COUNT
004310               SET BKD-IX TO WS-BKD-COUNT
004320               MOVE BKD-DOC-ID TO WS-BKD-DOC-ID (BKD-IX)
004330               MOVE BKD-DAY    TO WS-BKD-DAY (BKD-IX)
004340               MOVE BKD-SLOT   TO WS-BKD-SLOT (BKD-IX)
004350           ELSE
004360               SET WS-BKD-TABLE-IS-FULL TO TRUE
004370               DISPLAY 'TRGDRIVE - BOOKED-SLOTS TABLE FULL'
004380           END-IF.
004390       265-EXIT.
004400           EXIT.
004410
004420      *    ---- STEP 3: PER-CASE PROCESSING ---------------------------
004430       300-PROCESS-CASE.
004440           ADD 1 TO WS-CASES-READ.
004450           INITIALIZE WS-XLAT-WORK-AREA WS-NLP-WORK-AREA
004460                      WS-SCORE-WORK-AREA WS-BOOKING-WORK-AREA
004470                      WS-COMBINED-CONDITIONS.
004480           MOVE 0 TO WS-TEMP-F WS-DURATION-DAYS WS-SEVERITY.
004490
004500           PERFORM 310-BUILD-LOWER-MESSAGE THRU 310-EXIT.
004510           PERFORM 320-XLATE-TANGLISH THRU 320-EXIT.
004520           PERFORM 330-EXTRACT-SYMPTOMS THRU 330-EXIT.
004530           PERFORM 340-EXTRACT-VITALS THRU 340-EXIT.
004540           PERFORM 345-CHECK-VITALS-MISSING THRU 345-EXIT.
004550
004560           IF WS-SYMPTOM-COUNT = 0
004570               PERFORM 355-SET-MOREINFO THRU 355-EXIT
004580           ELSE
004590               PERFORM 358-COMBINE-CONDITIONS THRU 358-EXIT
004600               PERFORM 360-SCORE-AND-CLASSIFY THRU 360-EXIT
004610               PERFORM 370-BOOK-APPOINTMENT THRU 370-EXIT
004620           END-IF.
004630
004640           PERFORM 380-WRITE-RESULT THRU 380-EXIT.
004650           PERFORM 390-ACCUM-REPORT-LINE THRU 390-EXIT.
004660       300-EXIT.
004670           EXIT.
004680
004690      *    STEP 3-A: LOWER-CASE THE RAW MESSAGE FOR THE EMERGENCY
004700      *    KEYWORD SCREEN AND FOR THE TANGLISH LANGUAGE FLAG - THIS
004710      *    STAYS SEPARATE FROM WS-WORK-TEXT (THE TANGLISH-AUGMENTED
004720      *    COPY USED FOR SYMPTOM/VITALS EXTRACTION) SO THE EMERGENCY
004730      *    SCREEN ALWAYS SEES THE PATIENT'S OWN WORDS.        - RKS
004740       310-BUILD-LOWER-MESSAGE.
004750           MOVE MESSAGE-TEXT TO WS-RAW-LOWER.
004760           INSPECT WS-RAW-LOWER
004770               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004780                       TO 'abcdefghijklmnopqrstuvwxyz'.
004790       310-EXIT.
004800           EXIT.
004810
004820      *    STEP 3-B: VERNACULAR PHRASE MAP AND LANGUAGE FLAG
004830       320-XLATE-TANGLISH.
004840           CALL 'TRGXLAT' USING WS-RAW-LOWER
004850                                 WS-WORK-TEXT
004860                                 WS-LANG-FLAG.
004870       320-EXIT.
004880           EXIT.
004890
004900      *    STEP 3-C: SYMPTOMS / CONDITIONS-FROM-TEXT / INTENT
004910       330-EXTRACT-SYMPTOMS.
004920           CALL 'TRGSYMX' USING WS-WORK-TEXT
004930                                 WS-SYMPTOM-LIST
004940                                 WS-SYMPTOM-COUNT
004950                                 WS-COND-TEXT-FOUND
004960                                 WS-COND-COUNT-FOUND
004970                                 WS-INTENT
004980                                 WS-MISSING-LIST.
004990       330-EXIT.
005000           EXIT.
005010
005020      *    STEP 3-D: TEMPERATURE / DURATION / SEVERITY - STRUCTURED
005030      *    FIELDS TAKE PRECEDENCE, ELSE PULLED FROM THE MESSAGE TEXT
005040       340-EXTRACT-VITALS.
005050           CALL 'TRGVITX' USING WS-WORK-TEXT
005060                                 TEMPERATURE
005070                                 TEMP-UNIT
005080                                 DURATION-VALUE
005090                                 DURATION-UNIT
005100                                 SEVERITY
005110                                 WS-TEMP-F
005120                                 WS-DURATION-DAYS
005130                                 WS-SEVERITY.
005140       340-EXIT.
005150           EXIT.
005160
005170      *    STEP 3-D2: TRGSYMX ONLY KNOWS ABOUT SYMPTOMS-MISSING (IT IS
005180      *    CALLED BEFORE VITALS ARE EXTRACTED) - THIS PARAGRAPH BACKS UP
005190      *    TO THE END OF WHATEVER IT WROTE INTO WS-MISSING-LIST AND
005200      *    APPENDS THE VITALS TOKENS SO THE FOLLOW-UP QUESTION COVERS
005210      *    ALL FOUR FIELDS THE FOLLOW-UP QUESTION MUST ASK FOR.   - RKS
005220       345-CHECK-VITALS-MISSING.
005230           MOVE 40 TO WS-MISS-SCAN-SUB.
005240           PERFORM 346-BACK-SCAN-MISSING THRU 346-EXIT
005250                   UNTIL WS-MISS-SCAN-SUB = 0
005260                      OR WS-MISSING-LIST (WS-MISS-SCAN-SUB:1)
005270                                                        NOT = SPACE.
005280           COMPUTE WS-MISSING-PTR = WS-MISS-SCAN-SUB + 1.
005290           IF WS-TEMP-F = 0
005300               STRING 'TEMPERATURE ' DELIMITED BY SIZE
005310                       INTO WS-MISSING-LIST
005320                       WITH POINTER WS-MISSING-PTR
005330           END-IF.
005340           IF WS-DURATION-DAYS = 0
005350               STRING 'DURATION ' DELIMITED BY SIZE
005360                       INTO WS-MISSING-LIST
005370                       WITH POINTER WS-MISSING-PTR
005380           END-IF.
005390           IF WS-SEVERITY = 0
005400               STRING 'SEVERITY ' DELIMITED BY SIZE
005410                       INTO WS-MISSING-LIST
005420                       WITH POINTER WS-MISSING-PTR
005430           END-IF.
005440       345-EXIT.
005450           EXIT.
005460
005470       346-BACK-SCAN-MISSING.
005480           SUBTRACT 1 FROM WS-MISS-SCAN-SUB.
005490       346-EXIT.
005500           EXIT.
005510
005520      *    STEP 3-E: GREETING/NO-SYMPTOMS SHORT CIRCUIT
005530       355-SET-MOREINFO.
005540           SET WS-NEEDS-MORE-INFO TO TRUE.
005550           MOVE 0 TO WS-RISK-SCORE.
005560           MOVE 'QUERY'          TO WS-PHASE.
005570           MOVE 'LOW'            TO WS-PRIORITY.
005580           MOVE 'NEED-MORE-INFO' TO WS-ACTION.
005590           MOVE SPACES           TO WS-SPECIALIST-1 WS-SPECIALIST-2
005600                                     WS-SPECIALIST-3.
005610       355-EXIT.
005620           EXIT.
005630
005640      *    RECORD'S OWN CONDITIONS-TEXT PLUS WHATEVER THE NLP UNIT
005650      *    PICKED OUT OF THE MESSAGE, SO A PATIENT WHO NEVER FILLED
005660      *    IN CONDITIONS-TEXT STILL GETS CREDIT FOR CONDITIONS THEY
005670      *    MENTIONED IN THEIR OWN WORDS.                     - DPB
005680       358-COMBINE-CONDITIONS.
005690           MOVE CONDITIONS-TEXT TO WS-COMBINED-CONDITIONS.
005700           IF WS-COND-COUNT-FOUND > 0
005710               STRING WS-COMBINED-CONDITIONS DELIMITED BY '  '
005720                      ' '                    DELIMITED BY SIZE
005730                      WS-COND-TEXT-FOUND     DELIMITED BY '  '
005740                      INTO WS-COMBINED-CONDITIONS
005750           END-IF.
005760       358-EXIT.
005770           EXIT.
005780
005790      *    STEP 3-F/G/H: EMERGENCY SCREEN, RISK SCORE, PHASE, ACTION
005800      *    AND SPECIALIST RECOMMENDATION - ALL DONE IN TRGSCOR
005810       360-SCORE-AND-CLASSIFY.
005820           CALL 'TRGSCOR' USING WS-RAW-LOWER
005830                                 WS-SYMPTOM-LIST
005840                                 WS-SYMPTOM-COUNT
005850                                 WS-COMBINED-CONDITIONS
005860                                 WS-TEMP-F
005870                                 WS-DURATION-DAYS
005880                                 WS-SEVERITY
005890                                 PATIENT-AGE
005900                                 WS-RISK-SCORE
005910                                 WS-PHASE
005920                                 WS-PRIORITY
005930                                 WS-ACTION
005940                                 WS-EMERG-FLAG
005950                                 WS-SPECIALIST-1
005960                                 WS-SPECIALIST-2
005970                                 WS-SPECIALIST-3.
005980           ADD WS-RISK-SCORE TO WS-SCORE-TOTAL.
005990           ADD 1 TO WS-SCORE-CASES.
006000       360-EXIT.
006010           EXIT.
006020
006030      *    STEP 3-I/J: BOOK AN APPOINTMENT WHEN THE PHASE CALLS FOR ONE
006040       370-BOOK-APPOINTMENT.
006050           MOVE SPACES TO WS-DOC-NOTE.
006060           IF WS-PHASE = 'APPOINTMENT'
006070               MOVE 'N' TO WS-EMERG-MODE-FLAG
006080               MOVE WS-SPECIALIST-1 TO WS-DOCS-SPECIALTY
006090               PERFORM 372-CALL-TRGDOCS THRU 372-EXIT
006100               IF WS-DOCS-SLOT-FOUND
006110                   PERFORM 374-WRITE-APPT THRU 374-EXIT
006120                   ADD 1 TO WS-APPTS-BOOKED
006130               ELSE
006140                   MOVE 'NO SLOT' TO WS-DOC-NOTE
006150               END-IF
006160           ELSE
006170           IF WS-PHASE = 'EMERGENCY'
006180               MOVE 'Y' TO WS-EMERG-MODE-FLAG
006190               MOVE WS-SPECIALIST-1 TO WS-DOCS-SPECIALTY
006200               PERFORM 372-CALL-TRGDOCS THRU 372-EXIT
006210               IF WS-DOCS-SLOT-FOUND
006220                   PERFORM 374-WRITE-APPT THRU 374-EXIT
006230                   ADD 1 TO WS-EMERG-BOOKED
006240               ELSE
006250                   MOVE 'CALL 911 / ER' TO WS-DOC-NOTE
006260               END-IF
006270           END-IF
006280           END-IF.
006290       370-EXIT.
006300           EXIT.
006310
006320       372-CALL-TRGDOCS.
006330           CALL 'TRGDOCS' USING WS-DOC-TABLE
006340                                 WS-DOC-COUNT
006350                                 WS-BKD-TABLE
006360                                 WS-BKD-COUNT
006370                                 WS-DOCS-SPECIALTY
006380                                 WS-EMERG-MODE-FLAG
006390                                 WS-DOCS-DOC-ID
006400                                 WS-DOCS-DOC-NAME
006410                                 WS-DOCS-DAY
006420                                 WS-DOCS-SLOT
006430                                 WS-DOCS-FOUND-FLAG.
006440       372-EXIT.
006450           EXIT.
006460
006470       374-WRITE-APPT.
006480           INITIALIZE APPT-REC.
006490           MOVE CASE-ID          TO APT-CASE-ID.
006500           MOVE PATIENT-ID       TO APT-PATIENT-ID.
006510           MOVE WS-DOCS-DOC-ID   TO APT-DOC-ID.
006520           MOVE WS-DOCS-DOC-NAME TO APT-DOC-NAME.
006530           MOVE WS-DOCS-SPECIALTY TO APT-SPECIALTY.
006540           MOVE WS-DOCS-DAY      TO APT-DAY.
006550           MOVE WS-DOCS-SLOT     TO APT-SLOT.
006560           IF WS-EMERG-MODE-FLAG = 'Y'
006570               MOVE 'EMERGENCY' TO APT-PRIORITY
006580           ELSE
006590               MOVE 'NORMAL'    TO APT-PRIORITY
006600           END-IF.
006610           MOVE 'PENDING' TO APT-STATUS.
006620           WRITE APPT-REC.
006630       374-EXIT.
006640           EXIT.
006650
006660      *    STEP 3-K FIRST HALF: WRITE THE RESULT RECORD
006670       380-WRITE-RESULT.
006680           INITIALIZE RESULT-REC.
006690           MOVE CASE-ID           TO RES-CASE-ID.
006700           MOVE PATIENT-ID        TO RES-PATIENT-ID.
006710           MOVE WS-RISK-SCORE     TO RES-RISK-SCORE.
006720           MOVE WS-PHASE          TO RES-PHASE.
006730           MOVE WS-PRIORITY       TO RES-PRIORITY.
006740           MOVE WS-ACTION         TO RES-ACTION.
006750           MOVE WS-INTENT         TO RES-INTENT.
006760           MOVE WS-SPECIALIST-1   TO RES-SPECIALIST-1.
006770           MOVE WS-SPECIALIST-2   TO RES-SPECIALIST-2.
006780           MOVE WS-SPECIALIST-3   TO RES-SPECIALIST-3.
006790           MOVE WS-SYMPTOM-COUNT  TO RES-SYMPTOM-COUNT.
006800           MOVE WS-SYMPTOM-LIST   TO RES-SYMPTOMS.
006810           IF WS-EMERG-FLAG = 'Y'
006820               MOVE 'Y' TO RES-EMERG-FLAG
006830           ELSE
006840               MOVE 'N' TO RES-EMERG-FLAG
006850           END-IF.
006860           WRITE RESULT-REC.
006870       380-EXIT.
006880           EXIT.
006890
006900      *    STEP 3-K SECOND HALF: BUMP PHASE COUNTERS, PRINT DETAIL LINE
006910       390-ACCUM-REPORT-LINE.
006920           EVALUATE TRUE
006930               WHEN WS-NEEDS-MORE-INFO
006940                   ADD 1 TO WS-MOREINFO-COUNT
006950                   ADD 1 TO WS-QUERY-COUNT
006960               WHEN WS-PHASE = 'QUERY'
006970                   ADD 1 TO WS-QUERY-COUNT
006980               WHEN WS-PHASE = 'APPOINTMENT'
006990                   ADD 1 TO WS-APPOINTMENT-COUNT
007000               WHEN WS-PHASE = 'EMERGENCY'
007010                   ADD 1 TO WS-EMERGENCY-COUNT
007020           END-EVALUATE.
007030           PERFORM 750-WRITE-DETAIL-LINE THRU 750-EXIT.
007040       390-EXIT.
007050           EXIT.
007060
007070      *    ---- HEADINGS / DETAIL / TOTALS PRINT ROUTINES -------------
007080       700-WRITE-HEADINGS.
007090           ADD 1 TO WS-PAGE-COUNT.
007100           MOVE WS-CURRENT-DATE TO HDG1-DATE.
007110           MOVE WS-PAGE-COUNT   TO HDG1-PAGE.
007120           WRITE REPORT-REC FROM WS-HDG-1 AFTER ADVANCING TOP-OF-FORM.
007130           WRITE REPORT-REC FROM WS-HDG-2 AFTER ADVANCING 2 LINES.
007140           MOVE 0 TO WS-LINE-COUNT.
007150       700-EXIT.
007160           EXIT.
007170
007180       750-WRITE-DETAIL-LINE.
007190           IF WS-LINE-COUNT > 54
007200               PERFORM 700-WRITE-HEADINGS THRU 700-EXIT
007210           END-IF.
007220           INITIALIZE WS-DTL-LINE.
007230           MOVE CASE-ID       TO DTL-CASE-ID.
007240           MOVE PATIENT-ID    TO DTL-PATIENT-ID.
007250           MOVE WS-RISK-SCORE TO DTL-RISK-SCORE.
007260           MOVE WS-PHASE      TO DTL-PHASE.
007270           MOVE WS-PRIORITY   TO DTL-PRIORITY.
007280           MOVE WS-ACTION     TO DTL-ACTION.
007290           MOVE WS-SPECIALIST-1 TO DTL-SPECIALIST.
007300           IF WS-DOC-NOTE NOT = SPACES
007310               MOVE WS-DOC-NOTE TO DTL-DOCTOR
007320               MOVE SPACES      TO DTL-SLOT
007330           ELSE
007340           IF WS-DOCS-SLOT-FOUND
007350               MOVE WS-DOCS-DOC-NAME TO DTL-DOCTOR
007360               STRING 'D' DELIMITED BY SIZE
007370                      WS-DOCS-DAY DELIMITED BY SIZE
007380                      ' '        DELIMITED BY SIZE
007390                      WS-DOCS-SLOT DELIMITED BY SIZE
007400                      INTO DTL-SLOT
007410           ELSE
007420               MOVE SPACES TO DTL-DOCTOR DTL-SLOT
007430           END-IF
007440           END-IF.
007450           WRITE REPORT-REC FROM WS-DTL-LINE AFTER ADVANCING 1 LINES.
007460           ADD 1 TO WS-LINE-COUNT.
007470       750-EXIT.
007480           EXIT.
007490
007500      *    ---- STEP 4: END-OF-FILE CONTROL-BREAK TOTALS --------------
007510       950-WRITE-REPORT-TOTALS.
007520           IF WS-SCORE-CASES > 0
007530               DIVIDE WS-SCORE-TOTAL BY WS-SCORE-CASES
007540                   GIVING WS-AVG-SCORE-WORK
007550           ELSE
007560               MOVE 0 TO WS-AVG-SCORE-WORK
007570           END-IF.
007580           MOVE WS-AVG-SCORE-WORK TO WS-AVG-SCORE-EDIT.
007590
007600           MOVE SPACES TO WS-FOOTER-LINE.
007610           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 2 LINES.
007620           STRING 'QUERY CASES.......... '  DELIMITED BY SIZE
007630                  WS-QUERY-COUNT            DELIMITED BY SIZE
007640                  INTO WS-FOOTER-LINE.
007650           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
007660
007670           MOVE SPACES TO WS-FOOTER-LINE.
007680           STRING 'APPOINTMENT CASES.... '  DELIMITED BY SIZE
007690                  WS-APPOINTMENT-COUNT      DELIMITED BY SIZE
007700                  INTO WS-FOOTER-LINE.
007710           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
007720
007730           MOVE SPACES TO WS-FOOTER-LINE.
007740           STRING 'EMERGENCY CASES...... '  DELIMITED BY SIZE
007750                  WS-EMERGENCY-COUNT        DELIMITED BY SIZE
007760                  INTO WS-FOOTER-LINE.
007770           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
007780
007790           MOVE SPACES TO WS-FOOTER-LINE.
007800           STRING 'NEED MORE INFO CASES.. '  DELIMITED BY SIZE
007810                  WS-MOREINFO-COUNT          DELIMITED BY SIZE
007820                  INTO WS-FOOTER-LINE.
007830           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
007840
007850           MOVE SPACES TO WS-FOOTER-LINE.
007860           STRING 'APPOINTMENTS BOOKED... '  DELIMITED BY SIZE
007870                  WS-APPTS-BOOKED            DELIMITED BY SIZE
007880                  INTO WS-FOOTER-LINE.
007890           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
007900
007910           MOVE SPACES TO WS-FOOTER-LINE.
007920           STRING 'EMERGENCY BOOKINGS.... '  DELIMITED BY SIZE
007930                  WS-EMERG-BOOKED            DELIMITED BY SIZE
007940                  INTO WS-FOOTER-LINE.
007950           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
007960
007970           MOVE SPACES TO WS-FOOTER-LINE.
007980           STRING 'GRAND TOTAL CASES READ '  DELIMITED BY SIZE
007990                  WS-CASES-READ              DELIMITED BY SIZE
008000                  INTO WS-FOOTER-LINE.
008010           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
008020
008030           MOVE SPACES TO WS-FOOTER-LINE.
008040           STRING 'AVERAGE RISK SCORE.... '  DELIMITED BY SIZE
008050                  WS-AVG-SCORE-EDIT          DELIMITED BY SIZE
008060                  INTO WS-FOOTER-LINE.
008070           WRITE REPORT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1 LINES.
008080
008090           DISPLAY 'TRGDRIVE - CASES READ    = ' WS-CASES-READ.
008100           DISPLAY 'TRGDRIVE - APPTS BOOKED  = ' WS-APPTS-BOOKED.
008110           DISPLAY 'TRGDRIVE - EMERG BOOKED  = ' WS-EMERG-BOOKED.
008120       950-EXIT.
008130           EXIT.
008140
008150      *    ---- FILE OPEN / CLOSE -------------------------------------
008160       800-OPEN-FILES.
008170           OPEN INPUT  CASE-FILE
008180                       DOCTOR-FILE
008190                       BOOKED-FILE.
008200           OPEN OUTPUT RESULT-FILE
008210                       APPT-FILE
008220                       REPORT-FILE.
008230       800-EXIT.
008240           EXIT.
008250
008260       850-CLOSE-FILES.
008270           CLOSE CASE-FILE DOCTOR-FILE BOOKED-FILE
008280                 RESULT-FILE APPT-FILE REPORT-FILE.
008290       850-EXIT.
008300           EXIT.
008310
008320      *    ---- SEQUENTIAL READS WITH AT-END SWITCH HANDLING ----------
008330       900-READ-CASE.
008340           READ CASE-FILE
008350               AT END SET NO-MORE-CASES TO TRUE
008360           END-READ.
008370       900-EXIT.
008380           EXIT.
008390
008400       910-READ-DOCTOR.
008410           READ DOCTOR-FILE
008420               AT END SET NO-MORE-DOCTORS TO TRUE
008430           END-READ.
008440       910-EXIT.
008450           EXIT.
008460
008470       920-READ-BOOKED.
008480           READ BOOKED-FILE
008490               AT END SET NO-MORE-BOOKINGS TO TRUE
008500           END-READ.
008510       920-EXIT.
008520           EXIT.
008530
008540       999-CLEANUP.
008550           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008560           DISPLAY '******** END JOB TRGDRIVE ********'.
008570       999-EXIT.
008580           EXIT.
